       IDENTIFICATION DIVISION.                                         
       PROGRAM-ID.    QPDSBAT.                                          
       AUTHOR.        R D WEINER.                                       
       INSTALLATION.  TRI-STATE GAMING DATA CENTER.                     
       DATE-WRITTEN.  06/14/87.                                         
       DATE-COMPILED.                                                   
       SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.          
      *                                                                 
      ***************************************************************** 
      *                                                               * 
      *   Q P D S B A T  --  QUANTITATIVE POKER DECISION SYSTEM       * 
      *   NIGHTLY BATCH RULE ENGINE                                   * 
      *                                                               * 
      *   READS THE HAND-HISTORY EXTRACT (GAMESTAT) AND THE ACTION    * 
      *   LOG EXTRACT (ACTLOG, SORTED BY GAME-STATE ID) PRODUCED BY   * 
      *   THE FLOOR SYSTEM, SCORES EACH GAME STATE THROUGH THE HAND   * 
      *   EVALUATOR, THE EQUITY SIMULATOR, THE OPPONENT MODEL, THE    * 
      *   FACTOR ENGINE AND THE DECISION ENGINE, AND WRITES THE       * 
      *   DECISION REPORT (DECRPT) AND THE FACTOR DETAIL REPORT       * 
      *   (FACTRPT) THE TRADING DESK PULLS EACH MORNING.              * 
      *                                                               * 
      ***************************************************************** 
      *                                                                 
      * CHANGE LOG                                                      
      *                                                                 
      * DATE     INIT TICKET    DESCRIPTION                             
      * -------- ---- --------- --------------------------------------- 
      * 06/14/87 RDW  DPR-0040  ORIGINAL PROGRAM.  FIVE-CARD EVALUATOR  
      *                         AND A POT-ODDS CALL/FOLD LADDER ONLY.   
      * 11/02/87 RDW  DPR-0062  ADDED SIX- AND SEVEN-CARD EVALUATION    
      *                         FOR TURN AND RIVER STREETS.             
      * 03/19/88 RDW  DPR-0101  MONTE CARLO EQUITY ESTIMATOR ADDED,     
      *                         REPLACING THE OLD LOOK-UP TABLE METHOD. 
      * 09/08/88 LKM  DPR-0118  OPPONENT TENDENCY STATISTICS (AGGRO,    
      *                         TIGHTNESS) PULLED FROM THE ACTION LOG.  
      * 01/30/89 RDW  DPR-0140  RAISE SIZING AND SEMI-BLUFF LOGIC.      
      * 07/11/89 LKM  DPR-0155  BOARD TEXTURE / WETNESS FACTOR ADDED.   
      * 02/14/90 RDW  DPR-0171  FOLD-EQUITY AND IMPLIED-ODDS FACTORS.   
      * 08/22/90 DAP  DPR-0188  CONFIDENCE SCORE REWORKED PER TRADING   
      *                         DESK REQUEST -- SEE MEMO 90-441.        
      * 12/03/90 RDW  DPR-0196  POT COMMITMENT FACTOR ADDED.            
      * 04/17/91 LKM  DPR-0210  OPPONENT ARCHETYPE CLASSIFICATION       
      *                         (TAG, LAG, NIT, CALLING-STATION, ETC).  
      * 10/09/91 DAP  DPR-0225  PSYCHOLOGICAL PRESSURE FACTOR ADDED.    
      * 05/05/92 RDW  DPR-0244  CONTROL TOTALS TRAILER ADDED TO DECRPT. 
      * 01/21/93 LKM  DPR-0267  FACTOR DETAIL REPORT (FACTRPT) SPLIT    
      *                         OUT OF DECRPT -- RUN TOO WIDE TO PRINT. 
      * 06/30/94 RDW  DPR-0289  RANGE ADVANTAGE AND BLUFF TENDENCY      
      *                         ADDED TO THE OPPONENT MODEL.            
      * 11/14/94 DAP  DPR-0301  SWITCHED THE RANDOM NUMBER GENERATOR TO 
      *                         A PARK-MILLER MULTIPLIER -- THE OLD ONE 
      *                         CYCLED TOO SOON OVER 5,000 ITERATIONS.  
      * 03/02/95 LKM  DPR-0318  BOARD-COUNT-VS-STREET VALIDATION ADDED. 
      *                         BAD RECORDS NOW FALL THROUGH TO DECRPT  
      *                         WITH ACTION ERROR INSTEAD OF ABENDING.  
      * 09/19/95 RDW  DPR-0330  PREFLOP TWO-CARD STRENGTH HEURISTIC SO  
      *                         THE FACTOR ENGINE NO LONGER BLOWS UP    
      *                         ON AN EMPTY BOARD.                      
      * 02/27/96 DAP  DPR-0349  VOLATILITY FACTOR ADDED; SPR DISPLAY    
      *                         CAPPED AT 999.99 FOR A ZERO POT.        
      * 08/14/96 LKM  DPR-0361  OPPONENT SUMMARY CLASS LABELS SWITCHED  
      *                         TO PLAIN ENGLISH PER AUDIT FINDING      
      *                         96-07 (VENDOR TABLE WAS FOREIGN TEXT).  
      * 01/06/97 RDW  DPR-0374  OUTS / DRAW PROBABILITY (RULE OF 2 AND  
      *                         4) FOLDED INTO THE FACTOR ENGINE.       
      * 07/23/97 DAP  DPR-0388  IMPLIED ODDS MULTIPLIER BOUNDED TO      
      *                         .1 - 1.5 AFTER A RUNAWAY RAISE SIZE.    
      * 12/01/98 LKM  DPR-0401  YEAR 2000 REVIEW.  NO TWO-DIGIT YEAR    
      *                         ARITHMETIC FOUND IN THIS PROGRAM.       
      *                         SIGNED OFF CLEAN.                       
      * 04/02/99 RDW  DPR-0409  FINAL Y2K CERTIFICATION SWEEP, NO CODE  
      *                         CHANGES REQUIRED.                       
      * 10/11/99 LKM  DPR-0415  AVERAGE-EQUITY LINE ADDED TO THE        
      *                         CONTROL TOTALS TRAILER PER RISK DEPT.   
      * 03/14/26 TMH  DPR-0427  PREFLOP BOARD-STATE RECORDS (ZERO BOARD 
      *                         CARDS) NO LONGER BOUNCED -- SEAT        
      *                         DEFAULTS TO BTN, STREET CODED PREFLOP.  
      * 04/02/26 TMH  DPR-0431  IMPLIED-ODDS MULTIPLIER RANGE REDONE    
      *                         AGAINST A NAMED SEAT INSTEAD OF THE     
      *                         OLD FLOATING BOUND THAT RAN AWAY ON A   
      *                         SHORT STACK.                            
      * 07/02/26 TMH  DPR-0442  OPPONENT MODEL REVIEW -- ACTOR/ACTION   
      *                         FILTER ADDED TO THE OBSERVATION COUNT,  
      *                         AVG-BET-RATIO AND BETTING-PRESSURE      
      *                         FALLBACKS CORRECTED, AGGRESSION INDEX   
      *                         NOW TALLIES REAL ACTIONS.               
      * 08/17/26 TMH  DPR-0449  DECISION ENGINE REVIEW -- HAND SCORING, 
      *                         CATEGORY TABLE, MONTE CARLO TRIAL       
      *                         COUNT, REQUIRED EQUITY, EV(CALL),       
      *                         EV(RAISE) AND THE DECISION LADDER ALL   
      *                         REWORKED TO THE 2026 SPEC REVIEW;       
      *                         CONFIDENCE SCORE REPLACED WITH THE      
      *                         THRESHOLD LADDER.                       
      * 08/24/26 TMH  DPR-0468  OPPONENT MODEL / FACTOR ENGINE REWORK   
      *                         FROM THE QA AUDIT: TIGHTNESS NOW NUDGES 
      *                         OFF PER-OBSERVATION BET RATIOS INSTEAD  
      *                         OF DECAYING BY SAMPLE COUNT; BOARD      
      *                         TEXTURE, WETNESS, FLUSH/STRAIGHT/PAIRED 
      *                         AND CONNECTIVITY MOVED TO A NEW BOARD-  
      *                         ONLY PASS (490-) AHEAD OF EQUITY SO THE 
      *                         FACTOR ENGINE STOPS READING HOLE CARDS  
      *                         INTO BOARD FLAGS; RANGE ADVANTAGE AND   
      *                         BLUFF TENDENCY FORMULAS AND WEIGHTS     
      *                         CORRECTED AGAINST THE REVIEW WORKSHEET; 
      *                         VOLATILITY PICKS UP THE MISSING 3X      
      *                         VARIANCE SCALE AND A ONE-SAMPLE FLOOR;  
      *                         PSYCHOLOGICAL PRESSURE NOW BLENDS ALL   
      *                         FIVE TERMS INSTEAD OF JUST TO-CALL      
      *                         OVER STACK; ARCHETYPE LADDER FIXED AND  
      *                         GIVEN A LOOSE PASSIVE BUCKET, DROPPED   
      *                         THE UNDOCUMENTED MANIAC LABEL; GUTSHOT  
      *                         DRAWS NOW SCORE OUTS (467-/468-); FOLD  
      *                         EQUITY PICKS UP THE MISSING PRESSURE,   
      *                         POSITION, BOARD AND STREET MULTIPLIERS; 
      *                         POT COMMITMENT NOW MEASURES INVESTMENT  
      *                         AGAINST EFFECTIVE STACK, NOT TO-CALL    
      *                         OVER FULL STACK; MULTI-OPPONENT TRIALS  
      *                         RE-COMPARE TIEBREAKS ON A CATEGORY TIE  
      *                         SO THE BEST VILLAIN HAND TRACKS TRUE.   
      *                                                                 
       ENVIRONMENT DIVISION.                                            
       CONFIGURATION SECTION.                                           
       SPECIAL-NAMES.                                                   
           C01 IS TOP-OF-FORM                                           
           CLASS CARD-RANK-CHARS IS "2" THRU "9" "T" "J" "Q" "K" "A"    
                                     "t" "j" "q" "k" "a"                
           CLASS CARD-SUIT-CHARS IS "S" "H" "D" "C" "s" "h" "d" "c"     
           UPSI-0 IS WS-EXTRA-DIAG-SWITCH.                              
      *                                                                 
       INPUT-OUTPUT SECTION.                                            
       FILE-CONTROL.                                                    
           SELECT GAME-STATE-FILE  ASSIGN TO GAMESTAT                   
                  ORGANIZATION IS LINE SEQUENTIAL.                      
      *                                                                 
           SELECT ACTION-LOG-FILE  ASSIGN TO ACTLOG                     
                  ORGANIZATION IS LINE SEQUENTIAL.                      
      *                                                                 
           SELECT DECISION-RPT-FILE ASSIGN TO DECRPT                    
                  ORGANIZATION IS LINE SEQUENTIAL.                      
      *                                                                 
           SELECT FACTOR-RPT-FILE  ASSIGN TO FACTRPT                    
                  ORGANIZATION IS LINE SEQUENTIAL.                      
      *                                                                 
      * QPDSBJ01                                                        
      * //QPDSBAT  JOB 4,NOTIFY=&SYSUID                                 
      * //***************************************************/          
      * //COBRUN  EXEC IGYWCL                                           
      * //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(QPDSBAT),DISP=SHR         
      * //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(QPDSBAT),DISP=SHR           
      * //***************************************************/          
      * // IF RC = 0 THEN                                               
      * //***************************************************/          
      * //RUN     EXEC PGM=QPDSBAT                                      
      * //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR                       
      * //GAMESTAT  DD DSN=QPDS.DAILY.GAMESTAT,DISP=SHR                 
      * //ACTLOG    DD DSN=QPDS.DAILY.ACTLOG,DISP=SHR                   
      * //DECRPT    DD DSN=&SYSUID..OUTPUT(QPDSDEC),DISP=SHR            
      * //FACTRPT   DD DSN=&SYSUID..OUTPUT(QPDSFCT),DISP=SHR            
      * //SYSOUT    DD SYSOUT=*,OUTLIM=15000                            
      * //CEEDUMP   DD DUMMY                                            
      * //SYSUDUMP  DD DUMMY                                            
      * //***************************************************/          
      * // ELSE                                                         
      * // ENDIF                                                        
      *                                                                 
       DATA DIVISION.                                                   
       FILE SECTION.                                                    
      *                                                                 
       FD  GAME-STATE-FILE                                              
           RECORDING MODE F.                                            
       01  GAME-STATE-RECORD.                                           
           05  GS-ID                   PIC 9(4).                        
           05  GS-HOLE-CARD-1          PIC X(2).                        
           05  GS-HOLE-CARD-2          PIC X(2).                        
           05  GS-BOARD-CARD           PIC X(2) OCCURS 5 TIMES.         
           05  GS-BOARD-COUNT          PIC 9.                           
           05  GS-POT-SIZE             PIC 9(7)V99.                     
           05  GS-TO-CALL              PIC 9(7)V99.                     
           05  GS-HERO-STACK           PIC 9(7)V99.                     
           05  GS-VILLAIN-STACK        PIC 9(7)V99.                     
           05  GS-POSITION             PIC X(4).                        
           05  GS-STREET               PIC X(7).                        
           05  GS-NUM-OPPONENTS        PIC 9.                           
           05  GS-RISK-PREF            PIC 99.                          
           05  GS-OPP-STATS-GROUP.                                      
               10  GS-OPP-AGGR         PIC 9V99.                        
               10  GS-OPP-TIGHT        PIC 9V99.                        
               10  GS-OPP-BLUFF        PIC 9V99.                        
               10  GS-OPP-TILT         PIC 9V99.                        
               10  GS-OPP-CONF         PIC 9V99.                        
               10  GS-OPP-VOLA         PIC 9V99.                        
           05  GS-STATS-FLAG           PIC X.                           
           05  FILLER                  PIC X(12).                       
      *                                                                 
       01  GS-OPP-STATS-TBL REDEFINES GS-OPP-STATS-GROUP.               
           05  GS-OPP-STAT-ENTRY       PIC 9V99 OCCURS 6 TIMES.         
      *                                                                 
       FD  ACTION-LOG-FILE                                              
           RECORDING MODE F.                                            
       01  ACTION-LOG-RECORD.                                           
           05  AL-GS-ID                PIC 9(4).                        
           05  AL-ACTOR                PIC X(8).                        
           05  AL-ACTION               PIC X(8).                        
           05  AL-AMOUNT               PIC 9(7)V99.                     
           05  AL-POT-BEFORE           PIC 9(7)V99.                     
           05  AL-STREET               PIC X(7).                        
           05  FILLER                  PIC X(5).                        
      *                                                                 
       FD  DECISION-RPT-FILE                                            
           RECORDING MODE F.                                            
       01  DECISION-PRINT-RECORD      PIC X(132).                       
      *                                                                 
       FD  FACTOR-RPT-FILE                                              
           RECORDING MODE F.                                            
       01  FACTOR-PRINT-RECORD        PIC X(150).                       
      *                                                                 
       WORKING-STORAGE SECTION.                                         
      *                                                                 
      ***************************************************************** 
      *  SWITCHES AND CONTROL TOTALS                                  * 
      ***************************************************************** 
       01  WS-SWITCHES.                                                 
           05  WS-GS-EOF-FLAG          PIC X VALUE 'N'.                 
               88  GS-EOF                    VALUE 'Y'.                 
           05  WS-AL-EOF-FLAG          PIC X VALUE 'N'.                 
               88  AL-EOF                    VALUE 'Y'.                 
           05  WS-RECORD-VALID-FLAG    PIC X VALUE 'Y'.                 
               88  WS-RECORD-VALID           VALUE 'Y'.                 
               88  WS-RECORD-INVALID         VALUE 'N'.                 
           05  WS-EXTRA-DIAG-SWITCH    PIC X VALUE 'N'.                 
           05  FILLER                  PIC X(10).                       
      *                                                                 
       01  WS-CONTROL-TOTALS.                                           
           05  WS-CT-RECORDS-READ      PIC 9(7) COMP VALUE ZERO.        
           05  WS-CT-RECORDS-VALID     PIC 9(7) COMP VALUE ZERO.        
           05  WS-CT-RECORDS-INVALID   PIC 9(7) COMP VALUE ZERO.        
           05  WS-CT-FOLD-COUNT        PIC 9(7) COMP VALUE ZERO.        
           05  WS-CT-CHECK-COUNT       PIC 9(7) COMP VALUE ZERO.        
           05  WS-CT-CALL-COUNT        PIC 9(7) COMP VALUE ZERO.        
           05  WS-CT-RAISE-COUNT       PIC 9(7) COMP VALUE ZERO.        
           05  WS-CT-ALLIN-COUNT       PIC 9(7) COMP VALUE ZERO.        
           05  WS-CT-AMOUNT-TOTAL      PIC 9(9)V99 VALUE ZERO.          
           05  WS-CT-EQUITY-TOTAL      PIC 9(9)V9999 VALUE ZERO.        
           05  WS-CT-AVG-EQUITY        PIC 9V9999 VALUE ZERO.           
           05  FILLER                  PIC X(08).                       
      *                                                                 
       01  WS-VALIDATION-REASON        PIC X(20) VALUE SPACES.          
      *                                                                 
      ***************************************************************** 
      *  CARD PARSING WORK AREAS                                      * 
      ***************************************************************** 
       01  WS-RANK-CHAR-LIST           PIC X(13) VALUE "23456789TJQKA". 
       01  WS-RANK-CHAR-TBL REDEFINES WS-RANK-CHAR-LIST.                
           05  WS-RANK-CHAR-ENT        PIC X OCCURS 13 TIMES.           
      *                                                                 
       01  WS-SUIT-CHAR-LIST           PIC X(4)  VALUE "SHDC".          
       01  WS-SUIT-CHAR-TBL REDEFINES WS-SUIT-CHAR-LIST.                
           05  WS-SUIT-CHAR-ENT        PIC X OCCURS 4 TIMES.            
      *                                                                 
       01  WS-CARD-WORK-AREA           PIC X(2).                        
       01  WS-CARD-WORK-PARTS REDEFINES WS-CARD-WORK-AREA.              
           05  WS-CARD-RANK-CHAR       PIC X.                           
           05  WS-CARD-SUIT-CHAR       PIC X.                           
      *                                                                 
       01  WS-PARSE-RESULT.                                             
           05  WS-PARSE-OK-FLAG        PIC X.                           
               88  WS-PARSE-OK               VALUE 'Y'.                 
           05  WS-PARSED-RANK          PIC 9(2) COMP.                   
           05  WS-PARSED-SUIT          PIC 9 COMP.                      
           05  WS-PARSE-IDX            PIC 9(2) COMP.                   
           05  FILLER                  PIC X(01).                       
      *                                                                 
      * HERO HOLE CARDS, AND THE KNOWN PORTION OF THE BOARD, AS PARSED  
      * NUMERIC RANK/SUIT PAIRS.  RANK IS 2-14 (T=10,J=11,Q=12,K=13,    
      * A=14); SUIT IS 1-4 (S,H,D,C IN THAT ORDER).                     
      *                                                                 
       01  WS-HOLE-CARDS.                                               
           05  WS-HOLE-ENTRY OCCURS 2 TIMES.                            
               10  WS-HOLE-RANK        PIC 9(2) COMP.                   
               10  WS-HOLE-SUIT        PIC 9 COMP.                      
           05  FILLER                  PIC X(01).                       
      *                                                                 
       01  WS-KNOWN-BOARD.                                              
           05  WS-KB-ENTRY OCCURS 5 TIMES.                              
               10  WS-KB-RANK          PIC 9(2) COMP.                   
               10  WS-KB-SUIT          PIC 9 COMP.                      
           05  WS-KB-COUNT             PIC 9 COMP.                      
           05  FILLER                  PIC X(01).                       
      *                                                                 
       01  WS-POSITION-TABLE.                                           
           05  WS-POS-CODE-STR         PIC X(40) VALUE                  
               "BTN CO  HJ  LJ  MP3 MP2 MP1 UTG2UTG1UTG ".              
       01  WS-POS-CODE-TBL REDEFINES WS-POSITION-TABLE.                 
           05  WS-POS-CODE-ENT         PIC X(4) OCCURS 10 TIMES.        
      *    VILLAIN-SIDE ACTOR CODES -- ONLY A ROW LOGGED AGAINST ONE    
      *    OF THESE TWELVE GETS COUNTED AS AN OBSERVATION (DPR-0442,    
      *    FLOOR SYSTEM WAS FEEDING US HERO'S OWN ACTIONS MIXED IN      
      *    WITH THE VILLAIN'S AND THE AGGRESSION READ WAS COMING OUT    
      *    BACKWARDS).                                                  
       01  WS-VILLAIN-ACTOR-TABLE.                                      
           05  WS-VA-STR-1             PIC X(48) VALUE                  
               "VILLAIN OPPONENTSB      BB      BTN     CO      ".      
           05  WS-VA-STR-2             PIC X(48) VALUE                  
               "HJ      LJ      MP      MP1     MP2     MP3     ".      
       01  WS-VA-CODE-TBL REDEFINES WS-VILLAIN-ACTOR-TABLE.             
           05  WS-VA-CODE-ENT          PIC X(8) OCCURS 12 TIMES.        
      *                                                                 
      *    LOGGABLE ACTION CODES -- ANYTHING ELSE ON THE ACTLOG ROW     
      *    (DEALS, POSTS, SHOWS, ETC.) IS IGNORED FOR AGGRESSION AND    
      *    BET-RATIO PURPOSES (DPR-0442).                               
       01  WS-ACTION-FILTER-TABLE.                                      
           05  WS-AF-STR               PIC X(48) VALUE                  
               "BET     RAISE   CALL    CHECK   ALL-IN  ALLIN   ".      
       01  WS-AF-CODE-TBL REDEFINES WS-ACTION-FILTER-TABLE.             
           05  WS-AF-CODE-ENT          PIC X(8) OCCURS 6 TIMES.         
      *                                                                 
      ***************************************************************** 
      *  DECK AND RANDOM NUMBER WORK AREAS                             *
      ***************************************************************** 
       01  WS-DECK-TABLE.                                               
           05  WS-DECK-ENTRY OCCURS 52 TIMES.                           
               10  WS-DECK-RANK        PIC 9(2) COMP.                   
               10  WS-DECK-SUIT        PIC 9 COMP.                      
               10  WS-DECK-PERM-FLAG   PIC X.                           
                   88  WS-DECK-PERM-USED     VALUE 'Y'.                 
               10  WS-DECK-ITER-FLAG   PIC X.                           
                   88  WS-DECK-ITER-USED     VALUE 'Y'.                 
           05  FILLER                  PIC X(01).                       
       01  WS-DECK-FREE-COUNT          PIC 9(2) COMP.                   
       01  WS-DECK-PICK                PIC 9(2) COMP.                   
       01  WS-DECK-SCAN-IDX            PIC 9(2) COMP.                   
       01  WS-DECK-SCAN-CNT            PIC 9(2) COMP.                   
       01  WS-DRAWN-RANK               PIC 9(2) COMP.                   
       01  WS-DRAWN-SUIT               PIC 9 COMP.                      
      *                                                                 
       01  WS-PRNG-AREA.                                                
           05  WS-PRNG-SEED            PIC S9(10) COMP VALUE 48271.     
           05  WS-PRNG-PRODUCT         PIC S9(18) COMP.                 
           05  WS-PRNG-QUOTIENT        PIC S9(18) COMP.                 
           05  WS-PRNG-UNIFORM         PIC 9V9999999 COMP.              
           05  FILLER                  PIC X(01).                       
      *                                                                 
      ***************************************************************** 
      *  ACTION LOG LOOK-AHEAD BUFFER AND ACCEPTED OBSERVATIONS        *
      ***************************************************************** 
       01  WS-AL-LOOKAHEAD.                                             
           05  WS-AL-BUF-ID            PIC 9(4).                        
           05  WS-AL-BUF-ACTOR         PIC X(8).                        
           05  WS-AL-BUF-ACTION        PIC X(8).                        
           05  WS-AL-BUF-AMOUNT        PIC 9(7)V99.                     
           05  WS-AL-BUF-POT-BEFORE    PIC 9(7)V99.                     
           05  WS-AL-BUF-STREET        PIC X(7).                        
           05  WS-AL-BUF-VALID-FLAG    PIC X VALUE 'N'.                 
               88  WS-AL-BUF-VALID           VALUE 'Y'.                 
           05  FILLER                  PIC X(01).                       
      *                                                                 
       01  WS-OBS-TABLE.                                                
           05  WS-OBS-COUNT            PIC 9(2) COMP VALUE ZERO.        
           05  WS-OBS-ENTRY OCCURS 20 TIMES.                            
               10  WS-OBS-ACTION-CD    PIC X(8).                        
               10  WS-OBS-AMOUNT       PIC 9(7)V99.                     
               10  WS-OBS-POT-BEFORE   PIC 9(7)V99.                     
               10  WS-OBS-BET-RATIO    PIC 9V9999.                      
               10  WS-OBS-RATIO-FLAG   PIC X.                           
                   88  WS-OBS-RATIO-PRESENT  VALUE 'Y'.                 
           05  FILLER                  PIC X(01).                       
      *                                                                 
      ***************************************************************** 
      *  HAND EVALUATION WORK AREAS                                   * 
      ***************************************************************** 
       01  WS-EVAL-CARDS.                                               
           05  WS-EC-COUNT             PIC 9 COMP.                      
           05  WS-EC-ENTRY OCCURS 7 TIMES.                              
               10  WS-EC-RANK          PIC 9(2) COMP.                   
               10  WS-EC-SUIT          PIC 9 COMP.                      
           05  FILLER                  PIC X(01).                       
      *                                                                 
       01  WS-FIVE-CARD-WORK.                                           
           05  WS-FC-ENTRY OCCURS 5 TIMES.                              
               10  WS-FC-RANK          PIC 9(2) COMP.                   
               10  WS-FC-SUIT          PIC 9 COMP.                      
           05  WS-FC-RANK-COUNT        PIC 9 COMP OCCURS 15 TIMES.      
           05  WS-FC-SUIT-COUNT        PIC 9 COMP OCCURS 4 TIMES.       
           05  WS-FC-DISTINCT-RANK     PIC 9(2) COMP OCCURS 5 TIMES.    
           05  WS-FC-DISTINCT-COUNT    PIC 9 COMP.                      
           05  WS-FC-GROUP-RANK        PIC 9(2) COMP OCCURS 5 TIMES.    
           05  WS-FC-GROUP-CNT         PIC 9 COMP OCCURS 5 TIMES.       
           05  WS-FC-GROUP-TOTAL       PIC 9 COMP.                      
           05  WS-FC-IS-FLUSH          PIC X.                           
           05  WS-FC-IS-STRAIGHT       PIC X.                           
           05  WS-FC-STRAIGHT-HIGH     PIC 9(2) COMP.                   
           05  WS-FC-CATEGORY          PIC 9(2) COMP.                   
           05  WS-FC-TIEBREAK          PIC 9(2) COMP OCCURS 5 TIMES.    
           05  FILLER                  PIC X(01).                       
      *                                                                 
       01  WS-HAND-RESULT.                                              
           05  WS-HR-HAS-VALUE-FLAG    PIC X VALUE 'N'.                 
               88  WS-HR-HAS-VALUE           VALUE 'Y'.                 
           05  WS-HR-CATEGORY-CODE     PIC 9(2) COMP.                   
           05  WS-HR-CATEGORY-NAME     PIC X(15).                       
           05  WS-HR-TIEBREAK          PIC 9(2) COMP OCCURS 5 TIMES.    
           05  WS-HR-STRENGTH-BASE     PIC 9(9) COMP.                   
           05  WS-HR-STRENGTH          PIC 9V9999.                      
           05  FILLER                  PIC X(01).                       
      *                                                                 
       01  WS-BEST-OPP-RESULT.                                          
           05  WS-BO-CATEGORY-CODE     PIC 9(2) COMP.                   
           05  WS-BO-TIEBREAK          PIC 9(2) COMP OCCURS 5 TIMES.    
           05  FILLER                  PIC X(01).                       
      *                                                                 
       01  WS-HERO-RESULT.                                              
           05  WS-HERO-CATEGORY-CODE   PIC 9(2) COMP.                   
           05  WS-HERO-TIEBREAK        PIC 9(2) COMP OCCURS 5 TIMES.    
           05  FILLER                  PIC X(01).                       
      *                                                                 
       01  WS-COMPARE-AREA.                                             
           05  WS-CMP-RESULT           PIC S9 COMP.                     
           05  WS-CMP-IDX              PIC 9 COMP.                      
           05  WS-CMP-A-CATEGORY       PIC 9(2) COMP.                   
           05  WS-CMP-A-TIEBREAK       PIC 9(2) COMP OCCURS 5 TIMES.    
           05  WS-CMP-B-CATEGORY       PIC 9(2) COMP.                   
           05  WS-CMP-B-TIEBREAK       PIC 9(2) COMP OCCURS 5 TIMES.    
           05  FILLER                  PIC X(01).                       
      *                                                                 
       01  WS-EXCLUDE-AREA.                                             
           05  WS-EXCL-1               PIC 9(2) COMP.                   
           05  WS-EXCL-2               PIC 9(2) COMP.                   
           05  FILLER                  PIC X(01).                       
      *                                                                 
      *    DPR-0449 (08/2026,TMH) -- ROYAL FLUSH BROKEN OUT AS ITS OWN  
      *    CATEGORY ABOVE STRAIGHT FLUSH, CODES RENUMBERED 1-10 TO      
      *    MATCH THE SCORING SCALE.                                     
       01  WS-CATEGORY-NAME-TABLE.                                      
           05  FILLER PIC X(15) VALUE "HIGH CARD".                      
           05  FILLER PIC X(15) VALUE "PAIR".                           
           05  FILLER PIC X(15) VALUE "TWO PAIR".                       
           05  FILLER PIC X(15) VALUE "TRIPS".                          
           05  FILLER PIC X(15) VALUE "STRAIGHT".                       
           05  FILLER PIC X(15) VALUE "FLUSH".                          
           05  FILLER PIC X(15) VALUE "FULL HOUSE".                     
           05  FILLER PIC X(15) VALUE "QUADS".                          
           05  FILLER PIC X(15) VALUE "STRAIGHT FLUSH".                 
           05  FILLER PIC X(15) VALUE "ROYAL-FLUSH".                    
       01  WS-CATEGORY-NAME-TBL REDEFINES WS-CATEGORY-NAME-TABLE.       
           05  WS-CATEGORY-NAME-ENT PIC X(15) OCCURS 10 TIMES.          
      *                                                                 
       01  WS-OUTS-AREA.                                                
           05  WS-OUT-FLUSH-OUTS       PIC 9(2) COMP.                   
           05  WS-OUT-STRAIGHT-OUTS    PIC 9(2) COMP.                   
           05  WS-OUT-TOTAL            PIC 9(2) COMP.                   
           05  WS-OUT-RANK-COUNT       PIC 9 COMP OCCURS 15 TIMES.      
           05  WS-OUT-SUIT-COUNT       PIC 9 COMP OCCURS 4 TIMES.       
           05  WS-OUT-DISTINCT         PIC 9(2) COMP OCCURS 7 TIMES.    
           05  WS-OUT-DISTINCT-CNT     PIC 9(2) COMP.                   
           05  WS-OUT-WIN-SPAN         PIC 9(2) COMP.                   
           05  FILLER                  PIC X(01).                       
      *                                                                 
      ***************************************************************** 
      *  EQUITY SIMULATOR WORK AREAS                                   *
      ***************************************************************** 
       01  WS-EQUITY-RESULT.                                            
           05  WS-EQ-WIN-COUNT         PIC 9(7) COMP.                   
           05  WS-EQ-TIE-COUNT         PIC 9(7) COMP.                   
           05  WS-EQ-ITER-COUNT        PIC 9(7) COMP.                   
           05  WS-EQ-ITER-IDX          PIC 9(7) COMP.                   
           05  WS-EQ-NUMERATOR         PIC 9(9) COMP.                   
           05  WS-EQ-DENOMINATOR       PIC 9(9) COMP.                   
           05  WS-EQ-EQUITY            PIC 9V9999.                      
           05  FILLER                  PIC X(01).                       
      *                                                                 
       01  WS-MC-WORK.                                                  
           05  WS-MC-BOARD-KNOWN       PIC 9 COMP.                      
           05  WS-MC-IDX               PIC 9 COMP.                      
           05  WS-MC-BOARD OCCURS 5 TIMES.                              
               10  WS-MC-BOARD-RANK    PIC 9(2) COMP.                   
               10  WS-MC-BOARD-SUIT    PIC 9 COMP.                      
           05  WS-MC-NUM-OPP           PIC 9 COMP.                      
           05  WS-MC-OPP-IDX           PIC 9 COMP.                      
           05  WS-MC-OPP-HAND OCCURS 8 TIMES.                           
               10  WS-MC-VIL-CARD OCCURS 2 TIMES.                       
                   15  WS-MC-VIL-RANK  PIC 9(2) COMP.                   
                   15  WS-MC-VIL-SUIT  PIC 9 COMP.                      
           05  FILLER                  PIC X(01).                       
      *                                                                 
       01  WS-POT-ODDS                 PIC 9V9999.                      
       01  WS-IMPLIED-ODDS             PIC 9V9999.                      
      *                                                                 
      ***************************************************************** 
      *  OPPONENT MODEL WORK AREAS                                     *
      ***************************************************************** 
       01  WS-OPP-MODEL-RESULT.                                         
           05  WS-OM-AVG-BET-RATIO     PIC 9V9999.                      
           05  WS-OM-BETTING-PRESSURE  PIC 9V9999.                      
           05  WS-OM-AGGR-FROM-ACTNS   PIC 9V9999.                      
           05  WS-OM-AGGRESSION-IDX    PIC 9V9999.                      
           05  WS-OM-TIGHTNESS         PIC 9V9999.                      
           05  WS-OM-BOARD-TEXTURE     PIC 9V9999.                      
           05  WS-OM-BOARD-PRESSURE    PIC 9V9999.                      
           05  WS-OM-PSYCH-PRESSURE    PIC 9V9999.                      
           05  WS-OM-RANGE-ADVANTAGE   PIC 9V9999.                      
           05  WS-OM-BLUFF-TENDENCY    PIC 9V9999.                      
           05  WS-OM-OBS-VOLATILITY    PIC 9V9999.                      
           05  WS-OM-VOLATILITY        PIC 9V9999.                      
           05  WS-OM-ARCHETYPE         PIC X(20).                       
           05  WS-OM-STACK-SHARE       PIC S9V9999.                     
           05  WS-OM-POT-PRESSURE      PIC 9V9999.                      
           05  WS-OM-STAT-AGGR         PIC 9V99.                        
           05  WS-OM-STAT-TIGHT        PIC 9V99.                        
           05  WS-OM-STAT-BLUFF        PIC 9V99.                        
           05  WS-OM-STAT-TILT         PIC 9V99.                        
           05  WS-OM-STAT-CONF         PIC 9V99.                        
           05  WS-OM-STAT-VOLA         PIC 9V99.                        
           05  WS-OM-AGGR-ACTN-CNT     PIC 9(2) COMP.                   
           05  WS-OM-PASV-ACTN-CNT     PIC 9(2) COMP.                   
           05  WS-OM-ACTN-TOTAL        PIC 9(2) COMP.                   
           05  FILLER                  PIC X(01).                       
      *                                                                 
       01  WS-VARIANCE-WORK.                                            
           05  WS-VW-MEAN              PIC 9V9999.                      
           05  WS-VW-SUM-SQ-DIFF       PIC 9(4)V9999.                   
           05  WS-VW-COUNT             PIC 9(2) COMP.                   
           05  WS-VW-IDX               PIC 9(2) COMP.                   
           05  WS-VW-DIFF              PIC S9V9999.                     
           05  FILLER                  PIC X(01).                       
      *                                                                 
      ***************************************************************** 
      *  FACTOR VECTOR WORK AREAS                                      *
      ***************************************************************** 
       01  WS-FACTOR-VECTOR.                                            
           05  WS-FV-HAND-STRENGTH     PIC 9V9999.                      
           05  WS-FV-HAND-RANK-NAME    PIC X(15).                       
           05  WS-FV-EQUITY            PIC 9V9999.                      
           05  WS-FV-POT-ODDS          PIC 9V9999.                      
           05  WS-FV-EFF-STACK         PIC 9(7)V99.                     
           05  WS-FV-SPR               PIC 999V99.                      
           05  WS-FV-SPR-INF-FLAG      PIC X.                           
               88  WS-FV-SPR-INFINITE        VALUE 'Y'.                 
           05  WS-FV-POSITION-FACTOR   PIC 9V9999.                      
           05  WS-FV-WETNESS           PIC 9V9999.                      
           05  WS-FV-FLUSH-POSS-FLAG   PIC X.                           
               88  WS-FV-FLUSH-POSSIBLE      VALUE 'Y'.                 
           05  WS-FV-STRAIGHT-POSS-FLAG PIC X.                          
               88  WS-FV-STRAIGHT-POSSIBLE   VALUE 'Y'.                 
           05  WS-FV-PAIRED-FLAG       PIC X.                           
               88  WS-FV-PAIRED              VALUE 'Y'.                 
           05  WS-FV-OUTS              PIC 9(2) COMP.                   
           05  WS-FV-DRAW-PROB         PIC 9V9999.                      
           05  WS-FV-IMPLIED-ODDS      PIC 9V9999.                      
           05  WS-FV-FOLD-EQUITY       PIC 9V9999.                      
           05  WS-FV-STREET-NUM        PIC 9 COMP.                      
           05  WS-FV-POT-COMMIT        PIC 9V9999.                      
           05  WS-FV-POS-VALUE         PIC 9(2) COMP.                   
           05  WS-FV-POS-BLIND-FLAG    PIC X.                           
               88  WS-FV-POS-IS-BLIND        VALUE 'Y'.                 
           05  WS-FV-CONNECTIVITY      PIC 9V9999.                      
           05  WS-IO-MULTIPLIER        PIC 9V9999.                      
           05  WS-IO-EFF-POT           PIC 9(9)V99.                     
           05  WS-FV-INVESTMENT        PIC 9(7)V99.                     
           05  WS-FE-BOARD-DAMPER      PIC 9V9999.                      
           05  FILLER                  PIC X(01).                       
      *                                                                 
       01  WS-BOARD-TEXTURE-WORK.                                       
           05  WS-BT-GAP-SUM           PIC 9(3)V9999.                   
           05  WS-BT-GAP-COUNT         PIC 9(2) COMP.                   
           05  WS-BT-AVG-GAP           PIC 9(2)V9999.                   
           05  WS-BT-IDX               PIC 9(2) COMP.                   
           05  FILLER                  PIC X(01).                       
      *                                                                 
      ***************************************************************** 
      *  DECISION ENGINE WORK AREAS                                    *
      ***************************************************************** 
       01  WS-DECISION-RESULT.                                          
           05  WS-DR-ACTION            PIC X(7).                        
           05  WS-DR-AMOUNT            PIC 9(7)V99.                     
           05  WS-DR-CONFIDENCE        PIC 9V9999.                      
           05  WS-DR-EV                PIC S9(7)V99.                    
           05  WS-DR-EXPLAIN           PIC X(60).                       
           05  FILLER                  PIC X(01).                       
      *                                                                 
       01  WS-DECISION-WORK.                                            
           05  WS-DW-REQUIRED-EQUITY   PIC 9V9999.                      
           05  WS-DW-RISK-ADJ          PIC 9V9999.                      
           05  WS-DW-EV-CALL           PIC S9(7)V99.                    
           05  WS-DW-EV-RAISE          PIC S9(7)V99.                    
           05  WS-DW-RAISE-SIZE        PIC 9(7)V99.                     
           05  WS-DW-POT-IF-CALLED     PIC 9(9)V99.                     
           05  WS-DW-EV-IF-CALLED      PIC S9(9)V99.                    
           05  WS-DW-RAISE-TYPE        PIC X(8).                        
           05  WS-DW-MULTIPLIER        PIC 9V9999.                      
           05  WS-DW-PRIME-POT         PIC 9(7)V99.                     
           05  WS-DW-RAW-AMOUNT        PIC 9(9)V9999.                   
           05  WS-DW-FLOOR-AMOUNT      PIC 9(7)V99.                     
           05  WS-DW-TRIAL-RAISE       PIC 9(7)V99.                     
           05  WS-DW-POT-IF-RAISED     PIC 9(9)V99.                     
           05  FILLER                  PIC X(01).                       
      *                                                                 
      ***************************************************************** 
      *  REPORT HEADING AND DETAIL LINE WORK AREAS                     *
      ***************************************************************** 
       01  WS-DECISION-HDR-LINES.                                       
           05  WS-DEC-HDR-1.                                            
               10  FILLER              PIC X(21) VALUE                  
                   "QPDS DECISION REPORT".                              
               10  FILLER              PIC X(111) VALUE SPACES.         
           05  WS-DEC-HDR-2.                                            
               10  FILLER              PIC X(4)  VALUE "  ID".          
               10  FILLER              PIC X(9)  VALUE " ACTION".       
               10  FILLER              PIC X(12) VALUE "    AMOUNT".    
               10  FILLER              PIC X(8)  VALUE "  CONF".        
               10  FILLER              PIC X(13) VALUE "        EV".    
               10  FILLER              PIC X(17) VALUE " HAND-RANK".    
               10  FILLER              PIC X(8)  VALUE "  EQTY".        
               10  FILLER              PIC X(8)  VALUE " PODDS".        
               10  FILLER              PIC X(6)  VALUE " OUTS".         
               10  FILLER              PIC X(8)  VALUE " FOLDEQ".       
               10  FILLER              PIC X(22) VALUE " OPP-CLASS".    
               10  FILLER              PIC X(17) VALUE " EXPLANATION".  
       01  FILLER REDEFINES WS-DECISION-HDR-LINES.                      
           05  WS-DEC-HDR-ENT OCCURS 2 TIMES PIC X(132).                
      *                                                                 
       01  WS-FACTOR-HDR-LINES.                                         
           05  WS-FCT-HDR-1.                                            
               10  FILLER              PIC X(19) VALUE                  
                   "QPDS FACTOR DETAIL".                                
               10  FILLER              PIC X(131) VALUE SPACES.         
           05  WS-FCT-HDR-2.                                            
               10  FILLER              PIC X(5)  VALUE "  ID ".         
               10  FILLER              PIC X(7)  VALUE " HSTR ".        
               10  FILLER              PIC X(7)  VALUE " EQTY ".        
               10  FILLER              PIC X(7)  VALUE " PODD ".        
               10  FILLER              PIC X(7)  VALUE "  SPR ".        
               10  FILLER              PIC X(10) VALUE "  EFFSTK ".     
               10  FILLER              PIC X(7)  VALUE " POSF ".        
               10  FILLER              PIC X(7)  VALUE " WETN ".        
               10  FILLER              PIC X(4)  VALUE "FSP".           
               10  FILLER              PIC X(4)  VALUE " OT".           
               10  FILLER              PIC X(7)  VALUE " DRPR ".        
               10  FILLER              PIC X(7)  VALUE " IMPO ".        
               10  FILLER              PIC X(7)  VALUE " FOLD ".        
               10  FILLER              PIC X(7)  VALUE " AGGR ".        
               10  FILLER              PIC X(7)  VALUE " TIGH ".        
               10  FILLER              PIC X(7)  VALUE " BETP ".        
               10  FILLER              PIC X(7)  VALUE " BRDP ".        
               10  FILLER              PIC X(7)  VALUE " RADV ".        
               10  FILLER              PIC X(7)  VALUE " PSYP ".        
               10  FILLER              PIC X(7)  VALUE " BLUF ".        
               10  FILLER              PIC X(3)  VALUE " ST".           
               10  FILLER              PIC X(7)  VALUE " COMM ".        
       01  FILLER REDEFINES WS-FACTOR-HDR-LINES.                        
           05  WS-FCT-HDR-ENT OCCURS 2 TIMES PIC X(150).                
      *                                                                 
       01  WS-DECISION-DETAIL-LINE.                                     
           05  WS-DD-ID                PIC ZZZ9.                        
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-DD-ACTION            PIC X(7).                        
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-DD-AMOUNT            PIC ZZZ,ZZ9.99.                  
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-DD-CONFIDENCE        PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-DD-EV                PIC -ZZZ,ZZ9.99.                 
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-DD-HAND-RANK         PIC X(15).                       
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-DD-EQUITY            PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-DD-POT-ODDS          PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-DD-OUTS              PIC Z9.                          
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-DD-FOLD-EQ           PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-DD-OPP-CLASS         PIC X(20).                       
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-DD-EXPLAIN           PIC X(60).                       
      *                                                                 
       01  WS-FACTOR-DETAIL-LINE.                                       
           05  WS-FD-ID                PIC ZZZ9.                        
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-HSTR              PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-EQTY              PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-PODD              PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-SPR               PIC ZZ9.99.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-EFFSTK            PIC ZZZ,ZZ9.99.                  
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-POSF              PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-WETN              PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-FSP               PIC X(3).                        
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-OUTS              PIC Z9.                          
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-DRPR              PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-IMPO              PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-FOLD              PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-AGGR              PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-TIGH              PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-BETP              PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-BRDP              PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-RADV              PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-PSYP              PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-BLUF              PIC 9.9999.                      
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-ST                PIC 9.                           
           05  FILLER                  PIC X VALUE SPACE.               
           05  WS-FD-COMM              PIC 9.9999.                      
      *                                                                 
       01  WS-TRAILER-LINES.                                            
           05  WS-TR-LINE-1            PIC X(132).                      
           05  WS-TR-LINE-2            PIC X(132).                      
           05  WS-TR-LINE-3            PIC X(132).                      
           05  WS-TR-LINE-4            PIC X(132).                      
           05  WS-TR-LINE-5            PIC X(132).                      
           05  WS-TR-LINE-6            PIC X(132).                      
           05  WS-TR-LINE-7            PIC X(132).                      
           05  WS-TR-LINE-8            PIC X(132).                      
           05  WS-TR-LINE-9            PIC X(132).                      
           05  FILLER                  PIC X(01).                       
      *                                                                 
      ***************************************************************** 
      *  MISCELLANEOUS SMALL WORK FIELDS                               *
      ***************************************************************** 
       01  WS-MISC-WORK.                                                
           05  WS-I                    PIC 9(2) COMP.                   
           05  WS-J                    PIC 9(2) COMP.                   
           05  WS-K                    PIC 9(2) COMP.                   
           05  WS-TEMP-RANK            PIC 9(2) COMP.                   
           05  WS-TEMP-SUIT            PIC 9 COMP.                      
           05  WS-TEMP-CNT             PIC 9 COMP.                      
           05  WS-SWAP-RANK            PIC 9(2) COMP.                   
           05  WS-SWAP-CNT             PIC 9 COMP.                      
           05  WS-POSITION-VALID-FLAG  PIC X.                           
           05  WS-EXPECTED-BD-COUNT    PIC 9 COMP.                      
           05  WS-DIV-RESULT           PIC S9(9)V9999.                  
           05  WS-AL-ACTOR-VALID-FLAG  PIC X.                           
           05  WS-AL-ACTION-VALID-FLAG PIC X.                           
           05  FILLER                  PIC X(01).                       
      *                                                                 
       01  WS-UTIL-AREA.                                                
           05  WS-SD-NUMERATOR         PIC S9(9)V9999.                  
           05  WS-SD-DENOMINATOR       PIC S9(9)V9999.                  
           05  WS-SD-RESULT            PIC 9V9999.                      
           05  WS-CL-VALUE             PIC S9V9999.                     
           05  WS-RH-AMOUNT            PIC S9(7)V999.                   
           05  WS-RH-RESULT            PIC S9(7)V99.                    
           05  FILLER                  PIC X(01).                       
      *                                                                 
      *                                                                 
      ***************************************************************** 
      *  STANDALONE SCRATCH COUNTERS -- THESE BELONG TO NO SINGLE      *
      *  RECORD GROUP SO THEY ARE CARRIED AS 77-LEVEL ITEMS RATHER     *
      *  THAN TUCKED UNDER WS-CONTROL-TOTALS OR WS-UTIL-AREA           *
      *  (DPR-0468, 08/2026, TMH).                                     *
      ***************************************************************** 
       77  WS77-GUTSHOT-PRESENT-CNT PIC 9 COMP VALUE ZERO.              
       77  WS77-DISTINCT-RANK-CNT   PIC 9(2) COMP VALUE ZERO.           
      *                                                                 
       PROCEDURE DIVISION.                                              
      *                                                                 
      ***************************************************************** 
      *  MAIN DRIVER                                                  * 
      ***************************************************************** 
       100-PRIMARY.                                                     
           PERFORM 105-OPEN-FILES THRU 105-EXIT.                        
           PERFORM 110-READ-GAME-STATE THRU 110-EXIT.                   
           PERFORM 120-PROCESS-ONE-RECORD THRU 120-EXIT                 
                   UNTIL GS-EOF.                                        
           PERFORM 195-WRITE-TRAILER THRU 195-EXIT.                     
           PERFORM 199-CLOSE-FILES THRU 199-EXIT.                       
           STOP RUN.                                                    
      *                                                                 
       105-OPEN-FILES.                                                  
           OPEN INPUT  GAME-STATE-FILE                                  
                       ACTION-LOG-FILE.                                 
           OPEN OUTPUT DECISION-RPT-FILE                                
                       FACTOR-RPT-FILE.                                 
           PERFORM 115-WRITE-DECISION-HDGS THRU 115-EXIT.               
           PERFORM 117-WRITE-FACTOR-HDGS  THRU 117-EXIT.                
           PERFORM 140-PRIME-AL-BUFFER    THRU 140-EXIT.                
       105-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       110-READ-GAME-STATE.                                             
           READ GAME-STATE-FILE                                         
               AT END                                                   
                   SET GS-EOF TO TRUE                                   
           END-READ.                                                    
       110-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       115-WRITE-DECISION-HDGS.                                         
           MOVE WS-DEC-HDR-ENT (1) TO DECISION-PRINT-RECORD.            
           WRITE DECISION-PRINT-RECORD.                                 
           MOVE WS-DEC-HDR-ENT (2) TO DECISION-PRINT-RECORD.            
           WRITE DECISION-PRINT-RECORD.                                 
       115-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       117-WRITE-FACTOR-HDGS.                                           
           MOVE WS-FCT-HDR-ENT (1) TO FACTOR-PRINT-RECORD.              
           WRITE FACTOR-PRINT-RECORD.                                   
           MOVE WS-FCT-HDR-ENT (2) TO FACTOR-PRINT-RECORD.              
           WRITE FACTOR-PRINT-RECORD.                                   
       117-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       120-PROCESS-ONE-RECORD.                                          
           ADD 1 TO WS-CT-RECORDS-READ.                                 
           PERFORM 300-VALIDATE-GAME-STATE THRU 399-VALIDATE-EXIT.      
           IF WS-RECORD-VALID                                           
               ADD 1 TO WS-CT-RECORDS-VALID                             
               PERFORM 160-GATHER-AL-FOR-ID  THRU 160-EXIT              
               PERFORM 400-EVALUATE-HAND     THRU 499-EVAL-EXIT         
               PERFORM 460-COUNT-OUTS        THRU 469-OUTS-EXIT         
               PERFORM 490-BOARD-TEXTURE-FLAGS THRU 490-EXIT            
               PERFORM 500-CALC-EQUITY       THRU 599-EQUITY-EXIT       
               PERFORM 600-BUILD-OPP-MODEL   THRU 699-OPP-EXIT          
               PERFORM 700-BUILD-FACTORS     THRU 799-FACTOR-EXIT       
               PERFORM 800-DECIDE-ACTION     THRU 899-DECISION-EXIT     
               PERFORM 200-ACCUM-TOTALS      THRU 200-EXIT              
           ELSE                                                         
               ADD 1 TO WS-CT-RECORDS-INVALID                           
               PERFORM 370-BUILD-ERROR-DECISION THRU 370-EXIT           
           END-IF.                                                      
           PERFORM 180-WRITE-DECISION-LINE THRU 180-EXIT.               
           PERFORM 185-WRITE-FACTOR-LINE   THRU 185-EXIT.               
           PERFORM 110-READ-GAME-STATE     THRU 110-EXIT.               
       120-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       199-CLOSE-FILES.                                                 
           CLOSE GAME-STATE-FILE                                        
                 ACTION-LOG-FILE                                        
                 DECISION-RPT-FILE                                      
                 FACTOR-RPT-FILE.                                       
       199-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       200-ACCUM-TOTALS.                                                
           ADD WS-DR-AMOUNT      TO WS-CT-AMOUNT-TOTAL.                 
           ADD WS-EQ-EQUITY      TO WS-CT-EQUITY-TOTAL.                 
           EVALUATE WS-DR-ACTION                                        
               WHEN "FOLD"  ADD 1 TO WS-CT-FOLD-COUNT                   
               WHEN "CHECK" ADD 1 TO WS-CT-CHECK-COUNT                  
               WHEN "CALL"  ADD 1 TO WS-CT-CALL-COUNT                   
               WHEN "RAISE" ADD 1 TO WS-CT-RAISE-COUNT                  
               WHEN "ALL-IN" ADD 1 TO WS-CT-ALLIN-COUNT                 
           END-EVALUATE.                                                
       200-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       195-WRITE-TRAILER.                                               
           IF WS-CT-RECORDS-VALID > ZERO                                
               COMPUTE WS-CT-AVG-EQUITY ROUNDED =                       
                       WS-CT-EQUITY-TOTAL / WS-CT-RECORDS-VALID         
           ELSE                                                         
               MOVE ZERO TO WS-CT-AVG-EQUITY                            
           END-IF.                                                      
           MOVE SPACES TO WS-TR-LINE-1 WS-TR-LINE-2 WS-TR-LINE-3        
                           WS-TR-LINE-4 WS-TR-LINE-5 WS-TR-LINE-6       
                           WS-TR-LINE-7 WS-TR-LINE-8 WS-TR-LINE-9.      
           STRING "*** QPDS CONTROL TOTALS ***" DELIMITED BY SIZE       
                   INTO WS-TR-LINE-1.                                   
           STRING "RECORDS READ . . . . . " DELIMITED BY SIZE           
                   WS-CT-RECORDS-READ DELIMITED BY SIZE                 
                   INTO WS-TR-LINE-2.                                   
           STRING "RECORDS VALID  . . . . " DELIMITED BY SIZE           
                   WS-CT-RECORDS-VALID DELIMITED BY SIZE                
                   INTO WS-TR-LINE-3.                                   
           STRING "RECORDS INVALID  . . . " DELIMITED BY SIZE           
                   WS-CT-RECORDS-INVALID DELIMITED BY SIZE              
                   INTO WS-TR-LINE-4.                                   
           STRING "FOLD/CHECK/CALL/RAISE/ALLIN COUNTS - "               
                   DELIMITED BY SIZE                                    
                   WS-CT-FOLD-COUNT DELIMITED BY SIZE                   
                   "/" DELIMITED BY SIZE                                
                   WS-CT-CHECK-COUNT DELIMITED BY SIZE                  
                   "/" DELIMITED BY SIZE                                
                   WS-CT-CALL-COUNT DELIMITED BY SIZE                   
                   "/" DELIMITED BY SIZE                                
                   WS-CT-RAISE-COUNT DELIMITED BY SIZE                  
                   "/" DELIMITED BY SIZE                                
                   WS-CT-ALLIN-COUNT DELIMITED BY SIZE                  
                   INTO WS-TR-LINE-5.                                   
           STRING "TOTAL RECOMMENDED AMOUNT . . " DELIMITED BY SIZE     
                   WS-CT-AMOUNT-TOTAL DELIMITED BY SIZE                 
                   INTO WS-TR-LINE-6.                                   
           STRING "AVERAGE EQUITY . . . . . . . " DELIMITED BY SIZE     
                   WS-CT-AVG-EQUITY DELIMITED BY SIZE                   
                   INTO WS-TR-LINE-7.                                   
           WRITE DECISION-PRINT-RECORD FROM WS-TR-LINE-1.               
           WRITE DECISION-PRINT-RECORD FROM WS-TR-LINE-2.               
           WRITE DECISION-PRINT-RECORD FROM WS-TR-LINE-3.               
           WRITE DECISION-PRINT-RECORD FROM WS-TR-LINE-4.               
           WRITE DECISION-PRINT-RECORD FROM WS-TR-LINE-5.               
           WRITE DECISION-PRINT-RECORD FROM WS-TR-LINE-6.               
           WRITE DECISION-PRINT-RECORD FROM WS-TR-LINE-7.               
       195-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       180-WRITE-DECISION-LINE.                                         
           MOVE SPACES              TO WS-DECISION-DETAIL-LINE.         
           MOVE GS-ID                TO WS-DD-ID.                       
           MOVE WS-DR-ACTION         TO WS-DD-ACTION.                   
           MOVE WS-DR-AMOUNT         TO WS-DD-AMOUNT.                   
           MOVE WS-DR-CONFIDENCE     TO WS-DD-CONFIDENCE.               
           MOVE WS-DR-EV             TO WS-DD-EV.                       
           MOVE WS-HR-CATEGORY-NAME  TO WS-DD-HAND-RANK.                
           MOVE WS-EQ-EQUITY         TO WS-DD-EQUITY.                   
           MOVE WS-POT-ODDS          TO WS-DD-POT-ODDS.                 
           MOVE WS-OUT-TOTAL         TO WS-DD-OUTS.                     
           MOVE WS-FV-FOLD-EQUITY    TO WS-DD-FOLD-EQ.                  
           MOVE WS-OM-ARCHETYPE      TO WS-DD-OPP-CLASS.                
           MOVE WS-DR-EXPLAIN        TO WS-DD-EXPLAIN.                  
           WRITE DECISION-PRINT-RECORD FROM WS-DECISION-DETAIL-LINE.    
       180-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       185-WRITE-FACTOR-LINE.                                           
           MOVE SPACES          TO WS-FACTOR-DETAIL-LINE.               
           MOVE GS-ID            TO WS-FD-ID.                           
           MOVE WS-FV-HAND-STRENGTH   TO WS-FD-HSTR.                    
           MOVE WS-FV-EQUITY          TO WS-FD-EQTY.                    
           MOVE WS-FV-POT-ODDS        TO WS-FD-PODD.                    
           MOVE WS-FV-SPR             TO WS-FD-SPR.                     
           MOVE WS-FV-EFF-STACK       TO WS-FD-EFFSTK.                  
           MOVE WS-FV-POSITION-FACTOR TO WS-FD-POSF.                    
           MOVE WS-FV-WETNESS         TO WS-FD-WETN.                    
           IF WS-FV-FLUSH-POSSIBLE AND WS-FV-STRAIGHT-POSSIBLE          
               MOVE "F+S" TO WS-FD-FSP                                  
           ELSE IF WS-FV-FLUSH-POSSIBLE                                 
               MOVE "FL " TO WS-FD-FSP                                  
           ELSE IF WS-FV-STRAIGHT-POSSIBLE                              
               MOVE "ST " TO WS-FD-FSP                                  
           ELSE                                                         
               MOVE "NO " TO WS-FD-FSP                                  
           END-IF.                                                      
           MOVE WS-FV-OUTS            TO WS-FD-OUTS.                    
           MOVE WS-FV-DRAW-PROB       TO WS-FD-DRPR.                    
           MOVE WS-FV-IMPLIED-ODDS    TO WS-FD-IMPO.                    
           MOVE WS-FV-FOLD-EQUITY     TO WS-FD-FOLD.                    
           MOVE WS-OM-AGGRESSION-IDX  TO WS-FD-AGGR.                    
           MOVE WS-OM-TIGHTNESS       TO WS-FD-TIGH.                    
           MOVE WS-OM-BETTING-PRESSURE TO WS-FD-BETP.                   
           MOVE WS-OM-BOARD-PRESSURE  TO WS-FD-BRDP.                    
           MOVE WS-OM-RANGE-ADVANTAGE TO WS-FD-RADV.                    
           MOVE WS-OM-PSYCH-PRESSURE  TO WS-FD-PSYP.                    
           MOVE WS-OM-BLUFF-TENDENCY  TO WS-FD-BLUF.                    
           MOVE WS-FV-STREET-NUM      TO WS-FD-ST.                      
           MOVE WS-FV-POT-COMMIT      TO WS-FD-COMM.                    
           WRITE FACTOR-PRINT-RECORD FROM WS-FACTOR-DETAIL-LINE.        
       185-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      ***************************************************************** 
      *  ACTION LOG LOOK-AHEAD HANDLING (ACTLOG IS SORTED BY GS-ID)   * 
      ***************************************************************** 
       140-PRIME-AL-BUFFER.                                             
           READ ACTION-LOG-FILE                                         
               AT END                                                   
                   SET AL-EOF TO TRUE                                   
                   SET WS-AL-BUF-VALID TO FALSE                         
           END-READ.                                                    
           IF NOT AL-EOF                                                
               MOVE AL-GS-ID      TO WS-AL-BUF-ID                       
               MOVE AL-ACTOR      TO WS-AL-BUF-ACTOR                    
               MOVE AL-ACTION     TO WS-AL-BUF-ACTION                   
               MOVE AL-AMOUNT     TO WS-AL-BUF-AMOUNT                   
               MOVE AL-POT-BEFORE TO WS-AL-BUF-POT-BEFORE               
               MOVE AL-STREET     TO WS-AL-BUF-STREET                   
               SET WS-AL-BUF-VALID TO TRUE                              
           END-IF.                                                      
       140-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       160-GATHER-AL-FOR-ID.                                            
           MOVE ZERO TO WS-OBS-COUNT.                                   
           PERFORM 165-GATHER-ONE-AL-ROW THRU 165-EXIT                  
               UNTIL AL-EOF                                             
                  OR WS-AL-BUF-ID NOT = GS-ID                           
                  OR WS-OBS-COUNT = 20.                                 
      *    THROW AWAY ANY LEFTOVER ROWS FOR THIS ID PAST TABLE SIZE     
           PERFORM 140-PRIME-AL-BUFFER THRU 140-EXIT                    
               UNTIL AL-EOF OR WS-AL-BUF-ID NOT = GS-ID.                
       160-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       165-GATHER-ONE-AL-ROW.                                           
           IF WS-AL-BUF-ID = GS-ID                                      
               MOVE "N" TO WS-AL-ACTOR-VALID-FLAG                       
               PERFORM 166-CHECK-ONE-ACTOR THRU 166-EXIT                
                   VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 12             
                           OR WS-AL-ACTOR-VALID-FLAG = "Y"              
               MOVE "N" TO WS-AL-ACTION-VALID-FLAG                      
               PERFORM 167-CHECK-ONE-ACTION THRU 167-EXIT               
                   VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 6              
                           OR WS-AL-ACTION-VALID-FLAG = "Y"             
               IF WS-AL-ACTOR-VALID-FLAG = "Y"                          
                  AND WS-AL-ACTION-VALID-FLAG = "Y"                     
                   ADD 1 TO WS-OBS-COUNT                                
                   MOVE WS-AL-BUF-ACTION                                
                                   TO WS-OBS-ACTION-CD (WS-OBS-COUNT)   
                   MOVE WS-AL-BUF-AMOUNT                                
                                   TO WS-OBS-AMOUNT (WS-OBS-COUNT)      
                   MOVE WS-AL-BUF-POT-BEFORE                            
                                   TO WS-OBS-POT-BEFORE (WS-OBS-COUNT)  
                   IF WS-AL-BUF-POT-BEFORE > ZERO                       
                       COMPUTE WS-OBS-BET-RATIO (WS-OBS-COUNT)          
                               ROUNDED =                                
                           WS-AL-BUF-AMOUNT / WS-AL-BUF-POT-BEFORE      
                       SET WS-OBS-RATIO-PRESENT (WS-OBS-COUNT)          
                               TO TRUE                                  
                   ELSE                                                 
                       MOVE ZERO TO WS-OBS-BET-RATIO (WS-OBS-COUNT)     
                       MOVE 'N' TO WS-OBS-RATIO-FLAG (WS-OBS-COUNT)     
                   END-IF                                               
               END-IF                                                   
               PERFORM 140-PRIME-AL-BUFFER THRU 140-EXIT                
           END-IF.                                                      
       165-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    ONLY A VILLAIN-SIDE SEAT'S ACTIONS FEED THE OPPONENT         
      *    MODEL -- HERO'S OWN ACTIONS ON THE LOG ARE SKIPPED           
      *    (DPR-0442).                                                  
       166-CHECK-ONE-ACTOR.                                             
           IF WS-AL-BUF-ACTOR = WS-VA-CODE-ENT (WS-J)                   
               MOVE "Y" TO WS-AL-ACTOR-VALID-FLAG                       
           END-IF.                                                      
       166-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    ONLY BET/RAISE/CALL/CHECK/ALL-IN ROWS COUNT AS AN            
      *    OBSERVATION -- DEALS, POSTS AND SHOW ROWS ON THE LOG         
      *    ARE SKIPPED (DPR-0442).                                      
       167-CHECK-ONE-ACTION.                                            
           IF WS-AL-BUF-ACTION = WS-AF-CODE-ENT (WS-K)                  
               MOVE "Y" TO WS-AL-ACTION-VALID-FLAG                      
           END-IF.                                                      
       167-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      ***************************************************************** 
      *  INPUT VALIDATOR                                               *
      ***************************************************************** 
       300-VALIDATE-GAME-STATE.                                         
           SET WS-RECORD-VALID TO TRUE.                                 
           MOVE SPACES TO WS-VALIDATION-REASON.                         
           PERFORM 310-PARSE-ALL-CARDS THRU 319-PARSE-EXIT.             
           IF WS-RECORD-VALID                                           
               PERFORM 330-CHECK-DUPLICATES THRU 339-DUP-EXIT           
           END-IF.                                                      
           IF WS-RECORD-VALID                                           
               PERFORM 340-CHECK-BOARD-VS-STREET THRU 349-BDST-EXIT     
           END-IF.                                                      
           IF WS-RECORD-VALID                                           
               PERFORM 350-DEFAULT-POSN-STREET THRU 359-DFLT-EXIT       
           END-IF.                                                      
       399-VALIDATE-EXIT.                                               
           EXIT.                                                        
      *                                                                 
       310-PARSE-ALL-CARDS.                                             
           PERFORM 311-PARSE-ONE-CARD THRU 311-EXIT                     
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 2                  
                       OR WS-RECORD-INVALID.                            
           MOVE ZERO TO WS-KB-COUNT.                                    
           IF WS-RECORD-VALID                                           
               PERFORM 312-PARSE-BOARD-CARD THRU 312-EXIT               
                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > GS-BOARD-COUNT 
                           OR WS-RECORD-INVALID                         
           END-IF.                                                      
       319-PARSE-EXIT.                                                  
           EXIT.                                                        
      *                                                                 
       311-PARSE-ONE-CARD.                                              
           IF WS-I = 1                                                  
               MOVE GS-HOLE-CARD-1 TO WS-CARD-WORK-AREA                 
           ELSE                                                         
               MOVE GS-HOLE-CARD-2 TO WS-CARD-WORK-AREA                 
           END-IF.                                                      
           PERFORM 315-DECODE-CARD THRU 315-EXIT.                       
           IF WS-PARSE-OK                                               
               MOVE WS-PARSED-RANK TO WS-HOLE-RANK (WS-I)               
               MOVE WS-PARSED-SUIT TO WS-HOLE-SUIT (WS-I)               
           ELSE                                                         
               SET WS-RECORD-INVALID TO TRUE                            
               MOVE "BAD HOLE CARD" TO WS-VALIDATION-REASON             
           END-IF.                                                      
       311-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       312-PARSE-BOARD-CARD.                                            
           MOVE GS-BOARD-CARD (WS-I) TO WS-CARD-WORK-AREA.              
           PERFORM 315-DECODE-CARD THRU 315-EXIT.                       
           IF WS-PARSE-OK                                               
               ADD 1 TO WS-KB-COUNT                                     
               MOVE WS-PARSED-RANK TO WS-KB-RANK (WS-KB-COUNT)          
               MOVE WS-PARSED-SUIT TO WS-KB-SUIT (WS-KB-COUNT)          
           ELSE                                                         
               SET WS-RECORD-INVALID TO TRUE                            
               MOVE "BAD BOARD CARD" TO WS-VALIDATION-REASON            
           END-IF.                                                      
       312-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    DECODE A TWO-BYTE CARD (RANK-CHAR + SUIT-CHAR) INTO A        
      *    NUMERIC RANK (2-14) AND SUIT (1-4).  SETS WS-PARSE-OK-FLAG   
      *    TO 'N' WHEN EITHER CHARACTER IS NOT A LEGAL CARD CHARACTER.  
       315-DECODE-CARD.                                                 
           MOVE 'N' TO WS-PARSE-OK-FLAG.                                
           MOVE ZERO TO WS-PARSED-RANK WS-PARSED-SUIT.                  
           PERFORM 316-FIND-RANK THRU 316-EXIT                          
               VARYING WS-PARSE-IDX FROM 1 BY 1                         
                       UNTIL WS-PARSE-IDX > 13                          
                       OR WS-PARSED-RANK NOT = ZERO.                    
           PERFORM 317-FIND-SUIT THRU 317-EXIT                          
               VARYING WS-PARSE-IDX FROM 1 BY 1                         
                       UNTIL WS-PARSE-IDX > 4                           
                       OR WS-PARSED-SUIT NOT = ZERO.                    
           IF WS-PARSED-RANK NOT = ZERO AND WS-PARSED-SUIT NOT = ZERO   
               MOVE 'Y' TO WS-PARSE-OK-FLAG                             
           END-IF.                                                      
       315-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       316-FIND-RANK.                                                   
           IF WS-CARD-RANK-CHAR = WS-RANK-CHAR-ENT (WS-PARSE-IDX)       
               COMPUTE WS-PARSED-RANK = WS-PARSE-IDX + 1                
           END-IF.                                                      
       316-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       317-FIND-SUIT.                                                   
           IF WS-CARD-SUIT-CHAR = WS-SUIT-CHAR-ENT (WS-PARSE-IDX)       
               MOVE WS-PARSE-IDX TO WS-PARSED-SUIT                      
           END-IF.                                                      
       317-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    A CARD MAY NOT APPEAR TWICE BETWEEN THE HOLE CARDS AND THE   
      *    KNOWN BOARD - GUARDS AGAINST A FLOOR-SYSTEM FEED ERROR.      
       330-CHECK-DUPLICATES.                                            
           MOVE ZERO TO WS-CMP-RESULT.                                  
           IF WS-HOLE-RANK (1) = WS-HOLE-RANK (2)                       
              AND WS-HOLE-SUIT (1) = WS-HOLE-SUIT (2)                   
               SET WS-RECORD-INVALID TO TRUE                            
               MOVE "DUP HOLE CARDS" TO WS-VALIDATION-REASON            
           END-IF.                                                      
           IF WS-RECORD-VALID AND WS-KB-COUNT > ZERO                    
               PERFORM 331-CHECK-ONE-VS-HOLE THRU 331-EXIT              
                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KB-COUNT    
                           OR WS-RECORD-INVALID                         
           END-IF.                                                      
           IF WS-RECORD-VALID AND WS-KB-COUNT > 1                       
               PERFORM 332-CHECK-BOARD-VS-BOARD THRU 332-EXIT           
                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KB-COUNT    
                           OR WS-RECORD-INVALID                         
           END-IF.                                                      
       339-DUP-EXIT.                                                    
           EXIT.                                                        
      *                                                                 
       331-CHECK-ONE-VS-HOLE.                                           
           IF (WS-KB-RANK (WS-I) = WS-HOLE-RANK (1)                     
               AND WS-KB-SUIT (WS-I) = WS-HOLE-SUIT (1))                
           OR (WS-KB-RANK (WS-I) = WS-HOLE-RANK (2)                     
               AND WS-KB-SUIT (WS-I) = WS-HOLE-SUIT (2))                
               SET WS-RECORD-INVALID TO TRUE                            
               MOVE "BOARD DUPS HOLE" TO WS-VALIDATION-REASON           
           END-IF.                                                      
       331-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       332-CHECK-BOARD-VS-BOARD.                                        
           PERFORM 333-CHECK-BOARD-PAIR THRU 333-EXIT                   
               VARYING WS-J FROM 1 BY 1                                 
                       UNTIL WS-J > WS-KB-COUNT OR WS-RECORD-INVALID.   
       332-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       333-CHECK-BOARD-PAIR.                                            
           IF WS-J NOT = WS-I                                           
              AND WS-KB-RANK (WS-I) = WS-KB-RANK (WS-J)                 
              AND WS-KB-SUIT (WS-I) = WS-KB-SUIT (WS-J)                 
               SET WS-RECORD-INVALID TO TRUE                            
               MOVE "DUP BOARD CARD" TO WS-VALIDATION-REASON            
           END-IF.                                                      
       333-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    BOARD-COUNT-VS-STREET CHECK ADDED UNDER DPR-0318 AFTER THE   
      *    FLOOR SYSTEM SHIPPED A FEW RIVER RECORDS WITH A FOUR-CARD    
      *    BOARD -- WE NOW FLAG THE RECORD INSTEAD OF ABENDING.  A      
      *    STREET CODE THE FLOOR SYSTEM DIDN'T SEND US DEFAULTS TO      
      *    PREFLOP RATHER THAN BOUNCING THE RECORD (DPR-0427).          
       340-CHECK-BOARD-VS-STREET.                                       
           EVALUATE GS-STREET                                           
               WHEN "PREFLOP" MOVE 0 TO WS-EXPECTED-BD-COUNT            
               WHEN "FLOP"    MOVE 3 TO WS-EXPECTED-BD-COUNT            
               WHEN "TURN"    MOVE 4 TO WS-EXPECTED-BD-COUNT            
               WHEN "RIVER"   MOVE 5 TO WS-EXPECTED-BD-COUNT            
               WHEN OTHER                                               
                   MOVE "PREFLOP" TO GS-STREET                          
                   MOVE 0 TO WS-EXPECTED-BD-COUNT                       
           END-EVALUATE.                                                
           IF GS-BOARD-COUNT NOT = WS-EXPECTED-BD-COUNT                 
               SET WS-RECORD-INVALID TO TRUE                            
               MOVE "BOARD/STREET MISMATCH" TO WS-VALIDATION-REASON     
           END-IF.                                                      
       349-BDST-EXIT.                                                   
           EXIT.                                                        
      *                                                                 
      *    POSITION CODE NOT ON THE BUTTON-AROUND-TO-UTG TABLE BELOW    
      *    DEFAULTS TO BTN RATHER THAN BOUNCING THE RECORD (DPR-0427).  
      *    SB AND BB ARE CARRIED AS A SEPARATE CASE -- THEY ARE VALID   
      *    POSITION CODES BUT SIT OUTSIDE THE NINE-THRU-ZERO LATE-TO-   
      *    EARLY SCALE THE FACTOR ENGINE'S TABLE POSITIONS USE.  A      
      *    BLIND GETS A NEUTRAL MID-SCALE VALUE OF 3 SO THE FOLD        
      *    EQUITY GATE (POSITION VALUE OVER 5 OR UNDER 1) DOESN'T       
      *    FIRE OFF A STALE READING LEFT OVER FROM THE PRIOR RECORD     
      *    (DPR-0468, 08/2026, TMH).                                    
       350-DEFAULT-POSN-STREET.                                         
           MOVE "N" TO WS-POSITION-VALID-FLAG.                          
           MOVE "N" TO WS-FV-POS-BLIND-FLAG.                            
           IF GS-POSITION = "SB" OR GS-POSITION = "BB"                  
               MOVE "Y" TO WS-POSITION-VALID-FLAG                       
               SET WS-FV-POS-IS-BLIND TO TRUE                           
               MOVE 3 TO WS-FV-POS-VALUE                                
           ELSE                                                         
               PERFORM 351-CHECK-ONE-POSN THRU 351-EXIT                 
                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 10             
                           OR WS-POSITION-VALID-FLAG = "Y"              
           END-IF.                                                      
           IF WS-POSITION-VALID-FLAG = "N"                              
               MOVE "BTN" TO GS-POSITION                                
               MOVE 9 TO WS-FV-POS-VALUE                                
           END-IF.                                                      
       359-DFLT-EXIT.                                                   
           EXIT.                                                        
      *                                                                 
       351-CHECK-ONE-POSN.                                              
           IF GS-POSITION = WS-POS-CODE-ENT (WS-I)                      
               MOVE "Y" TO WS-POSITION-VALID-FLAG                       
               COMPUTE WS-FV-POS-VALUE = 10 - WS-I                      
           END-IF.                                                      
       351-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    A RECORD THAT FAILS VALIDATION STILL GETS A DECISION LINE    
      *    SO THE TRADING DESK CAN SEE EVERY ID THAT CAME THROUGH THE   
      *    EXTRACT -- PER DPR-0318 THIS IS "ACTION ERROR", NOT A SKIP.  
       370-BUILD-ERROR-DECISION.                                        
           MOVE "ERROR"              TO WS-DR-ACTION.                   
           MOVE ZERO                 TO WS-DR-AMOUNT.                   
           MOVE ZERO                 TO WS-DR-CONFIDENCE.               
           MOVE ZERO                 TO WS-DR-EV.                       
           MOVE SPACES               TO WS-HR-CATEGORY-NAME.            
           MOVE ZERO                 TO WS-EQ-EQUITY.                   
           MOVE ZERO                 TO WS-POT-ODDS.                    
           MOVE ZERO                 TO WS-OUT-TOTAL.                   
           MOVE ZERO                 TO WS-FV-FOLD-EQUITY.              
           MOVE "INVALID RECORD"     TO WS-OM-ARCHETYPE.                
           STRING "REJECTED - " DELIMITED BY SIZE                       
                  WS-VALIDATION-REASON DELIMITED BY SIZE                
                  INTO WS-DR-EXPLAIN.                                   
           MOVE SPACES TO WS-FACTOR-VECTOR.                             
           MOVE "ST " TO WS-FD-FSP.                                     
       370-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      ***************************************************************** 
      *  HAND EVALUATOR - BEST 5-CARD HAND OUT OF HOLE + KNOWN BOARD  * 
      ***************************************************************** 
       400-EVALUATE-HAND.                                               
           PERFORM 410-BUILD-EVAL-CARDS THRU 410-EXIT.                  
           MOVE 'N' TO WS-HR-HAS-VALUE-FLAG.                            
           IF WS-EC-COUNT < 5                                           
               PERFORM 480-PREFLOP-HEURISTIC THRU 480-EXIT              
           ELSE                                                         
               EVALUATE WS-EC-COUNT                                     
                   WHEN 5 PERFORM 421-TRY-ALL-FIVE       THRU 421-EXIT  
                   WHEN 6 PERFORM 422-TRY-SIX-CHOOSE-5   THRU 422-EXIT  
                   WHEN 7 PERFORM 423-TRY-SEVEN-CHOOSE-5 THRU 423-EXIT  
               END-EVALUATE                                             
               PERFORM 450-SCORE-STRENGTH THRU 450-EXIT                 
           END-IF.                                                      
       499-EVAL-EXIT.                                                   
           EXIT.                                                        
      *                                                                 
       410-BUILD-EVAL-CARDS.                                            
           MOVE WS-HOLE-RANK (1) TO WS-EC-RANK (1).                     
           MOVE WS-HOLE-SUIT (1) TO WS-EC-SUIT (1).                     
           MOVE WS-HOLE-RANK (2) TO WS-EC-RANK (2).                     
           MOVE WS-HOLE-SUIT (2) TO WS-EC-SUIT (2).                     
           MOVE 2 TO WS-EC-COUNT.                                       
           IF WS-KB-COUNT > ZERO                                        
               PERFORM 411-COPY-BOARD-CARD THRU 411-EXIT                
                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KB-COUNT    
           END-IF.                                                      
       410-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       411-COPY-BOARD-CARD.                                             
           ADD 1 TO WS-EC-COUNT.                                        
           MOVE WS-KB-RANK (WS-I) TO WS-EC-RANK (WS-EC-COUNT).          
           MOVE WS-KB-SUIT (WS-I) TO WS-EC-SUIT (WS-EC-COUNT).          
       411-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    FIVE KNOWN CARDS -- ONLY ONE COMBINATION TO SCORE.           
       421-TRY-ALL-FIVE.                                                
           MOVE ZERO TO WS-EXCL-1 WS-EXCL-2.                            
           PERFORM 427-LOAD-COMBO-SKIP THRU 427-EXIT.                   
           PERFORM 430-SCORE-FIVE-CARDS THRU 439-SCORE-EXIT.            
           PERFORM 440-SAVE-IF-BEST THRU 440-EXIT.                      
       421-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    SIX KNOWN CARDS -- C(6,5) = 6 COMBINATIONS, ONE CARD LEFT    
      *    OUT EACH TIME.                                               
       422-TRY-SIX-CHOOSE-5.                                            
           MOVE ZERO TO WS-EXCL-2.                                      
           PERFORM 424-TRY-ONE-COMBO THRU 424-EXIT                      
               VARYING WS-EXCL-1 FROM 1 BY 1 UNTIL WS-EXCL-1 > 6.       
       422-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    SEVEN KNOWN CARDS -- C(7,5) = 21 COMBINATIONS, TWO CARDS     
      *    LEFT OUT EACH TIME.                                          
       423-TRY-SEVEN-CHOOSE-5.                                          
           PERFORM 424A-OUTER-EXCLUDE THRU 424A-EXIT                    
               VARYING WS-EXCL-1 FROM 1 BY 1 UNTIL WS-EXCL-1 > 6.       
       423-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       424A-OUTER-EXCLUDE.                                              
           COMPUTE WS-J = WS-EXCL-1 + 1.                                
           PERFORM 424-TRY-ONE-COMBO THRU 424-EXIT                      
               VARYING WS-EXCL-2 FROM WS-J BY 1 UNTIL WS-EXCL-2 > 7.    
       424A-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       424-TRY-ONE-COMBO.                                               
           PERFORM 427-LOAD-COMBO-SKIP THRU 427-EXIT.                   
           PERFORM 430-SCORE-FIVE-CARDS THRU 439-SCORE-EXIT.            
           PERFORM 440-SAVE-IF-BEST THRU 440-EXIT.                      
       424-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       427-LOAD-COMBO-SKIP.                                             
           MOVE ZERO TO WS-TEMP-CNT.                                    
           PERFORM 428-COPY-IF-NOT-EXCLUDED THRU 428-EXIT               
               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-EC-COUNT.       
       427-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       428-COPY-IF-NOT-EXCLUDED.                                        
           IF WS-K NOT = WS-EXCL-1 AND WS-K NOT = WS-EXCL-2             
               ADD 1 TO WS-TEMP-CNT                                     
               MOVE WS-EC-RANK (WS-K) TO WS-FC-RANK (WS-TEMP-CNT)       
               MOVE WS-EC-SUIT (WS-K) TO WS-FC-SUIT (WS-TEMP-CNT)       
           END-IF.                                                      
       428-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    CATEGORIZE ONE FIVE-CARD HAND SITTING IN WS-FC-ENTRY.        
       430-SCORE-FIVE-CARDS.                                            
           PERFORM 431-COUNT-RANKS-SUITS  THRU 431-EXIT.                
           PERFORM 432-CHECK-FLUSH        THRU 432-EXIT.                
           PERFORM 433-CHECK-STRAIGHT     THRU 433-EXIT.                
           PERFORM 434-GROUP-RANKS        THRU 434-EXIT.                
           PERFORM 435-SET-CATEGORY       THRU 435-EXIT.                
           PERFORM 436-BUILD-TIEBREAKS    THRU 436-EXIT.                
       439-SCORE-EXIT.                                                  
           EXIT.                                                        
      *                                                                 
       431-COUNT-RANKS-SUITS.                                           
           PERFORM 431B-ZERO-RANK-SLOT THRU 431B-EXIT                   
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 15.                
           PERFORM 431C-ZERO-SUIT-SLOT THRU 431C-EXIT                   
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.                 
           PERFORM 431A-TALLY-ONE-CARD THRU 431A-EXIT                   
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.                 
       431-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       431A-TALLY-ONE-CARD.                                             
           ADD 1 TO WS-FC-RANK-COUNT (WS-FC-RANK (WS-I)).               
           ADD 1 TO WS-FC-SUIT-COUNT (WS-FC-SUIT (WS-I)).               
       431A-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       431B-ZERO-RANK-SLOT.                                             
           MOVE ZERO TO WS-FC-RANK-COUNT (WS-I).                        
       431B-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       431C-ZERO-SUIT-SLOT.                                             
           MOVE ZERO TO WS-FC-SUIT-COUNT (WS-I).                        
       431C-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       432-CHECK-FLUSH.                                                 
           MOVE "N" TO WS-FC-IS-FLUSH.                                  
           PERFORM 432A-TEST-ONE-SUIT THRU 432A-EXIT                    
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.                 
       432-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       432A-TEST-ONE-SUIT.                                              
           IF WS-FC-SUIT-COUNT (WS-I) = 5                               
               MOVE "Y" TO WS-FC-IS-FLUSH                               
           END-IF.                                                      
       432A-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
      *    A FIVE-CONSECUTIVE-RANK RUN, INCLUDING THE A-2-3-4-5 WHEEL   
      *    (ACE PLAYS LOW, HIGH CARD OF THE STRAIGHT IS 5 NOT 14).      
       433-CHECK-STRAIGHT.                                              
           MOVE "N" TO WS-FC-IS-STRAIGHT.                               
           MOVE ZERO TO WS-FC-STRAIGHT-HIGH.                            
           MOVE ZERO TO WS-TEMP-CNT.                                    
           PERFORM 433A-SCAN-HIGH-WINDOW THRU 433A-EXIT                 
               VARYING WS-I FROM 14 BY -1 UNTIL WS-I < 6.               
           IF WS-FC-IS-STRAIGHT = "N"                                   
               IF WS-FC-RANK-COUNT (14) > 0                             
                  AND WS-FC-RANK-COUNT (2) > 0                          
                  AND WS-FC-RANK-COUNT (3) > 0                          
                  AND WS-FC-RANK-COUNT (4) > 0                          
                  AND WS-FC-RANK-COUNT (5) > 0                          
                   MOVE "Y" TO WS-FC-IS-STRAIGHT                        
                   MOVE 5 TO WS-FC-STRAIGHT-HIGH                        
               END-IF                                                   
           END-IF.                                                      
       433-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       433A-SCAN-HIGH-WINDOW.                                           
           IF WS-FC-IS-STRAIGHT = "N"                                   
               IF WS-FC-RANK-COUNT (WS-I) > 0                           
                  AND WS-FC-RANK-COUNT (WS-I - 1) > 0                   
                  AND WS-FC-RANK-COUNT (WS-I - 2) > 0                   
                  AND WS-FC-RANK-COUNT (WS-I - 3) > 0                   
                  AND WS-FC-RANK-COUNT (WS-I - 4) > 0                   
                   MOVE "Y" TO WS-FC-IS-STRAIGHT                        
                   MOVE WS-I TO WS-FC-STRAIGHT-HIGH                     
               END-IF                                                   
           END-IF.                                                      
       433A-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
      *    BUILD THE RANK-GROUPS (PAIR/TRIP/QUAD CLUSTERS) IN           
      *    DESCENDING COUNT-THEN-RANK ORDER -- THE STANDARD POKER       
      *    "SORT BY GROUP SIZE" TIEBREAK ARRANGEMENT.                   
       434-GROUP-RANKS.                                                 
           MOVE ZERO TO WS-FC-GROUP-TOTAL.                              
           PERFORM 434D-ZERO-GROUP-SLOT THRU 434D-EXIT                  
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.                 
           PERFORM 434A-ADD-RANK-GROUP THRU 434A-EXIT                   
               VARYING WS-I FROM 14 BY -1 UNTIL WS-I < 2.               
           PERFORM 434B-BUBBLE-GROUPS THRU 434B-EXIT                    
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-FC-GROUP-TOTAL. 
       434-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       434A-ADD-RANK-GROUP.                                             
           IF WS-FC-RANK-COUNT (WS-I) > 0                               
               ADD 1 TO WS-FC-GROUP-TOTAL                               
               MOVE WS-I TO WS-FC-GROUP-RANK (WS-FC-GROUP-TOTAL)        
               MOVE WS-FC-RANK-COUNT (WS-I)                             
                              TO WS-FC-GROUP-CNT (WS-FC-GROUP-TOTAL)    
           END-IF.                                                      
       434A-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       434B-BUBBLE-GROUPS.                                              
           PERFORM 434C-BUBBLE-PASS THRU 434C-EXIT                      
               VARYING WS-J FROM 1 BY 1                                 
                       UNTIL WS-J > WS-FC-GROUP-TOTAL - 1.              
       434B-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       434D-ZERO-GROUP-SLOT.                                            
           MOVE ZERO TO WS-FC-GROUP-RANK (WS-I).                        
           MOVE ZERO TO WS-FC-GROUP-CNT (WS-I).                         
       434D-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       434C-BUBBLE-PASS.                                                
           IF WS-FC-GROUP-CNT (WS-J) < WS-FC-GROUP-CNT (WS-J + 1)       
               MOVE WS-FC-GROUP-CNT (WS-J)  TO WS-SWAP-CNT              
               MOVE WS-FC-GROUP-RANK (WS-J) TO WS-SWAP-RANK             
               MOVE WS-FC-GROUP-CNT (WS-J + 1)                          
                               TO WS-FC-GROUP-CNT (WS-J)                
               MOVE WS-FC-GROUP-RANK (WS-J + 1)                         
                               TO WS-FC-GROUP-RANK (WS-J)               
               MOVE WS-SWAP-CNT  TO WS-FC-GROUP-CNT (WS-J + 1)          
               MOVE WS-SWAP-RANK TO WS-FC-GROUP-RANK (WS-J + 1)         
           END-IF.                                                      
       434C-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
      *    DPR-0449 (08/2026,TMH) -- RENUMBERED 1-10, ROYAL FLUSH NOW   
      *    ITS OWN CATEGORY ABOVE AN ORDINARY STRAIGHT FLUSH.           
       435-SET-CATEGORY.                                                
           EVALUATE TRUE                                                
               WHEN WS-FC-IS-FLUSH = "Y" AND WS-FC-IS-STRAIGHT = "Y"    
                    AND WS-FC-STRAIGHT-HIGH = 14                        
                   MOVE 10 TO WS-FC-CATEGORY                            
               WHEN WS-FC-IS-FLUSH = "Y" AND WS-FC-IS-STRAIGHT = "Y"    
                   MOVE 9 TO WS-FC-CATEGORY                             
               WHEN WS-FC-GROUP-CNT (1) = 4                             
                   MOVE 8 TO WS-FC-CATEGORY                             
               WHEN WS-FC-GROUP-CNT (1) = 3 AND WS-FC-GROUP-CNT (2) = 2 
                   MOVE 7 TO WS-FC-CATEGORY                             
               WHEN WS-FC-IS-FLUSH = "Y"                                
                   MOVE 6 TO WS-FC-CATEGORY                             
               WHEN WS-FC-IS-STRAIGHT = "Y"                             
                   MOVE 5 TO WS-FC-CATEGORY                             
               WHEN WS-FC-GROUP-CNT (1) = 3                             
                   MOVE 4 TO WS-FC-CATEGORY                             
               WHEN WS-FC-GROUP-CNT (1) = 2 AND WS-FC-GROUP-CNT (2) = 2 
                   MOVE 3 TO WS-FC-CATEGORY                             
               WHEN WS-FC-GROUP-CNT (1) = 2                             
                   MOVE 2 TO WS-FC-CATEGORY                             
               WHEN OTHER                                               
                   MOVE 1 TO WS-FC-CATEGORY                             
           END-EVALUATE.                                                
       435-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    TIEBREAKS ARE THE GROUP RANKS IN DESCENDING SIGNIFICANCE;    
      *    A STRAIGHT OR STRAIGHT FLUSH CARRIES ITS HIGH CARD ONLY.     
       436-BUILD-TIEBREAKS.                                             
           PERFORM 436A-ZERO-TIEBREAK-SLOT THRU 436A-EXIT               
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.                 
           IF WS-FC-CATEGORY = 10 OR WS-FC-CATEGORY = 9 OR              
              WS-FC-CATEGORY = 5                                        
               MOVE WS-FC-STRAIGHT-HIGH TO WS-FC-TIEBREAK (1)           
           ELSE                                                         
               PERFORM 436B-COPY-GROUP-RANK THRU 436B-EXIT              
                   VARYING WS-I FROM 1 BY 1                             
                       UNTIL WS-I > WS-FC-GROUP-TOTAL                   
           END-IF.                                                      
       436-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       436A-ZERO-TIEBREAK-SLOT.                                         
           MOVE ZERO TO WS-FC-TIEBREAK (WS-I).                          
       436A-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       436B-COPY-GROUP-RANK.                                            
           MOVE WS-FC-GROUP-RANK (WS-I) TO WS-FC-TIEBREAK (WS-I).       
       436B-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       440-SAVE-IF-BEST.                                                
           IF WS-HR-HAS-VALUE                                           
               MOVE WS-FC-CATEGORY   TO WS-CMP-A-CATEGORY               
               MOVE WS-HR-CATEGORY-CODE TO WS-CMP-B-CATEGORY            
               PERFORM 441-COPY-TIEBREAKS THRU 441-EXIT                 
                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5              
               PERFORM 920-COMPARE-HANDS THRU 920-EXIT                  
           ELSE                                                         
               MOVE 1 TO WS-CMP-RESULT                                  
           END-IF.                                                      
           IF WS-CMP-RESULT = 1                                         
               MOVE WS-FC-CATEGORY TO WS-HR-CATEGORY-CODE               
               MOVE WS-CATEGORY-NAME-ENT (WS-FC-CATEGORY)               
                                   TO WS-HR-CATEGORY-NAME               
               PERFORM 442-COPY-TIEBREAK-TO-HR THRU 442-EXIT            
                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5              
               SET WS-HR-HAS-VALUE TO TRUE                              
           END-IF.                                                      
       440-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       441-COPY-TIEBREAKS.                                              
           MOVE WS-FC-TIEBREAK (WS-I)     TO WS-CMP-A-TIEBREAK (WS-I).  
           MOVE WS-HR-TIEBREAK (WS-I)     TO WS-CMP-B-TIEBREAK (WS-I).  
       441-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       442-COPY-TIEBREAK-TO-HR.                                         
           MOVE WS-FC-TIEBREAK (WS-I) TO WS-HR-TIEBREAK (WS-I).         
       442-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    STRENGTH IS THE CATEGORY/TIEBREAK LADDER COMPRESSED TO A     
      *    SINGLE 0-1 SCALE FOR THE FACTOR ENGINE AND DECISION LADDER.  
      *    CATEGORY CARRIES THE TOP DIGIT (TIMES 1,000,000), THE FIVE   
      *    TIEBREAKS STEP DOWN BY A FACTOR OF 10 EACH (10000, 1000,     
      *    100, 10, 1), NORMALIZED OVER 10,000,000 (DPR-0449 -- THE     
      *    OLD WEIGHTS HERE DATED BACK TO A HAND-TUNED SCALE THAT NO    
      *    LONGER MATCHED THE TIEBREAK LIST'S ACTUAL RANK RANGE).       
       450-SCORE-STRENGTH.                                              
           COMPUTE WS-HR-STRENGTH-BASE =                                
               (WS-HR-CATEGORY-CODE * 1000000)                          
               + (WS-HR-TIEBREAK (1) * 10000)                           
               + (WS-HR-TIEBREAK (2) * 1000)                            
               + (WS-HR-TIEBREAK (3) * 100)                             
               + (WS-HR-TIEBREAK (4) * 10)                              
               + (WS-HR-TIEBREAK (5) * 1).                              
           COMPUTE WS-HR-STRENGTH ROUNDED =                             
               WS-HR-STRENGTH-BASE / 10000000.                          
           IF WS-HR-STRENGTH > 1                                        
               MOVE 1 TO WS-HR-STRENGTH                                 
           END-IF.                                                      
       450-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    NO FLOP YET -- USE THE CLASSIC CHEN-STYLE TWO-CARD RULE OF   
      *    THUMB SO THE FACTOR ENGINE HAS SOMETHING TO WORK WITH PRE-   
      *    FLOP (ADDED UNDER DPR-0330 AFTER A DIVIDE-BY-BOARD ABEND).   
       480-PREFLOP-HEURISTIC.                                           
           MOVE 0 TO WS-HR-CATEGORY-CODE.                               
           MOVE "PREFLOP" TO WS-HR-CATEGORY-NAME.                       
           COMPUTE WS-TEMP-RANK = WS-HOLE-RANK (1) - WS-HOLE-RANK (2).  
           IF WS-TEMP-RANK < 0                                          
               COMPUTE WS-TEMP-RANK = 0 - WS-TEMP-RANK                  
           END-IF.                                                      
           IF WS-HOLE-RANK (1) = WS-HOLE-RANK (2)                       
               COMPUTE WS-HR-STRENGTH ROUNDED =                         
                   .5 + (WS-HOLE-RANK (1) / 28)                         
           ELSE                                                         
               COMPUTE WS-HR-STRENGTH ROUNDED =                         
                   ((WS-HOLE-RANK (1) + WS-HOLE-RANK (2)) / 56)         
                   - (WS-TEMP-RANK / 40)                                
               IF WS-HOLE-SUIT (1) = WS-HOLE-SUIT (2)                   
                   ADD .05 TO WS-HR-STRENGTH                            
               END-IF                                                   
           END-IF.                                                      
           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
       480-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      ***************************************************************** 
      *  OUTS COUNTER - RULE OF 2 AND 4 SUPPORT                        *
      ***************************************************************** 
       460-COUNT-OUTS.                                                  
           MOVE ZERO TO WS-OUT-FLUSH-OUTS WS-OUT-STRAIGHT-OUTS          
                        WS-OUT-TOTAL.                                   
           IF GS-BOARD-COUNT > 0 AND GS-BOARD-COUNT < 5                 
               PERFORM 461-COUNT-FLUSH-OUTS    THRU 461-EXIT            
               PERFORM 465-COUNT-STRAIGHT-OUTS THRU 465-EXIT            
           END-IF.                                                      
           COMPUTE WS-OUT-TOTAL =                                       
               WS-OUT-FLUSH-OUTS + WS-OUT-STRAIGHT-OUTS.                
           IF WS-OUT-TOTAL > 15                                         
               MOVE 15 TO WS-OUT-TOTAL                                  
           END-IF.                                                      
       469-OUTS-EXIT.                                                   
           EXIT.                                                        
      *                                                                 
      *    FOUR CARDS OF ONE SUIT ON HOLE+BOARD GIVE 9 REMAINING OUTS   
      *    OF THAT SUIT IN A 52-CARD DECK.                              
       461-COUNT-FLUSH-OUTS.                                            
           PERFORM 461A-ZERO-SUIT-SLOT THRU 461A-EXIT                   
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.                 
           ADD 1 TO WS-OUT-SUIT-COUNT (WS-HOLE-SUIT (1)).               
           ADD 1 TO WS-OUT-SUIT-COUNT (WS-HOLE-SUIT (2)).               
           PERFORM 462-TALLY-BOARD-SUIT THRU 462-EXIT                   
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KB-COUNT.       
           PERFORM 463-CHECK-SUIT-FOR-OUTS THRU 463-EXIT                
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.                 
       461-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       461A-ZERO-SUIT-SLOT.                                             
           MOVE ZERO TO WS-OUT-SUIT-COUNT (WS-I).                       
       461A-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       462-TALLY-BOARD-SUIT.                                            
           ADD 1 TO WS-OUT-SUIT-COUNT (WS-KB-SUIT (WS-I)).              
       462-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       463-CHECK-SUIT-FOR-OUTS.                                         
           IF WS-OUT-SUIT-COUNT (WS-I) = 4                              
               ADD 9 TO WS-OUT-FLUSH-OUTS                               
           END-IF.                                                      
       463-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    OPEN-END OR GUTSHOT STRAIGHT DRAW OUTS, COUNTED FROM THE     
      *    DISTINCT RANKS SEEN SO FAR (RULE OF 2/4 WINDOW OF FOUR).     
       465-COUNT-STRAIGHT-OUTS.                                         
           PERFORM 465A-ZERO-RANK-SLOT THRU 465A-EXIT                   
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 15.                
           ADD 1 TO WS-OUT-RANK-COUNT (WS-HOLE-RANK (1)).               
           ADD 1 TO WS-OUT-RANK-COUNT (WS-HOLE-RANK (2)).               
           PERFORM 466-TALLY-BOARD-RANK THRU 466-EXIT                   
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KB-COUNT.       
           MOVE ZERO TO WS-OUT-WIN-SPAN.                                
           PERFORM 467-CHECK-FOUR-WINDOW THRU 467-EXIT                  
               VARYING WS-I FROM 14 BY -1 UNTIL WS-I < 5.               
           IF WS-OUT-STRAIGHT-OUTS = 0                                  
               PERFORM 468-CHECK-FIVE-WINDOW THRU 468-EXIT              
                   VARYING WS-I FROM 14 BY -1 UNTIL WS-I < 6            
           END-IF.                                                      
       465-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       465A-ZERO-RANK-SLOT.                                             
           MOVE ZERO TO WS-OUT-RANK-COUNT (WS-I).                       
       465A-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       466-TALLY-BOARD-RANK.                                            
           ADD 1 TO WS-OUT-RANK-COUNT (WS-KB-RANK (WS-I)).              
       466-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    FOUR CONSECUTIVE RANK SLOTS ALL OCCUPIED IS AN OPEN-END      
      *    STRAIGHT DRAW -- EITHER END OF THE FOUR-WIDE WINDOW FILLS    
      *    IT IN (8 OUTS).  THE DEAD-CARD SIDE CHECK THIS PARAGRAPH     
      *    USED TO CARRY WAS UNREACHABLE (BOTH ENDS ARE ALREADY KNOWN   
      *    OCCUPIED ONCE THE COUNT REACHES FOUR) AND WAS DROPPING THE   
      *    OPEN-END READING TO A GUTSHOT'S 4 OUTS -- REMOVED, SEE THE   
      *    NEW 468- PARAGRAPH BELOW FOR THE ACTUAL GUTSHOT CASE         
      *    (DPR-0468, 08/2026, TMH).                                    
       467-CHECK-FOUR-WINDOW.                                           
           MOVE ZERO TO WS-TEMP-CNT.                                    
           IF WS-OUT-RANK-COUNT (WS-I) > 0                              
               ADD 1 TO WS-TEMP-CNT                                     
           END-IF.                                                      
           IF WS-OUT-RANK-COUNT (WS-I - 1) > 0                          
               ADD 1 TO WS-TEMP-CNT                                     
           END-IF.                                                      
           IF WS-OUT-RANK-COUNT (WS-I - 2) > 0                          
               ADD 1 TO WS-TEMP-CNT                                     
           END-IF.                                                      
           IF WS-OUT-RANK-COUNT (WS-I - 3) > 0                          
               ADD 1 TO WS-TEMP-CNT                                     
           END-IF.                                                      
           IF WS-TEMP-CNT = 4 AND WS-OUT-STRAIGHT-OUTS = 0              
               MOVE 8 TO WS-OUT-STRAIGHT-OUTS                           
           END-IF.                                                      
       467-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    FIVE-WIDE WINDOW WITH EXACTLY FOUR OF THE FIVE RANK SLOTS    
      *    OCCUPIED AND ONE GAP IS A GUTSHOT DRAW (4 OUTS).  ONLY       
      *    EVALUATED WHEN 465- FOUND NO OPEN-END DRAW, SINCE AN         
      *    OPEN-END WINDOW IS THE STRONGER READING (DPR-0468,           
      *    08/2026, TMH -- THIS CASE WAS NEVER EVALUATED BEFORE).       
       468-CHECK-FIVE-WINDOW.                                           
           MOVE ZERO TO WS77-GUTSHOT-PRESENT-CNT.                       
           PERFORM 468A-TALLY-PRESENT THRU 468A-EXIT                    
               VARYING WS-J FROM 0 BY 1 UNTIL WS-J > 4.                 
           IF WS77-GUTSHOT-PRESENT-CNT = 4 AND WS-OUT-STRAIGHT-OUTS = 0 
               MOVE 4 TO WS-OUT-STRAIGHT-OUTS                           
           END-IF.                                                      
       468-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       468A-TALLY-PRESENT.                                              
           IF WS-OUT-RANK-COUNT (WS-I - WS-J) > 0                       
               ADD 1 TO WS77-GUTSHOT-PRESENT-CNT                        
           END-IF.                                                      
       468A-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
      ***************************************************************** 
      *  BOARD TEXTURE FLAGS - BOARD-ONLY READ OF FLUSH, STRAIGHT,    * 
      *  PAIR AND CONNECTIVITY, RUN AHEAD OF THE EQUITY CALCULATOR   *  
      *  SO THE OPPONENT MODEL'S BOARD-PRESSURE PARAGRAPH HAS A      *  
      *  BOARD-ONLY WETNESS NUMBER TO WORK WITH.  THESE USED TO BE   *  
      *  MIXED IN WITH THE HERO OUTS COUNT OVER IN THE FACTOR        *  
      *  ENGINE, WHICH READ HOLE CARDS INTO THE BOARD FLAGS BY       *  
      *  MISTAKE (DPR-0468, 08/2026, TMH).                          *   
      ***************************************************************** 
       490-BOARD-TEXTURE-FLAGS.                                         
           MOVE "N" TO WS-FV-FLUSH-POSS-FLAG.                           
           MOVE "N" TO WS-FV-STRAIGHT-POSS-FLAG.                        
           MOVE "N" TO WS-FV-PAIRED-FLAG.                               
           MOVE ZERO TO WS-FV-CONNECTIVITY.                             
           MOVE ZERO TO WS-FV-WETNESS.                                  
           IF GS-BOARD-COUNT > ZERO                                     
               PERFORM 491-BOARD-SUIT-SCAN  THRU 491-EXIT               
               PERFORM 492-BOARD-RANK-SCAN  THRU 492-EXIT               
               PERFORM 494-BOARD-CONNECTIVITY THRU 494-EXIT             
               PERFORM 495-BOARD-WETNESS    THRU 495-EXIT               
           END-IF.                                                      
       490-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    ANY SUIT AT THREE OR MORE ON THE BOARD ALONE MAKES A         
      *    FLUSH POSSIBLE FOR SOMEBODY.                                 
       491-BOARD-SUIT-SCAN.                                             
           PERFORM 491A-ZERO-SUIT-SLOT THRU 491A-EXIT                   
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.                 
           PERFORM 491B-TALLY-BOARD-SUIT THRU 491B-EXIT                 
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KB-COUNT.       
           PERFORM 491C-CHECK-SUIT-FLUSH THRU 491C-EXIT                 
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.                 
       491-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       491A-ZERO-SUIT-SLOT.                                             
           MOVE ZERO TO WS-OUT-SUIT-COUNT (WS-I).                       
       491A-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       491B-TALLY-BOARD-SUIT.                                           
           ADD 1 TO WS-OUT-SUIT-COUNT (WS-KB-SUIT (WS-I)).              
       491B-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       491C-CHECK-SUIT-FLUSH.                                           
           IF WS-OUT-SUIT-COUNT (WS-I) NOT < 3                          
               SET WS-FV-FLUSH-POSSIBLE TO TRUE                         
           END-IF.                                                      
       491C-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
      *    A DUPLICATE RANK ON THE BOARD PAIRS IT.  THREE DISTINCT      
      *    RANKS INSIDE ANY FIVE-WIDE WINDOW MAKE A STRAIGHT            
      *    POSSIBLE (THE WIDEST A 3-CARD, SPAN-4-OR-LESS STRAIGHT       
      *    DRAW CAN SPREAD).                                            
       492-BOARD-RANK-SCAN.                                             
           PERFORM 492A-ZERO-RANK-SLOT THRU 492A-EXIT                   
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 15.                
           PERFORM 492B-TALLY-BOARD-RANK THRU 492B-EXIT                 
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KB-COUNT.       
           PERFORM 492C-CHECK-RANK-PAIR THRU 492C-EXIT                  
               VARYING WS-I FROM 2 BY 1 UNTIL WS-I > 14.                
           PERFORM 492D-CHECK-WINDOW THRU 492D-EXIT                     
               VARYING WS-I FROM 14 BY -1 UNTIL WS-I < 6.               
       492-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       492A-ZERO-RANK-SLOT.                                             
           MOVE ZERO TO WS-OUT-RANK-COUNT (WS-I).                       
       492A-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       492B-TALLY-BOARD-RANK.                                           
           ADD 1 TO WS-OUT-RANK-COUNT (WS-KB-RANK (WS-I)).              
       492B-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       492C-CHECK-RANK-PAIR.                                            
           IF WS-OUT-RANK-COUNT (WS-I) NOT < 2                          
               SET WS-FV-PAIRED TO TRUE                                 
           END-IF.                                                      
       492C-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       492D-CHECK-WINDOW.                                               
           MOVE ZERO TO WS77-DISTINCT-RANK-CNT.                         
           PERFORM 492E-TALLY-WINDOW-SLOT THRU 492E-EXIT                
               VARYING WS-J FROM 0 BY 1 UNTIL WS-J > 4.                 
           IF WS77-DISTINCT-RANK-CNT NOT < 3                            
               SET WS-FV-STRAIGHT-POSSIBLE TO TRUE                      
           END-IF.                                                      
       492D-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       492E-TALLY-WINDOW-SLOT.                                          
           IF WS-OUT-RANK-COUNT (WS-I - WS-J) > ZERO                    
               ADD 1 TO WS77-DISTINCT-RANK-CNT                          
           END-IF.                                                      
       492E-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
      *    CONNECTIVITY -- HOW CLOSE TOGETHER THE BOARD'S DISTINCT      
      *    RANKS SIT, AVERAGED OVER THE GAPS BETWEEN THEM AS WE WALK    
      *    THE RANK LADDER LOW TO HIGH.  NEEDS AT LEAST TWO DISTINCT    
      *    RANKS TO MEAN ANYTHING; A ROUND BOARD (ONE DISTINCT RANK,    
      *    OR NO BOARD YET) READS ZERO.                                 
       494-BOARD-CONNECTIVITY.                                          
           MOVE ZERO TO WS-BT-GAP-SUM WS-BT-GAP-COUNT WS-BT-IDX.        
           PERFORM 494A-SCAN-RANK-SLOT THRU 494A-EXIT                   
               VARYING WS-I FROM 2 BY 1 UNTIL WS-I > 14.                
           IF WS-BT-GAP-COUNT > ZERO                                    
               COMPUTE WS-BT-AVG-GAP ROUNDED =                          
                   WS-BT-GAP-SUM / WS-BT-GAP-COUNT                      
               COMPUTE WS-CL-VALUE ROUNDED =                            
                   1 - ((WS-BT-AVG-GAP - 1) / 4)                        
               PERFORM 900-CLAMP01 THRU 900-EXIT                        
               MOVE WS-CL-VALUE TO WS-FV-CONNECTIVITY                   
           ELSE                                                         
               MOVE ZERO TO WS-FV-CONNECTIVITY                          
           END-IF.                                                      
       494-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       494A-SCAN-RANK-SLOT.                                             
           IF WS-OUT-RANK-COUNT (WS-I) > ZERO                           
               IF WS-BT-IDX > ZERO                                      
                   COMPUTE WS-BT-GAP-SUM =                              
                       WS-BT-GAP-SUM + (WS-I - WS-BT-IDX)               
                   ADD 1 TO WS-BT-GAP-COUNT                             
               END-IF                                                   
               MOVE WS-I TO WS-BT-IDX                                   
           END-IF.                                                      
       494A-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
      *    WETNESS -- SINGLE BOARD-COORDINATION READING THE             
      *    OPPONENT MODEL'S BOARD-TEXTURE PARAGRAPH BLENDS WITH THE     
      *    RAW FLAGS (DPR-0468).                                        
       495-BOARD-WETNESS.                                               
           MOVE ZERO TO WS-FV-WETNESS.                                  
           IF WS-FV-FLUSH-POSSIBLE                                      
               ADD .3 TO WS-FV-WETNESS                                  
           END-IF.                                                      
           IF WS-FV-STRAIGHT-POSSIBLE                                   
               ADD .3 TO WS-FV-WETNESS                                  
           END-IF.                                                      
           IF WS-FV-PAIRED                                              
               ADD .2 TO WS-FV-WETNESS                                  
           END-IF.                                                      
           COMPUTE WS-FV-WETNESS ROUNDED =                              
               WS-FV-WETNESS + (WS-FV-CONNECTIVITY * .2).               
           IF WS-FV-WETNESS > 1                                         
               MOVE 1 TO WS-FV-WETNESS                                  
           END-IF.                                                      
       495-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      ***************************************************************** 
      *  EQUITY CALCULATOR - MONTE CARLO SIMULATION, NO EXPLICIT      * 
      *  OPPONENT RANGE STRING ON THE EXTRACT SO EVERY TRIAL DEALS    * 
      *  RANDOM HOLE CARDS FOR EACH VILLAIN (DPR-0101, DPR-0301).     * 
      ***************************************************************** 
       500-CALC-EQUITY.                                                 
           PERFORM 510-BUILD-DECK THRU 510-EXIT.                        
      *    TRIAL COUNT RAISED TO 5000 UNDER DPR-0449 -- AUDIT FLAGGED   
      *    THE OLD 500-TRIAL RUN AS TOO NOISY AGAINST THE STRENGTH      
      *    AND DECISION ENGINES DOWNSTREAM OF IT.                       
           MOVE 5000 TO WS-EQ-ITER-COUNT.                               
           MOVE ZERO TO WS-EQ-WIN-COUNT WS-EQ-TIE-COUNT.                
           PERFORM 530-RUN-ONE-TRIAL THRU 539-TRIAL-EXIT                
               VARYING WS-EQ-ITER-IDX FROM 1 BY 1                       
                       UNTIL WS-EQ-ITER-IDX > WS-EQ-ITER-COUNT.         
           COMPUTE WS-EQ-NUMERATOR =                                    
               (WS-EQ-WIN-COUNT * 2) + WS-EQ-TIE-COUNT.                 
           COMPUTE WS-EQ-DENOMINATOR = WS-EQ-ITER-COUNT * 2.            
           MOVE WS-EQ-NUMERATOR   TO WS-SD-NUMERATOR.                   
           MOVE WS-EQ-DENOMINATOR TO WS-SD-DENOMINATOR.                 
           PERFORM 905-SAFE-DIVIDE THRU 905-EXIT.                       
           MOVE WS-SD-RESULT TO WS-EQ-EQUITY.                           
           PERFORM 570-CALC-POT-ODDS THRU 579-ODDS-EXIT.                
       599-EQUITY-EXIT.                                                 
           EXIT.                                                        
      *                                                                 
       510-BUILD-DECK.                                                  
           MOVE ZERO TO WS-DECK-SCAN-IDX.                               
           PERFORM 511-INIT-ONE-DECK-SLOT THRU 511-EXIT                 
               VARYING WS-I FROM 2 BY 1 UNTIL WS-I > 14                 
               AFTER WS-J FROM 1 BY 1 UNTIL WS-J > 4.                   
           MOVE WS-HOLE-RANK (1) TO WS-TEMP-RANK.                       
           MOVE WS-HOLE-SUIT (1) TO WS-TEMP-SUIT.                       
           PERFORM 521-MARK-ONE-CARD THRU 521-EXIT.                     
           MOVE WS-HOLE-RANK (2) TO WS-TEMP-RANK.                       
           MOVE WS-HOLE-SUIT (2) TO WS-TEMP-SUIT.                       
           PERFORM 521-MARK-ONE-CARD THRU 521-EXIT.                     
           IF WS-KB-COUNT > ZERO                                        
               PERFORM 522-MARK-BOARD-CARD THRU 522-EXIT                
                   VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-KB-COUNT    
           END-IF.                                                      
       510-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       511-INIT-ONE-DECK-SLOT.                                          
           ADD 1 TO WS-DECK-SCAN-IDX.                                   
           MOVE WS-I TO WS-DECK-RANK (WS-DECK-SCAN-IDX).                
           MOVE WS-J TO WS-DECK-SUIT (WS-DECK-SCAN-IDX).                
           MOVE 'N' TO WS-DECK-PERM-FLAG (WS-DECK-SCAN-IDX).            
           MOVE 'N' TO WS-DECK-ITER-FLAG (WS-DECK-SCAN-IDX).            
       511-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       521-MARK-ONE-CARD.                                               
           PERFORM 521A-MARK-SCAN THRU 521A-EXIT                        
               VARYING WS-DECK-SCAN-IDX FROM 1 BY 1                     
                       UNTIL WS-DECK-SCAN-IDX > 52.                     
       521-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       521A-MARK-SCAN.                                                  
           IF WS-DECK-RANK (WS-DECK-SCAN-IDX) = WS-TEMP-RANK            
              AND WS-DECK-SUIT (WS-DECK-SCAN-IDX) = WS-TEMP-SUIT        
               SET WS-DECK-PERM-USED (WS-DECK-SCAN-IDX) TO TRUE         
           END-IF.                                                      
       521A-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       522-MARK-BOARD-CARD.                                             
           MOVE WS-KB-RANK (WS-K) TO WS-TEMP-RANK.                      
           MOVE WS-KB-SUIT (WS-K) TO WS-TEMP-SUIT.                      
           PERFORM 521-MARK-ONE-CARD THRU 521-EXIT.                     
       522-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       530-RUN-ONE-TRIAL.                                               
           PERFORM 531-RESET-ITER-FLAGS THRU 531-EXIT.                  
           PERFORM 535-COMPLETE-BOARD   THRU 535-EXIT.                  
           PERFORM 545-DEAL-OPPONENTS   THRU 545-EXIT.                  
           PERFORM 550-SCORE-TRIAL      THRU 550-EXIT.                  
       539-TRIAL-EXIT.                                                  
           EXIT.                                                        
      *                                                                 
       531-RESET-ITER-FLAGS.                                            
           PERFORM 531A-CLEAR-ONE-FLAG THRU 531A-EXIT                   
               VARYING WS-DECK-SCAN-IDX FROM 1 BY 1                     
                       UNTIL WS-DECK-SCAN-IDX > 52.                     
       531-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       531A-CLEAR-ONE-FLAG.                                             
           MOVE 'N' TO WS-DECK-ITER-FLAG (WS-DECK-SCAN-IDX).            
       531A-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       535-COMPLETE-BOARD.                                              
           MOVE WS-KB-COUNT TO WS-MC-BOARD-KNOWN.                       
           IF WS-KB-COUNT > ZERO                                        
               PERFORM 536-COPY-KNOWN-BOARD THRU 536-EXIT               
                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KB-COUNT    
           END-IF.                                                      
           COMPUTE WS-J = WS-KB-COUNT + 1.                              
           PERFORM 537-DRAW-BOARD-CARD THRU 537-EXIT                    
               VARYING WS-I FROM WS-J BY 1 UNTIL WS-I > 5.              
       535-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       536-COPY-KNOWN-BOARD.                                            
           MOVE WS-KB-RANK (WS-I) TO WS-MC-BOARD-RANK (WS-I).           
           MOVE WS-KB-SUIT (WS-I) TO WS-MC-BOARD-SUIT (WS-I).           
       536-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       537-DRAW-BOARD-CARD.                                             
           PERFORM 541-DRAW-RANDOM-CARD THRU 541-EXIT.                  
           MOVE WS-DRAWN-RANK TO WS-MC-BOARD-RANK (WS-I).               
           MOVE WS-DRAWN-SUIT TO WS-MC-BOARD-SUIT (WS-I).               
       537-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       541-DRAW-RANDOM-CARD.                                            
           PERFORM 560-RANDOM-NEXT    THRU 560-EXIT.                    
           PERFORM 542-COUNT-FREE-CARDS THRU 542-EXIT.                  
           COMPUTE WS-DECK-PICK = (WS-PRNG-UNIFORM * WS-DECK-FREE-COUNT)
                                    + 1.                                
           IF WS-DECK-PICK > WS-DECK-FREE-COUNT                         
               MOVE WS-DECK-FREE-COUNT TO WS-DECK-PICK                  
           END-IF.                                                      
           IF WS-DECK-PICK < 1                                          
               MOVE 1 TO WS-DECK-PICK                                   
           END-IF.                                                      
           MOVE ZERO TO WS-DECK-SCAN-CNT.                               
           PERFORM 543-WALK-TO-PICK THRU 543-EXIT                       
               VARYING WS-DECK-SCAN-IDX FROM 1 BY 1                     
                       UNTIL WS-DECK-SCAN-CNT = WS-DECK-PICK.           
       541-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       542-COUNT-FREE-CARDS.                                            
           MOVE ZERO TO WS-DECK-FREE-COUNT.                             
           PERFORM 542A-CHECK-ONE THRU 542A-EXIT                        
               VARYING WS-DECK-SCAN-IDX FROM 1 BY 1                     
                       UNTIL WS-DECK-SCAN-IDX > 52.                     
       542-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       542A-CHECK-ONE.                                                  
           IF NOT WS-DECK-PERM-USED (WS-DECK-SCAN-IDX)                  
              AND NOT WS-DECK-ITER-USED (WS-DECK-SCAN-IDX)              
               ADD 1 TO WS-DECK-FREE-COUNT                              
           END-IF.                                                      
       542A-EXIT.                                                       
           EXIT.                                                        
      *                                                                 
       543-WALK-TO-PICK.                                                
           IF NOT WS-DECK-PERM-USED (WS-DECK-SCAN-IDX)                  
              AND NOT WS-DECK-ITER-USED (WS-DECK-SCAN-IDX)              
               ADD 1 TO WS-DECK-SCAN-CNT                                
               IF WS-DECK-SCAN-CNT = WS-DECK-PICK                       
                   MOVE WS-DECK-RANK (WS-DECK-SCAN-IDX) TO WS-DRAWN-RANK
                   MOVE WS-DECK-SUIT (WS-DECK-SCAN-IDX) TO WS-DRAWN-SUIT
                   SET WS-DECK-ITER-USED (WS-DECK-SCAN-IDX) TO TRUE     
               END-IF                                                   
           END-IF.                                                      
       543-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    PARK-MILLER (LEHMER) MINIMAL-STANDARD GENERATOR --           
      *    MULTIPLIER 48271, MODULUS 2**31-1.  REPLACED THE OLD MID-    
      *    SQUARE ROUTINE UNDER DPR-0301 AFTER IT CYCLED SHORT.         
       560-RANDOM-NEXT.                                                 
           COMPUTE WS-PRNG-PRODUCT = WS-PRNG-SEED * 48271.              
           DIVIDE WS-PRNG-PRODUCT BY 2147483647                         
               GIVING WS-PRNG-QUOTIENT                                  
               REMAINDER WS-PRNG-SEED.                                  
           IF WS-PRNG-SEED <= 0                                         
               ADD 2147483647 TO WS-PRNG-SEED                           
           END-IF.                                                      
           COMPUTE WS-PRNG-UNIFORM = WS-PRNG-SEED / 2147483647.         
       560-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       545-DEAL-OPPONENTS.                                              
           MOVE GS-NUM-OPPONENTS TO WS-MC-NUM-OPP.                      
           IF WS-MC-NUM-OPP = ZERO                                      
               MOVE 1 TO WS-MC-NUM-OPP                                  
           END-IF.                                                      
           PERFORM 546-DEAL-ONE-OPP THRU 546-EXIT                       
               VARYING WS-MC-OPP-IDX FROM 1 BY 1                        
                       UNTIL WS-MC-OPP-IDX > WS-MC-NUM-OPP.             
       545-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       546-DEAL-ONE-OPP.                                                
           PERFORM 541-DRAW-RANDOM-CARD THRU 541-EXIT.                  
           MOVE WS-DRAWN-RANK TO WS-MC-VIL-RANK (WS-MC-OPP-IDX, 1).     
           MOVE WS-DRAWN-SUIT TO WS-MC-VIL-SUIT (WS-MC-OPP-IDX, 1).     
           PERFORM 541-DRAW-RANDOM-CARD THRU 541-EXIT.                  
           MOVE WS-DRAWN-RANK TO WS-MC-VIL-RANK (WS-MC-OPP-IDX, 2).     
           MOVE WS-DRAWN-SUIT TO WS-MC-VIL-SUIT (WS-MC-OPP-IDX, 2).     
       546-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    SCORE HERO'S SEVEN-CARD HAND (ACTUAL HOLE + SIMULATED        
      *    BOARD) AGAINST THE BEST OF THE SIMULATED VILLAIN HANDS.      
       550-SCORE-TRIAL.                                                 
           MOVE ZERO TO WS-KB-COUNT.                                    
           PERFORM 551-COPY-TRIAL-BOARD THRU 551-EXIT                   
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.                 
           PERFORM 400-EVALUATE-HAND THRU 499-EVAL-EXIT.                
           MOVE WS-HR-CATEGORY-CODE TO WS-HERO-CATEGORY-CODE.           
           PERFORM 552-COPY-TIEBREAK-HERO THRU 552-EXIT                 
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.                 
           MOVE 'N' TO WS-HR-HAS-VALUE-FLAG.                            
           MOVE ZERO TO WS-BO-CATEGORY-CODE.                            
           PERFORM 553-SCORE-ONE-VILLAIN THRU 553-EXIT                  
               VARYING WS-MC-OPP-IDX FROM 1 BY 1                        
                       UNTIL WS-MC-OPP-IDX > WS-MC-NUM-OPP.             
           PERFORM 554-TALLY-TRIAL-OUTCOME THRU 554-EXIT.               
           PERFORM 580-RESTORE-KNOWN-CARDS THRU 580-EXIT.               
       550-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       551-COPY-TRIAL-BOARD.                                            
           ADD 1 TO WS-KB-COUNT.                                        
           MOVE WS-MC-BOARD-RANK (WS-I) TO WS-KB-RANK (WS-KB-COUNT).    
           MOVE WS-MC-BOARD-SUIT (WS-I) TO WS-KB-SUIT (WS-KB-COUNT).    
       551-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       552-COPY-TIEBREAK-HERO.                                          
           MOVE WS-HR-TIEBREAK (WS-I) TO WS-HERO-TIEBREAK (WS-I).       
       552-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       553-SCORE-ONE-VILLAIN.                                           
           MOVE WS-MC-VIL-RANK (WS-MC-OPP-IDX, 1) TO WS-HOLE-RANK (1).  
           MOVE WS-MC-VIL-SUIT (WS-MC-OPP-IDX, 1) TO WS-HOLE-SUIT (1).  
           MOVE WS-MC-VIL-RANK (WS-MC-OPP-IDX, 2) TO WS-HOLE-RANK (2).  
           MOVE WS-MC-VIL-SUIT (WS-MC-OPP-IDX, 2) TO WS-HOLE-SUIT (2).  
           MOVE 'N' TO WS-HR-HAS-VALUE-FLAG.                            
           PERFORM 400-EVALUATE-HAND THRU 499-EVAL-EXIT.                
           IF WS-HR-CATEGORY-CODE > WS-BO-CATEGORY-CODE                 
               MOVE WS-HR-CATEGORY-CODE TO WS-BO-CATEGORY-CODE          
               PERFORM 555-COPY-TIEBREAK-BEST-OPP THRU 555-EXIT         
                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5              
           ELSE                                                         
               IF WS-HR-CATEGORY-CODE = WS-BO-CATEGORY-CODE             
                   MOVE WS-HR-CATEGORY-CODE TO WS-CMP-A-CATEGORY        
                   MOVE WS-BO-CATEGORY-CODE TO WS-CMP-B-CATEGORY        
                   PERFORM 557-COPY-TIEBREAKS-VS-BEST THRU 557-EXIT     
                       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5          
                   PERFORM 920-COMPARE-HANDS THRU 920-EXIT              
                   IF WS-CMP-RESULT = 1                                 
                       PERFORM 555-COPY-TIEBREAK-BEST-OPP THRU 555-EXIT 
                           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5      
                   END-IF                                               
               END-IF                                                   
           END-IF.                                                      
       553-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    MULTI-OPPONENT TRIALS (GS-NUM-OPPONENTS > 1) TIE AT THE      
      *    SAME CATEGORY OFTEN ENOUGH THAT A LATER VILLAIN'S STRONGER   
      *    KICKER WAS NEVER BEING WEIGHED AGAINST THE TRACKED BEST --   
      *    ONLY A STRICTLY HIGHER CATEGORY CODE UPDATED WS-BO-* HERE    
      *    BEFORE.  THE TIEBREAK RE-COMPARE ABOVE NOW CATCHES THE TIE   
      *    CASE SO THE BEST-OPPONENT HAND TRULY TRACKS THE STRONGEST    
      *    VILLAIN IN THE FIELD (DPR-0468, 08/2026, TMH).               
       555-COPY-TIEBREAK-BEST-OPP.                                      
           MOVE WS-HR-TIEBREAK (WS-I) TO WS-BO-TIEBREAK (WS-I).         
       555-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       557-COPY-TIEBREAKS-VS-BEST.                                      
           MOVE WS-HR-TIEBREAK (WS-I) TO WS-CMP-A-TIEBREAK (WS-I).      
           MOVE WS-BO-TIEBREAK (WS-I) TO WS-CMP-B-TIEBREAK (WS-I).      
       557-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *                                                                 
       554-TALLY-TRIAL-OUTCOME.                                         
           IF WS-HERO-CATEGORY-CODE > WS-BO-CATEGORY-CODE               
               ADD 1 TO WS-EQ-WIN-COUNT                                 
           ELSE                                                         
               IF WS-HERO-CATEGORY-CODE < WS-BO-CATEGORY-CODE           
                   CONTINUE                                             
               ELSE                                                     
                   MOVE WS-HERO-CATEGORY-CODE TO WS-CMP-A-CATEGORY      
                   MOVE WS-BO-CATEGORY-CODE   TO WS-CMP-B-CATEGORY      
                   PERFORM 556-COPY-TIEBREAKS-CMP THRU 556-EXIT         
                       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5          
                   PERFORM 920-COMPARE-HANDS THRU 920-EXIT              
                   EVALUATE WS-CMP-RESULT                               
                       WHEN 1 ADD 1 TO WS-EQ-WIN-COUNT                  
                       WHEN 0 ADD 1 TO WS-EQ-TIE-COUNT                  
                       WHEN OTHER CONTINUE                              
                   END-EVALUATE                                         
               END-IF                                                   
           END-IF.                                                      
       554-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       556-COPY-TIEBREAKS-CMP.                                          
           MOVE WS-HERO-TIEBREAK (WS-I) TO WS-CMP-A-TIEBREAK (WS-I).    
           MOVE WS-BO-TIEBREAK (WS-I)   TO WS-CMP-B-TIEBREAK (WS-I).    
       556-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    POT ODDS -- FRACTION OF THE RESULTING POT HERO MUST PUT IN.  
      *    IMPLIED ODDS CAN'T BE FIGURED HERE -- IT NEEDS THE DRAW      
      *    PROBABILITY AND THE OPPONENT AGGRESSION/PRESSURE READS,      
      *    NEITHER OF WHICH EXIST YET AT THIS POINT IN THE PASS -- SO   
      *    IT IS CARRIED DOWN INTO THE FACTOR ENGINE AT 745- INSTEAD    
      *    (DPR-0431).                                                  
       570-CALC-POT-ODDS.                                               
           MOVE GS-TO-CALL TO WS-SD-NUMERATOR.                          
           COMPUTE WS-SD-DENOMINATOR = GS-POT-SIZE + GS-TO-CALL.        
           PERFORM 905-SAFE-DIVIDE THRU 905-EXIT.                       
           MOVE WS-SD-RESULT TO WS-POT-ODDS.                            
       579-ODDS-EXIT.                                                   
           EXIT.                                                        
      *                                                                 
      *    RESTORE THE REAL GAME-STATE HOLE CARDS AND KNOWN BOARD AFTER 
      *    A TRIAL HAS TEMPORARILY BORROWED THOSE WORK AREAS TO SCORE   
      *    VILLAIN HANDS THROUGH THE SAME EVALUATOR HERO USES.          
       580-RESTORE-KNOWN-CARDS.                                         
           PERFORM 311-PARSE-ONE-CARD THRU 311-EXIT                     
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 2.                 
           MOVE ZERO TO WS-KB-COUNT.                                    
           IF GS-BOARD-COUNT > ZERO                                     
               PERFORM 312-PARSE-BOARD-CARD THRU 312-EXIT               
                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > GS-BOARD-COUNT 
           END-IF.                                                      
       580-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      ***************************************************************** 
      *  OPPONENT MODEL - BUILT FROM THE ACTION LOG OBSERVATIONS      * 
      *  GATHERED AT 160- PLUS THE SUMMARY STATS CARRIED ON THE       * 
      *  EXTRACT ITSELF (GS-OPP-STATS-GROUP, ADDED DPR-0118).         * 
      ***************************************************************** 
       600-BUILD-OPP-MODEL.                                             
           MOVE GS-OPP-AGGR  TO WS-OM-STAT-AGGR.                        
           MOVE GS-OPP-TIGHT TO WS-OM-STAT-TIGHT.                       
           MOVE GS-OPP-BLUFF TO WS-OM-STAT-BLUFF.                       
           MOVE GS-OPP-TILT  TO WS-OM-STAT-TILT.                        
           MOVE GS-OPP-CONF  TO WS-OM-STAT-CONF.                        
           MOVE GS-OPP-VOLA  TO WS-OM-STAT-VOLA.                        
           PERFORM 615-AVG-BET-RATIO       THRU 615-EXIT.               
           PERFORM 620-AGGRESSION-INDEX    THRU 620-EXIT.               
           PERFORM 630-TIGHTNESS-INDEX     THRU 630-EXIT.               
           PERFORM 640-BETTING-PRESSURE    THRU 640-EXIT.               
           PERFORM 650-BOARD-TEXTURE       THRU 659-TEXTURE-EXIT.       
           PERFORM 660-RANGE-ADVANTAGE     THRU 660-EXIT.               
           PERFORM 665-BLUFF-TENDENCY      THRU 665-EXIT.               
           PERFORM 670-VOLATILITY          THRU 679-VOLA-EXIT.          
           PERFORM 675-PSYCH-PRESSURE      THRU 675-EXIT.               
           PERFORM 680-CLASSIFY-ARCHETYPE  THRU 680-EXIT.               
       699-OPP-EXIT.                                                    
           EXIT.                                                        
      *                                                                 
      *    AVERAGE BET-TO-POT RATIO OF THE OBSERVED ACTIONS FOR THIS    
      *    GAME STATE -- ZERO OBSERVATIONS FALLS BACK TO THE SHOP'S     
      *    STANDING RECENT-BET-PERCENTAGE DEFAULT OF 65.0, NOT TO THE   
      *    AGGRESSION STAT (DPR-0442, THE TWO GOT CONFLATED WHEN THIS   
      *    PARAGRAPH WAS FIRST WRITTEN).  NO EXTRACT FIELD CARRIES A    
      *    RECENT-BET-PERCENTAGE OF ITS OWN SO THE DEFAULT IS A FLAT    
      *    CONSTANT.                                                    
       615-AVG-BET-RATIO.                                               
           MOVE ZERO TO WS-VW-SUM-SQ-DIFF WS-VW-COUNT.                  
           PERFORM 616-ADD-ONE-RATIO THRU 616-EXIT                      
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-OBS-COUNT.      
           IF WS-VW-COUNT > ZERO                                        
               MOVE WS-VW-SUM-SQ-DIFF TO WS-SD-NUMERATOR                
               MOVE WS-VW-COUNT       TO WS-SD-DENOMINATOR              
               PERFORM 905-SAFE-DIVIDE THRU 905-EXIT                    
               MOVE WS-SD-RESULT TO WS-OM-AVG-BET-RATIO                 
           ELSE                                                         
               MOVE .65 TO WS-OM-AVG-BET-RATIO                          
           END-IF.                                                      
       615-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       616-ADD-ONE-RATIO.                                               
           IF WS-OBS-RATIO-PRESENT (WS-I)                               
               ADD WS-OBS-BET-RATIO (WS-I) TO WS-VW-SUM-SQ-DIFF         
               ADD 1 TO WS-VW-COUNT                                     
           END-IF.                                                      
       616-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    AGGRESSION-FROM-ACTIONS TALLIES BET/RAISE/ALL-IN AGAINST     
      *    CALL/CHECK ACROSS THE ACCEPTED OBSERVATIONS FOR THIS GAME    
      *    STATE -- AN ALL-CALLING TABLE SCORES LOW, AN ALL-RAISING     
      *    TABLE SCORES HIGH, NO OBSERVATIONS SCORES A COIN-FLIP 0.5    
      *    (DPR-0442, REPLACES THE BET-RATIO STAND-IN THIS PARAGRAPH    
      *    USED TO CARRY UNDER DPR-0118/DPR-0210).  THE BLEND AGAINST   
      *    THE STANDING AGGRESSION STAT STAYS 60/40 TOWARD THE STAT.    
       620-AGGRESSION-INDEX.                                            
           MOVE ZERO TO WS-OM-AGGR-ACTN-CNT WS-OM-PASV-ACTN-CNT.        
           PERFORM 621-TALLY-ONE-ACTION THRU 621-EXIT                   
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-OBS-COUNT.      
           COMPUTE WS-OM-ACTN-TOTAL =                                   
               WS-OM-AGGR-ACTN-CNT + WS-OM-PASV-ACTN-CNT.               
           IF WS-OM-ACTN-TOTAL = ZERO                                   
               MOVE .5 TO WS-OM-AGGR-FROM-ACTNS                         
           ELSE                                                         
               MOVE WS-OM-AGGR-ACTN-CNT TO WS-SD-NUMERATOR              
               MOVE WS-OM-ACTN-TOTAL    TO WS-SD-DENOMINATOR            
               PERFORM 905-SAFE-DIVIDE THRU 905-EXIT                    
               COMPUTE WS-OM-AGGR-FROM-ACTNS ROUNDED =                  
                   .4 + (.6 * WS-SD-RESULT)                             
               MOVE WS-OM-AGGR-FROM-ACTNS TO WS-CL-VALUE                
               PERFORM 900-CLAMP01 THRU 900-EXIT                        
               MOVE WS-CL-VALUE TO WS-OM-AGGR-FROM-ACTNS                
           END-IF.                                                      
           COMPUTE WS-OM-AGGRESSION-IDX ROUNDED =                       
               (WS-OM-STAT-AGGR * .6) + (WS-OM-AGGR-FROM-ACTNS * .4).   
           PERFORM 900-CLAMP01-AGGR THRU 900-EXIT.                      
       620-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       621-TALLY-ONE-ACTION.                                            
           IF WS-OBS-ACTION-CD (WS-I) = "BET"                           
              OR WS-OBS-ACTION-CD (WS-I) = "RAISE"                      
              OR WS-OBS-ACTION-CD (WS-I) = "ALL-IN"                     
              OR WS-OBS-ACTION-CD (WS-I) = "ALLIN"                      
               ADD 1 TO WS-OM-AGGR-ACTN-CNT                             
           ELSE                                                         
               IF WS-OBS-ACTION-CD (WS-I) = "CALL"                      
                  OR WS-OBS-ACTION-CD (WS-I) = "CHECK"                  
                   ADD 1 TO WS-OM-PASV-ACTN-CNT                         
               END-IF                                                   
           END-IF.                                                      
       621-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       900-CLAMP01-AGGR.                                                
           MOVE WS-OM-AGGRESSION-IDX TO WS-CL-VALUE.                    
           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
           MOVE WS-CL-VALUE TO WS-OM-AGGRESSION-IDX.                    
       900-CLAMP01-AGGR-EXIT.                                           
           EXIT.                                                        
      *                                                                 
      *    TIGHTNESS -- STARTS FROM THE STANDING STAT AND NUDGES UP     
      *    OR DOWN OFF EACH ACCEPTED OBSERVATION'S BET-TO-POT RATIO     
      *    (DPR-0468 -- THE OLD FORMULA JUST DECAYED THE STAT BY        
      *    SAMPLE COUNT AND NEVER LOOKED AT WHAT THE BETS ACTUALLY      
      *    SAID).                                                       
       630-TIGHTNESS-INDEX.                                             
           MOVE WS-OM-STAT-TIGHT TO WS-CL-VALUE.                        
           PERFORM 631-ADJUST-ONE-OBS THRU 631-EXIT                     
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-OBS-COUNT.      
           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
           MOVE WS-CL-VALUE TO WS-OM-TIGHTNESS.                         
       630-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       631-ADJUST-ONE-OBS.                                              
           IF WS-OBS-RATIO-PRESENT (WS-I)                               
               IF WS-OBS-BET-RATIO (WS-I) > .75                         
                   ADD .08 TO WS-CL-VALUE                               
               ELSE                                                     
                   IF WS-OBS-BET-RATIO (WS-I) > ZERO AND                
                      WS-OBS-BET-RATIO (WS-I) NOT > .40                 
                       SUBTRACT .05 FROM WS-CL-VALUE                    
                   END-IF                                               
               END-IF                                                   
           END-IF.                                                      
       631-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    HOW HARD THE TABLE IS LEANING ON HERO THIS STREET -- SCALES  
      *    THE AVERAGE BET-TO-POT RATIO AGAINST A 1.5-POT BENCHMARK     
      *    (DPR-0442, REPLACES THE RAW WAGERED-OVER-CURRENT-POT RATIO   
      *    THIS PARAGRAPH USED TO CARRY, WHICH DOUBLE-COUNTED POT       
      *    GROWTH ACROSS MULTIPLE OBSERVED STREETS).                    
       640-BETTING-PRESSURE.                                            
           COMPUTE WS-OM-BETTING-PRESSURE ROUNDED =                     
               WS-OM-AVG-BET-RATIO / 1.5.                               
           MOVE WS-OM-BETTING-PRESSURE TO WS-CL-VALUE.                  
           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
           MOVE WS-CL-VALUE TO WS-OM-BETTING-PRESSURE.                  
       640-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    BOARD TEXTURE -- HOW COORDINATED THE KNOWN BOARD IS, BUILT   
      *    OFF THE BOARD-ONLY WETNESS/FLUSH/STRAIGHT/PAIRED FLAGS THE   
      *    FACTOR ENGINE NOW WORKS OUT AT 490- BEFORE THIS SECTION      
      *    RUNS -- THE OLD PER-PARAGRAPH POINT-ADDING SCORE UNDER       
      *    DPR-0155 NEVER MATCHED THOSE WEIGHTS AND IS RETIRED          
      *    (DPR-0468, 08/2026, TMH).  BOARD PRESSURE LAYERS IN THE      
      *    TABLE'S BETTING PRESSURE AND AGGRESSION READ ON TOP OF       
      *    THE RAW TEXTURE NUMBER.                                      
       650-BOARD-TEXTURE.                                               
           COMPUTE WS-OM-BOARD-TEXTURE ROUNDED =                        
               WS-FV-WETNESS * .45.                                     
           IF WS-FV-FLUSH-POSSIBLE                                      
               ADD .2 TO WS-OM-BOARD-TEXTURE                            
           END-IF.                                                      
           IF WS-FV-STRAIGHT-POSSIBLE                                   
               ADD .2 TO WS-OM-BOARD-TEXTURE                            
           END-IF.                                                      
           IF WS-FV-PAIRED                                              
               ADD .15 TO WS-OM-BOARD-TEXTURE                           
           END-IF.                                                      
           MOVE WS-OM-BOARD-TEXTURE TO WS-CL-VALUE.                     
           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
           MOVE WS-CL-VALUE TO WS-OM-BOARD-TEXTURE.                     
           COMPUTE WS-OM-BOARD-PRESSURE ROUNDED =                       
               (WS-OM-BOARD-TEXTURE * .55)                              
               + (WS-OM-BETTING-PRESSURE * .25)                         
               + (WS-OM-AGGRESSION-IDX * .2).                           
           MOVE WS-OM-BOARD-PRESSURE TO WS-CL-VALUE.                    
           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
           MOVE WS-CL-VALUE TO WS-OM-BOARD-PRESSURE.                    
       659-TEXTURE-EXIT.                                                
           EXIT.                                                        
      *                                                                 
      *                                                                 
      *    WHOSE RANGE THE BOARD FAVORS -- A DRY, HIGH-CARD BOARD       
      *    FAVORS THE PREFLOP AGGRESSOR; A WET, LOW BOARD FAVORS THE    
      *    CALLER.  NET OF HOW STRONG HERO ACTUALLY IS, SINCE A BIG     
      *    HERO HAND OFFSETS WHATEVER THE BOARD AND TABLE READS SAY     
      *    ABOUT THE VILLAIN'S RANGE (DPR-0289, REWORKED DPR-0468 TO    
      *    PULL IN AGGRESSION AND HERO EQUITY/STRENGTH, WHICH THE       
      *    ORIGINAL FORMULA DROPPED).                                   
       660-RANGE-ADVANTAGE.                                             
           COMPUTE WS-OM-RANGE-ADVANTAGE ROUNDED =                      
               .5 + (.35 * WS-OM-TIGHTNESS)                             
                  + (.3  * WS-OM-AGGRESSION-IDX)                        
                  + (.35 * WS-OM-BOARD-PRESSURE)                        
                  - ((WS-EQ-EQUITY + WS-HR-STRENGTH) / 2).              
           MOVE WS-OM-RANGE-ADVANTAGE TO WS-CL-VALUE.                   
           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
           MOVE WS-CL-VALUE TO WS-OM-RANGE-ADVANTAGE.                   
       660-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    LIKELIHOOD THE VILLAIN IS REPRESENTING A HAND WEAKER THAN    
      *    THE BET SIZE SUGGESTS -- HIGH STANDING BLUFF STAT, LOW       
      *    TIGHTNESS, HIGH AGGRESSION (DPR-0468 -- DROPPED THE BOARD-   
      *    TEXTURE TERM THIS PARAGRAPH USED TO CARRY, WHICH IS NOT      
      *    PART OF THE STANDING BLUFF-TENDENCY RULE, AND CORRECTED      
      *    THE TIGHTNESS/AGGRESSION WEIGHTS).                           
       665-BLUFF-TENDENCY.                                              
           COMPUTE WS-OM-BLUFF-TENDENCY ROUNDED =                       
               (WS-OM-STAT-BLUFF * .5)                                  
               + ((1 - WS-OM-TIGHTNESS) * .3)                           
               + (WS-OM-AGGRESSION-IDX * .2).                           
           MOVE WS-OM-BLUFF-TENDENCY TO WS-CL-VALUE.                    
           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
           MOVE WS-CL-VALUE TO WS-OM-BLUFF-TENDENCY.                    
       665-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *                                                                 
      *    VOLATILITY -- SPREAD OF THE OBSERVED BET RATIOS AROUND       
      *    THEIR MEAN, BLENDED WITH THE STANDING VOLATILITY STAT.       
      *    POPULATION VARIANCE IS SCALED BY 3 AND CAPPED AT 1.0         
      *    BEFORE THE BLEND; A SAMPLE OF ONE BET RATIO OR FEWER         
      *    FALLS BACK TO THE NEUTRAL 0.5000 READING (DPR-0468 --        
      *    PRIOR VERSION ONLY FELL BACK ON A ZERO SAMPLE AND NEVER      
      *    APPLIED THE 3X SCALE, SO THE BLEND RAN TOO FLAT).            
       670-VOLATILITY.                                                  
           IF WS-OBS-COUNT < 2                                          
               MOVE .5 TO WS-OM-OBS-VOLATILITY                          
           ELSE                                                         
               MOVE WS-OM-AVG-BET-RATIO TO WS-VW-MEAN                   
               MOVE ZERO TO WS-VW-SUM-SQ-DIFF                           
               PERFORM 671-ACCUM-SQ-DIFF THRU 671-EXIT                  
                   VARYING WS-VW-IDX FROM 1 BY 1                        
                           UNTIL WS-VW-IDX > WS-OBS-COUNT               
               MOVE WS-VW-SUM-SQ-DIFF TO WS-SD-NUMERATOR                
               MOVE WS-OBS-COUNT      TO WS-SD-DENOMINATOR              
               PERFORM 905-SAFE-DIVIDE THRU 905-EXIT                    
               COMPUTE WS-OM-OBS-VOLATILITY ROUNDED =                   
                   WS-SD-RESULT * 3                                     
               IF WS-OM-OBS-VOLATILITY > 1                              
                   MOVE 1 TO WS-OM-OBS-VOLATILITY                       
               END-IF                                                   
           END-IF.                                                      
           COMPUTE WS-OM-VOLATILITY ROUNDED =                           
               (WS-OM-STAT-VOLA * .6) + (WS-OM-OBS-VOLATILITY * .4).    
           MOVE WS-OM-VOLATILITY TO WS-CL-VALUE.                        
           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
           MOVE WS-CL-VALUE TO WS-OM-VOLATILITY.                        
       679-VOLA-EXIT.                                                   
           EXIT.                                                        
      *                                                                 
       671-ACCUM-SQ-DIFF.                                               
           COMPUTE WS-VW-DIFF =                                         
               WS-OBS-BET-RATIO (WS-VW-IDX) - WS-VW-MEAN.               
           COMPUTE WS-VW-SUM-SQ-DIFF =                                  
               WS-VW-SUM-SQ-DIFF + (WS-VW-DIFF * WS-VW-DIFF).           
       671-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    PSYCHOLOGICAL PRESSURE ON HERO -- BLENDS STACK-AT-RISK       
      *    SHARE, BETTING PRESSURE, AGGRESSION, CONFIDENCE NET OF       
      *    TILT, AND POT PRESSURE (DPR-0468 -- OLD FORMULA ONLY         
      *    LOOKED AT TO-CALL OVER HERO STACK AND MISSED THE OTHER       
      *    FOUR TERMS THE OPPONENT MODEL IS SUPPOSED TO CARRY).         
       675-PSYCH-PRESSURE.                                              
           IF GS-HERO-STACK + GS-VILLAIN-STACK = ZERO                   
               MOVE ZERO TO WS-OM-STACK-SHARE                           
           ELSE                                                         
               COMPUTE WS-OM-STACK-SHARE ROUNDED =                      
                   (GS-VILLAIN-STACK - GS-HERO-STACK) /                 
                   (GS-HERO-STACK + GS-VILLAIN-STACK)                   
           END-IF.                                                      
           MOVE GS-POT-SIZE TO WS-SD-NUMERATOR.                         
           COMPUTE WS-SD-DENOMINATOR =                                  
               GS-HERO-STACK + GS-VILLAIN-STACK + GS-POT-SIZE.          
           PERFORM 905-SAFE-DIVIDE THRU 905-EXIT.                       
           MOVE WS-SD-RESULT TO WS-OM-POT-PRESSURE.                     
           COMPUTE WS-OM-PSYCH-PRESSURE ROUNDED =                       
               (((WS-OM-STACK-SHARE * .5) + .5) * .35) +                
               (WS-OM-BETTING-PRESSURE * .3) +                          
               (WS-OM-AGGRESSION-IDX * .2) +                            
               (WS-OM-STAT-CONF * (1 - WS-OM-STAT-TILT) * .1) +         
               (WS-OM-POT-PRESSURE * .05).                              
           MOVE WS-OM-PSYCH-PRESSURE TO WS-CL-VALUE.                    
           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
           MOVE WS-CL-VALUE TO WS-OM-PSYCH-PRESSURE.                    
       675-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    ARCHETYPE LABELS SWITCHED TO PLAIN ENGLISH UNDER DPR-0361    
      *    PER AUDIT FINDING 96-07.  THRESHOLD LADDER CORRECTED AND     
      *    LOOSE PASSIVE SPLIT OUT FROM CALLING STATION UNDER           
      *    DPR-0468 (THE OLD LADDER HAD NO LOOSE-PASSIVE BUCKET AND     
      *    INVENTED A "MANIAC" LABEL NOBODY ASKED FOR).                 
       680-CLASSIFY-ARCHETYPE.                                          
           EVALUATE TRUE                                                
               WHEN WS-OM-AGGRESSION-IDX NOT < .7 AND                   
                    WS-OM-TIGHTNESS NOT < .6                            
                   MOVE "TIGHT AGGRESSIVE"  TO WS-OM-ARCHETYPE          
               WHEN WS-OM-AGGRESSION-IDX NOT < .7 AND                   
                    WS-OM-TIGHTNESS < .45                               
                   MOVE "LOOSE AGGRESSIVE"  TO WS-OM-ARCHETYPE          
               WHEN WS-OM-AGGRESSION-IDX < .4 AND                       
                    WS-OM-TIGHTNESS NOT < .6                            
                   MOVE "NIT"               TO WS-OM-ARCHETYPE          
               WHEN WS-OM-AGGRESSION-IDX < .45 AND                      
                    WS-OM-TIGHTNESS < .45 AND                           
                    WS-OM-BLUFF-TENDENCY < .35                          
                   MOVE "CALLING STATION"   TO WS-OM-ARCHETYPE          
               WHEN WS-OM-AGGRESSION-IDX < .45 AND                      
                    WS-OM-TIGHTNESS < .45                               
                   MOVE "LOOSE PASSIVE"     TO WS-OM-ARCHETYPE          
               WHEN OTHER                                               
                   MOVE "BALANCED"          TO WS-OM-ARCHETYPE          
           END-EVALUATE.                                                
       680-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      ***************************************************************** 
      *  FACTOR ENGINE - ASSEMBLES THE FACTOR VECTOR THE DECISION     * 
      *  ENGINE AND THE FACTOR DETAIL REPORT BOTH CONSUME.            * 
      ***************************************************************** 
       700-BUILD-FACTORS.                                               
           MOVE WS-HR-STRENGTH      TO WS-FV-HAND-STRENGTH.             
           MOVE WS-HR-CATEGORY-NAME TO WS-FV-HAND-RANK-NAME.            
           MOVE WS-EQ-EQUITY        TO WS-FV-EQUITY.                    
           MOVE WS-POT-ODDS         TO WS-FV-POT-ODDS.                  
           MOVE WS-OUT-TOTAL        TO WS-FV-OUTS.                      
           PERFORM 710-EFFECTIVE-STACK  THRU 710-EXIT.                  
           PERFORM 715-SPR              THRU 715-EXIT.                  
           PERFORM 720-POSITION-FACTOR  THRU 720-EXIT.                  
           PERFORM 740-DRAW-PROBABILITY THRU 740-EXIT.                  
           PERFORM 745-IMPLIED-ODDS     THRU 745-EXIT.                  
           PERFORM 760-FOLD-EQUITY      THRU 760-EXIT.                  
           PERFORM 770-POT-COMMITMENT   THRU 770-EXIT.                  
           PERFORM 780-STREET-NUMBER    THRU 780-EXIT.                  
       799-FACTOR-EXIT.                                                 
           EXIT.                                                        
      *                                                                 
       710-EFFECTIVE-STACK.                                             
           IF GS-HERO-STACK < GS-VILLAIN-STACK                          
               MOVE GS-HERO-STACK TO WS-FV-EFF-STACK                    
           ELSE                                                         
               MOVE GS-VILLAIN-STACK TO WS-FV-EFF-STACK                 
           END-IF.                                                      
       710-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    STACK-TO-POT RATIO, CAPPED AT 999.99 FOR A ZERO POT SO THE   
      *    DETAIL LINE DOESN'T OVERFLOW THE EDIT PICTURE (DPR-0349).    
       715-SPR.                                                         
           IF GS-POT-SIZE = ZERO                                        
               MOVE 999.99 TO WS-FV-SPR                                 
               SET WS-FV-SPR-INFINITE TO TRUE                           
           ELSE                                                         
               COMPUTE WS-FV-SPR ROUNDED =                              
                   WS-FV-EFF-STACK / GS-POT-SIZE                        
               IF WS-FV-SPR > 999.99                                    
                   MOVE 999.99 TO WS-FV-SPR                             
               END-IF                                                   
               SET WS-FV-SPR-INF-FLAG TO 'N'                            
           END-IF.                                                      
       715-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    LATE POSITION IS WORTH MORE THAN EARLY -- WS-FV-POS-VALUE    
      *    WAS SET BY THE VALIDATOR'S POSITION-CODE LOOK-UP ON THE      
      *    NINE-THRU-ZERO LATE-TO-EARLY SCALE (BTN=9 ... UTG=0).  THE   
      *    BLINDS SIT OUTSIDE THAT SCALE -- THEY GET A FLAT FACTOR THAT 
      *    DROPS ONCE THE FLOP COMES DOWN, SINCE A BLIND HASN'T VOLUN-  
      *    TEERED ANY INFORMATION PREFLOP THE WAY AN OPEN OR A CALL     
      *    FROM A NAMED SEAT DOES (DPR-0431).                           
       720-POSITION-FACTOR.                                             
           IF WS-FV-POS-IS-BLIND                                        
               IF GS-STREET = "PREFLOP"                                 
                   MOVE .5 TO WS-FV-POSITION-FACTOR                     
               ELSE                                                     
                   MOVE .1 TO WS-FV-POSITION-FACTOR                     
               END-IF                                                   
           ELSE                                                         
               COMPUTE WS-FV-POSITION-FACTOR ROUNDED =                  
                   (WS-FV-POS-VALUE + 2) / 11                           
           END-IF.                                                      
       720-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    "RULE OF 2 AND 4" -- DOUBLE THE OUTS FOR A TWO-CARD LOOK     
      *    (FLOP), SINGLE THE OUTS FOR A ONE-CARD LOOK (TURN), ADDED    
      *    UNDER DPR-0374.                                              
       740-DRAW-PROBABILITY.                                            
           IF GS-STREET = "FLOP"                                        
               COMPUTE WS-FV-DRAW-PROB ROUNDED = WS-FV-OUTS * .04       
           ELSE                                                         
               IF GS-STREET = "TURN"                                    
                   COMPUTE WS-FV-DRAW-PROB ROUNDED = WS-FV-OUTS * .02   
               ELSE                                                     
                   MOVE ZERO TO WS-FV-DRAW-PROB                         
               END-IF                                                   
           END-IF.                                                      
           IF WS-FV-DRAW-PROB > 1                                       
               MOVE 1 TO WS-FV-DRAW-PROB                                
           END-IF.                                                      
       740-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    IMPLIED ODDS -- POT ODDS EASED BY WHAT HERO EXPECTS TO WIN   
      *    ON LATER STREETS IF THE DRAW GETS THERE.  A DEAD HAND WITH   
      *    NO OUTS JUST GETS THE STRAIGHT POT ODDS NUMBER.  OTHERWISE   
      *    THE MULTIPLIER LEANS ON HOW AGGRESSIVE THE VILLAIN HAS BEEN  
      *    AND HOW MUCH PRESSURE IS ALREADY ON THE BETTING LINE, THEN   
      *    IS PENNED IN AT .1 - 1.5 SO A WILD STACK-TO-POT SHAPE CAN'T  
      *    BLOW THE RESULT OFF THE CHART (DPR-0431, REPLACES DPR-0388   
      *    WHICH BOUNDED THE OLD FORMULA IN THE WRONG PLACE).           
       745-IMPLIED-ODDS.                                                
           IF WS-FV-DRAW-PROB = ZERO                                    
               MOVE WS-POT-ODDS TO WS-IMPLIED-ODDS                      
           ELSE                                                         
               COMPUTE WS-IO-MULTIPLIER ROUNDED =                       
                   .25 + (.4 * WS-OM-AGGRESSION-IDX)                    
                       + (.35 * WS-OM-BETTING-PRESSURE).                
               IF WS-IO-MULTIPLIER < .1                                 
                   MOVE .1 TO WS-IO-MULTIPLIER                          
               END-IF.                                                  
               IF WS-IO-MULTIPLIER > 1.5                                
                   MOVE 1.5 TO WS-IO-MULTIPLIER                         
               END-IF.                                                  
               COMPUTE WS-IO-EFF-POT ROUNDED =                          
                   GS-POT-SIZE +                                        
                   (GS-POT-SIZE * WS-IO-MULTIPLIER * WS-FV-DRAW-PROB).  
               MOVE GS-TO-CALL TO WS-SD-NUMERATOR.                      
               COMPUTE WS-SD-DENOMINATOR = WS-IO-EFF-POT + GS-TO-CALL.  
               PERFORM 905-SAFE-DIVIDE THRU 905-EXIT.                   
               MOVE WS-SD-RESULT TO WS-IMPLIED-ODDS.                    
           END-IF.                                                      
           MOVE WS-IMPLIED-ODDS TO WS-FV-IMPLIED-ODDS.                  
       745-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    FOLD EQUITY -- CHANCE A BET/RAISE TAKES THE POT DOWN RIGHT   
      *    NOW.  REWORKED UNDER DPR-0468 TO PULL IN THE BETTING-        
      *    PRESSURE AND PSYCH-PRESSURE TERMS THE OLD DPR-0171 FORMULA   
      *    DROPPED, PLUS THE POSITION, BOARD-PRESSURE AND STREET        
      *    ADJUSTMENTS THAT FORMULA NEVER CARRIED AT ALL.               
       760-FOLD-EQUITY.                                                 
           COMPUTE WS-FV-FOLD-EQUITY ROUNDED =                          
               ((1 - WS-OM-AGGRESSION-IDX) * .35)                       
               + (WS-OM-TIGHTNESS * .35)                                
               + ((1 - WS-OM-BETTING-PRESSURE) * .2)                    
               + ((1 - WS-OM-PSYCH-PRESSURE) * .1).                     
           IF WS-FV-POS-VALUE > 5                                       
               COMPUTE WS-FV-FOLD-EQUITY ROUNDED =                      
                   WS-FV-FOLD-EQUITY * 1.15                             
           END-IF.                                                      
           IF WS-FV-POS-VALUE < 1                                       
               COMPUTE WS-FV-FOLD-EQUITY ROUNDED =                      
                   WS-FV-FOLD-EQUITY * .9                               
           END-IF.                                                      
           COMPUTE WS-FE-BOARD-DAMPER ROUNDED =                         
               1 - (.5 * WS-OM-BOARD-PRESSURE).                         
           IF WS-FE-BOARD-DAMPER < .4                                   
               MOVE .4 TO WS-FE-BOARD-DAMPER                            
           END-IF.                                                      
           COMPUTE WS-FV-FOLD-EQUITY ROUNDED =                          
               WS-FV-FOLD-EQUITY * WS-FE-BOARD-DAMPER.                  
           IF GS-STREET = "TURN"                                        
               COMPUTE WS-FV-FOLD-EQUITY ROUNDED =                      
                   WS-FV-FOLD-EQUITY * .9                               
           END-IF.                                                      
           IF GS-STREET = "RIVER"                                       
               COMPUTE WS-FV-FOLD-EQUITY ROUNDED =                      
                   WS-FV-FOLD-EQUITY * .75                              
           END-IF.                                                      
           MOVE WS-FV-FOLD-EQUITY TO WS-CL-VALUE.                       
           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
           MOVE WS-CL-VALUE TO WS-FV-FOLD-EQUITY.                       
       760-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    POT COMMITMENT -- HOW MUCH OF HERO'S STACK IS ALREADY        
      *    WRAPPED UP RELATIVE TO THE EFFECTIVE STACK HERO BROUGHT TO   
      *    THE HAND (DPR-0468 -- THE OLD DPR-0196 FORMULA MEASURED      
      *    TO-CALL OVER HERO'S FULL STACK, WHICH DOESN'T SAY ANYTHING   
      *    ABOUT WHAT'S ALREADY COMMITTED).                             
       770-POT-COMMITMENT.                                              
           COMPUTE WS-FV-INVESTMENT =                                   
               GS-HERO-STACK - WS-FV-EFF-STACK.                         
           COMPUTE WS-SD-NUMERATOR = WS-FV-INVESTMENT.                  
           COMPUTE WS-SD-DENOMINATOR =                                  
               GS-POT-SIZE + WS-FV-INVESTMENT.                          
           PERFORM 905-SAFE-DIVIDE THRU 905-EXIT.                       
           MOVE WS-SD-RESULT TO WS-FV-POT-COMMIT.                       
           IF WS-FV-POT-COMMIT > 1                                      
               MOVE 1 TO WS-FV-POT-COMMIT                               
           END-IF.                                                      
       770-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       780-STREET-NUMBER.                                               
           EVALUATE GS-STREET                                           
               WHEN "PREFLOP" MOVE 0 TO WS-FV-STREET-NUM                
               WHEN "FLOP"    MOVE 1 TO WS-FV-STREET-NUM                
               WHEN "TURN"    MOVE 2 TO WS-FV-STREET-NUM                
               WHEN "RIVER"   MOVE 3 TO WS-FV-STREET-NUM                
               WHEN OTHER     MOVE 0 TO WS-FV-STREET-NUM                
           END-EVALUATE.                                                
       780-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      ***************************************************************** 
      *  DECISION ENGINE - FOLD/CHECK/CALL/RAISE/ALL-IN LADDER        * 
      ***************************************************************** 
       800-DECIDE-ACTION.                                               
           PERFORM 805-REQUIRED-EQUITY  THRU 805-EXIT.                  
           PERFORM 810-EV-OF-CALL       THRU 810-EXIT.                  
           PERFORM 815-EV-OF-RAISE      THRU 815-EXIT.                  
           PERFORM 820-DECISION-LADDER  THRU 829-LADDER-EXIT.           
           PERFORM 840-CONFIDENCE-SCORE THRU 840-EXIT.                  
       899-DECISION-EXIT.                                               
           EXIT.                                                        
      *                                                                 
      *    DPR-0449 (08/2026,TMH) -- RISK ADJUSTMENT WAS INVERTED AND   
      *    SCALED WRONG.  GS-RISK-PREF RUNS 0-10 (HIGHER IS MORE        
      *    RISK-TOLERANT); A TIGHT PLAYER (LOW RISK-PREF) NEEDS MORE    
      *    EQUITY THAN BARE POT ODDS TO CALL, NOT LESS.                 
       805-REQUIRED-EQUITY.                                             
           COMPUTE WS-DW-RISK-ADJ ROUNDED =                             
               .05 * (1 - (GS-RISK-PREF / 10)).                         
           COMPUTE WS-DW-REQUIRED-EQUITY ROUNDED =                      
               WS-POT-ODDS + WS-DW-RISK-ADJ.                            
           IF WS-DW-REQUIRED-EQUITY < ZERO                              
               MOVE ZERO TO WS-DW-REQUIRED-EQUITY                       
           END-IF.                                                      
       805-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    DPR-0449 (08/2026,TMH) -- DROPPED A SPURIOUS EXTRA EQUITY*   
      *    TO-CALL TERM; ADDED THE IMPLIED-ODDS KICKER WHEN THERE ARE   
      *    MORE THAN 4 OUTS TO CHASE.                                   
       810-EV-OF-CALL.                                                  
           COMPUTE WS-DW-POT-IF-CALLED = GS-POT-SIZE + GS-TO-CALL.      
           COMPUTE WS-DW-EV-CALL ROUNDED =                              
               (WS-EQ-EQUITY * WS-DW-POT-IF-CALLED) - GS-TO-CALL.       
           IF WS-OUT-TOTAL > 4                                          
               COMPUTE WS-DW-EV-CALL ROUNDED = WS-DW-EV-CALL +          
                   (WS-IMPLIED-ODDS * GS-POT-SIZE * .5)                 
           END-IF.                                                      
       810-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    DPR-0449 (08/2026,TMH) -- EV(RAISE) WAS NEVER PROPERLY       
      *    COMPUTED; THE DECISION LADDER NOW NEEDS A REAL FIGURE TO     
      *    WEIGH AGAINST EV(CALL) BEFORE IT CHOOSES.  TRIAL RAISE IS    
      *    POT+TO-CALL CAPPED AT HERO'S STACK; POSITION NUDGES THE      
      *    RESULT THE SAME WAY IT NUDGES THE HAND-STRENGTH NUMBER.      
       815-EV-OF-RAISE.                                                 
           COMPUTE WS-DW-TRIAL-RAISE = GS-POT-SIZE + GS-TO-CALL.        
           IF WS-DW-TRIAL-RAISE > GS-HERO-STACK                         
               MOVE GS-HERO-STACK TO WS-DW-TRIAL-RAISE                  
           END-IF.                                                      
           COMPUTE WS-DW-POT-IF-RAISED =                                
               GS-POT-SIZE + (2 * WS-DW-TRIAL-RAISE).                   
           COMPUTE WS-DW-EV-IF-CALLED ROUNDED =                         
               (WS-EQ-EQUITY * WS-DW-POT-IF-RAISED) - WS-DW-TRIAL-RAISE.
           COMPUTE WS-DW-EV-RAISE ROUNDED =                             
               (WS-FV-FOLD-EQUITY * GS-POT-SIZE)                        
               + ((1 - WS-FV-FOLD-EQUITY) * WS-DW-EV-IF-CALLED).        
           IF WS-FV-POSITION-FACTOR > .7                                
               COMPUTE WS-DW-EV-RAISE ROUNDED = WS-DW-EV-RAISE * 1.1    
           ELSE                                                         
               IF WS-FV-POSITION-FACTOR < .3                            
                   COMPUTE WS-DW-EV-RAISE ROUNDED = WS-DW-EV-RAISE * .9 
               END-IF                                                   
           END-IF.                                                      
       815-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    DPR-0449 (08/2026,TMH) -- THE LADDER REWRITTEN TO THE FIVE   
      *    STEP WATERFALL FROM THE 2026 DECISION-ENGINE REVIEW: FREE    
      *    CHECK ON A WEAK HAND, VALUE RAISE ON A STRONG ONE, A GATED   
      *    SEMI-BLUFF ON A LIVE DRAW, A GATED STANDARD RAISE WHEN       
      *    EQUITY CLEARS THE BAR, ELSE CHECK/FOLD.  FIRST MATCH WINS.   
       820-DECISION-LADDER.                                             
           EVALUATE TRUE                                                
               WHEN GS-TO-CALL = ZERO AND WS-FV-HAND-STRENGTH < .3      
                   MOVE "CHECK" TO WS-DR-ACTION                         
                   MOVE ZERO TO WS-DR-AMOUNT                            
                   MOVE ZERO TO WS-DR-EV                                
                   MOVE "WEAK HAND, FREE CARD" TO WS-DR-EXPLAIN         
               WHEN WS-FV-HAND-STRENGTH > .8 OR WS-EQ-EQUITY > .85      
                   PERFORM 830-SIZE-RAISE THRU 830-EXIT                 
                   PERFORM 825-SET-RAISE-OR-ALLIN THRU 825-EXIT         
                   MOVE WS-DW-RAISE-SIZE TO WS-DR-AMOUNT                
                   MOVE WS-DW-EV-RAISE TO WS-DR-EV                      
                   MOVE "STRONG HAND, VALUE RAISE" TO WS-DR-EXPLAIN     
               WHEN WS-OUT-TOTAL NOT < 8 AND WS-FV-STREET-NUM < 3       
                      AND WS-IMPLIED-ODDS < (WS-POT-ODDS * .8)          
                   IF WS-FV-FOLD-EQUITY > .4                            
                          AND WS-DW-EV-RAISE > WS-DW-EV-CALL            
                       PERFORM 831-SIZE-BLUFF-RAISE THRU 831-EXIT       
                       PERFORM 825-SET-RAISE-OR-ALLIN THRU 825-EXIT     
                       MOVE WS-DW-RAISE-SIZE TO WS-DR-AMOUNT            
                       MOVE WS-DW-EV-RAISE TO WS-DR-EV                  
                       MOVE "SEMI-BLUFF ON A LIVE DRAW"                 
                           TO WS-DR-EXPLAIN                             
                   ELSE                                                 
                       MOVE "CALL" TO WS-DR-ACTION                      
                       MOVE GS-TO-CALL TO WS-DR-AMOUNT                  
                       MOVE WS-DW-EV-CALL TO WS-DR-EV                   
                       MOVE "DRAW PRICED TO CALL, NO RAISE EDGE"        
                           TO WS-DR-EXPLAIN                             
                   END-IF                                               
               WHEN WS-EQ-EQUITY NOT < WS-DW-REQUIRED-EQUITY            
                   IF WS-DW-EV-RAISE > (WS-DW-EV-CALL * 1.2)            
                          AND WS-FV-SPR > 2                             
                       PERFORM 832-SIZE-STANDARD-RAISE THRU 832-EXIT    
                       PERFORM 825-SET-RAISE-OR-ALLIN THRU 825-EXIT     
                       MOVE WS-DW-RAISE-SIZE TO WS-DR-AMOUNT            
                       MOVE WS-DW-EV-RAISE TO WS-DR-EV                  
                       MOVE "EQUITY EDGE, STANDARD RAISE"               
                           TO WS-DR-EXPLAIN                             
                   ELSE                                                 
                       IF GS-TO-CALL = ZERO                             
                           MOVE "CHECK" TO WS-DR-ACTION                 
                           MOVE ZERO TO WS-DR-AMOUNT                    
                       ELSE                                             
                           MOVE "CALL" TO WS-DR-ACTION                  
                           MOVE GS-TO-CALL TO WS-DR-AMOUNT              
                       END-IF                                           
                       MOVE WS-DW-EV-CALL TO WS-DR-EV                   
                       MOVE "EQUITY CLEARS POT ODDS, NO RAISE EDGE"     
                           TO WS-DR-EXPLAIN                             
                   END-IF                                               
               WHEN OTHER                                               
                   IF GS-TO-CALL = ZERO                                 
                       MOVE "CHECK" TO WS-DR-ACTION                     
                   ELSE                                                 
                       MOVE "FOLD" TO WS-DR-ACTION                      
                   END-IF                                               
                   MOVE ZERO TO WS-DR-AMOUNT                            
                   MOVE ZERO TO WS-DR-EV                                
                   MOVE "EQUITY BELOW REQUIRED, NO EDGE"                
                       TO WS-DR-EXPLAIN                                 
           END-EVALUATE.                                                
       829-LADDER-EXIT.                                                 
           EXIT.                                                        
      *                                                                 
      *    AN "ALL-IN"-SIZED RAISE IS REPORTED AS ALL-IN, NOT RAISE.    
       825-SET-RAISE-OR-ALLIN.                                          
           IF WS-DW-RAISE-SIZE NOT < GS-HERO-STACK                      
               MOVE "ALL-IN" TO WS-DR-ACTION                            
           ELSE                                                         
               MOVE "RAISE" TO WS-DR-ACTION                             
           END-IF.                                                      
       825-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    VALUE-RAISE SIZING -- HALF POT PLUS A WETNESS KICKER, PER    
      *    THE 2026 DECISION-ENGINE REVIEW (DPR-0449).                  
       830-SIZE-RAISE.                                                  
           MOVE "VALUE" TO WS-DW-RAISE-TYPE.                            
           COMPUTE WS-DW-MULTIPLIER ROUNDED =                           
               .5 + (.5 * WS-FV-WETNESS).                               
           PERFORM 833-SIZE-RAISE-COMMON THRU 833-EXIT.                 
       830-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    SEMI-BLUFF SIZING -- SIXTY PERCENT OF POT PLUS A FOLD-       
      *    EQUITY KICKER (DPR-0449).                                    
       831-SIZE-BLUFF-RAISE.                                            
           MOVE "BLUFF" TO WS-DW-RAISE-TYPE.                            
           COMPUTE WS-DW-MULTIPLIER ROUNDED =                           
               .6 + (.15 * WS-FV-FOLD-EQUITY).                          
           PERFORM 833-SIZE-RAISE-COMMON THRU 833-EXIT.                 
       831-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    STANDARD RAISE SIZING -- A FLAT TWO-THIRDS POT (DPR-0449).   
       832-SIZE-STANDARD-RAISE.                                         
           MOVE "STANDARD" TO WS-DW-RAISE-TYPE.                         
           MOVE .66 TO WS-DW-MULTIPLIER.                                
           PERFORM 833-SIZE-RAISE-COMMON THRU 833-EXIT.                 
       832-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    COMMON SIZING MATH SHARED BY ALL THREE RAISE TYPES -- PRIME  
      *    THE POT, APPLY THE CALLER'S MULTIPLIER, FLOOR AT 2.5 TIMES   
      *    THE AMOUNT TO CALL, ROUND HALF UP, CAP AT THE EFFECTIVE      
      *    STACK (DPR-0449).                                            
       833-SIZE-RAISE-COMMON.                                           
           COMPUTE WS-DW-PRIME-POT = GS-POT-SIZE + GS-TO-CALL.          
           COMPUTE WS-DW-RAW-AMOUNT ROUNDED =                           
               (WS-DW-PRIME-POT * WS-DW-MULTIPLIER) + GS-TO-CALL.       
           COMPUTE WS-DW-FLOOR-AMOUNT ROUNDED = GS-TO-CALL * 2.5.       
           IF WS-DW-RAW-AMOUNT < WS-DW-FLOOR-AMOUNT                     
               MOVE WS-DW-FLOOR-AMOUNT TO WS-DW-RAW-AMOUNT              
           END-IF.                                                      
           MOVE WS-DW-RAW-AMOUNT TO WS-RH-AMOUNT.                       
           PERFORM 910-ROUND-HALF-UP THRU 910-EXIT.                     
           IF WS-RH-RESULT > WS-FV-EFF-STACK                            
               MOVE WS-FV-EFF-STACK TO WS-DW-RAISE-SIZE                 
           ELSE                                                         
               MOVE WS-RH-RESULT TO WS-DW-RAISE-SIZE                    
           END-IF.                                                      
       833-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    DPR-0449 (08/2026,TMH) -- CONFIDENCE REWORKED TO THE 2026    
      *    DECISION-ENGINE REVIEW'S THRESHOLD LADDER, REPLACING THE     
      *    EV-MARGIN/VOLATILITY BLEND.  BASE .5; BAND BONUS ON HOW FAR  
      *    EQUITY CLEARS .8/.6/.4; A SMALL POSITION NUDGE; AND A FLAT   
      *    BONUS WHEN THE CHOSEN ACTION IS STRONGLY SUPPORTED BY POT    
      *    ODDS.  CAPPED AT .95 -- THIS ENGINE NEVER CLAIMS CERTAINTY.  
       840-CONFIDENCE-SCORE.                                            
           MOVE .5 TO WS-DR-CONFIDENCE.                                 
           EVALUATE TRUE                                                
               WHEN WS-EQ-EQUITY > .8                                   
                   ADD .3 TO WS-DR-CONFIDENCE                           
               WHEN WS-EQ-EQUITY > .6                                   
                   ADD .2 TO WS-DR-CONFIDENCE                           
               WHEN WS-EQ-EQUITY > .4                                   
                   ADD .1 TO WS-DR-CONFIDENCE                           
           END-EVALUATE.                                                
           COMPUTE WS-DR-CONFIDENCE ROUNDED =                           
               WS-DR-CONFIDENCE + (WS-FV-POSITION-FACTOR * .1).         
           IF (WS-DR-ACTION = "FOLD"                                    
                  AND WS-EQ-EQUITY < (WS-POT-ODDS * .8))                
              OR ((WS-DR-ACTION = "CALL" OR WS-DR-ACTION = "RAISE"      
                     OR WS-DR-ACTION = "ALL-IN")                        
                  AND WS-EQ-EQUITY > (WS-POT-ODDS * 1.2))               
               ADD .2 TO WS-DR-CONFIDENCE                               
           END-IF.                                                      
           IF WS-DR-CONFIDENCE > .95                                    
               MOVE .95 TO WS-DR-CONFIDENCE                             
           END-IF.                                                      
       840-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      ***************************************************************** 
      *  SHARED UTILITY PARAGRAPHS                                    * 
      ***************************************************************** 
      *                                                                 
      *    CLAMP A SIGNED WORK FIELD TO THE 0-1 RANGE USED BY EVERY     
      *    PROBABILITY-STYLE FACTOR IN THIS PROGRAM.                    
       900-CLAMP01.                                                     
           IF WS-CL-VALUE < ZERO                                        
               MOVE ZERO TO WS-CL-VALUE                                 
           END-IF.                                                      
           IF WS-CL-VALUE > 1                                           
               MOVE 1 TO WS-CL-VALUE                                    
           END-IF.                                                      
       900-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    DIVIDE WITHOUT BLOWING UP ON A ZERO DENOMINATOR -- RETURNS   
      *    ZERO INSTEAD, THE SAME CONVENTION EVERY RATIO IN THIS        
      *    PROGRAM USES.                                                
       905-SAFE-DIVIDE.                                                 
           IF WS-SD-DENOMINATOR = ZERO                                  
               MOVE ZERO TO WS-SD-RESULT                                
           ELSE                                                         
               COMPUTE WS-SD-RESULT ROUNDED =                           
                   WS-SD-NUMERATOR / WS-SD-DENOMINATOR                  
           END-IF.                                                      
       905-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    ROUND A RAISE AMOUNT UP TO THE NEAREST WHOLE CENT -- CHIPS   
      *    DON'T COME IN FRACTIONS OF A CENT.                           
       910-ROUND-HALF-UP.                                               
           COMPUTE WS-RH-RESULT ROUNDED = WS-RH-AMOUNT.                 
       910-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
      *    GENERIC CATEGORY+TIEBREAK COMPARE USED BY THE HAND           
      *    EVALUATOR'S BEST-OF-FIVE SEARCH AND BY THE EQUITY            
      *    SIMULATOR'S HERO-VS-VILLAIN SHOWDOWN.  RESULT: +1 IF A       
      *    BEATS B, -1 IF B BEATS A, 0 IF A TIE.                        
       920-COMPARE-HANDS.                                               
           MOVE ZERO TO WS-CMP-RESULT.                                  
           IF WS-CMP-A-CATEGORY > WS-CMP-B-CATEGORY                     
               MOVE 1 TO WS-CMP-RESULT                                  
           ELSE                                                         
               IF WS-CMP-A-CATEGORY < WS-CMP-B-CATEGORY                 
                   MOVE -1 TO WS-CMP-RESULT                             
               ELSE                                                     
                   PERFORM 921-COMPARE-ONE-TIEBREAK THRU 921-EXIT       
                       VARYING WS-CMP-IDX FROM 1 BY 1                   
                               UNTIL WS-CMP-IDX > 5                     
                               OR WS-CMP-RESULT NOT = ZERO              
               END-IF                                                   
           END-IF.                                                      
       920-EXIT.                                                        
           EXIT.                                                        
      *                                                                 
       921-COMPARE-ONE-TIEBREAK.                                        
           IF WS-CMP-A-TIEBREAK (WS-CMP-IDX) >                          
              WS-CMP-B-TIEBREAK (WS-CMP-IDX)                            
               MOVE 1 TO WS-CMP-RESULT                                  
           ELSE                                                         
               IF WS-CMP-A-TIEBREAK (WS-CMP-IDX) <                      
                  WS-CMP-B-TIEBREAK (WS-CMP-IDX)                        
                   MOVE -1 TO WS-CMP-RESULT                             
               END-IF                                                   
           END-IF.                                                      
       921-EXIT.                                                        
           EXIT.                                                        
