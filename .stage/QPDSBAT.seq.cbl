000100       IDENTIFICATION DIVISION.                                         
000110       PROGRAM-ID.    QPDSBAT.                                          
000120       AUTHOR.        R D WEINER.                                       
000130       INSTALLATION.  TRI-STATE GAMING DATA CENTER.                     
000140       DATE-WRITTEN.  06/14/87.                                         
000150       DATE-COMPILED.                                                   
000160       SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.          
000170      *                                                                 
000180      ***************************************************************** 
000190      *                                                               * 
000200      *   Q P D S B A T  --  QUANTITATIVE POKER DECISION SYSTEM       * 
000210      *   NIGHTLY BATCH RULE ENGINE                                   * 
000220      *                                                               * 
000230      *   READS THE HAND-HISTORY EXTRACT (GAMESTAT) AND THE ACTION    * 
000240      *   LOG EXTRACT (ACTLOG, SORTED BY GAME-STATE ID) PRODUCED BY   * 
000250      *   THE FLOOR SYSTEM, SCORES EACH GAME STATE THROUGH THE HAND   * 
000260      *   EVALUATOR, THE EQUITY SIMULATOR, THE OPPONENT MODEL, THE    * 
000270      *   FACTOR ENGINE AND THE DECISION ENGINE, AND WRITES THE       * 
000280      *   DECISION REPORT (DECRPT) AND THE FACTOR DETAIL REPORT       * 
000290      *   (FACTRPT) THE TRADING DESK PULLS EACH MORNING.              * 
000300      *                                                               * 
000310      ***************************************************************** 
000320      *                                                                 
000330      * CHANGE LOG                                                      
000340      *                                                                 
000350      * DATE     INIT TICKET    DESCRIPTION                             
000360      * -------- ---- --------- --------------------------------------- 
000370      * 06/14/87 RDW  DPR-0040  ORIGINAL PROGRAM.  FIVE-CARD EVALUATOR  
000380      *                         AND A POT-ODDS CALL/FOLD LADDER ONLY.   
000390      * 11/02/87 RDW  DPR-0062  ADDED SIX- AND SEVEN-CARD EVALUATION    
000400      *                         FOR TURN AND RIVER STREETS.             
000410      * 03/19/88 RDW  DPR-0101  MONTE CARLO EQUITY ESTIMATOR ADDED,     
000420      *                         REPLACING THE OLD LOOK-UP TABLE METHOD. 
000430      * 09/08/88 LKM  DPR-0118  OPPONENT TENDENCY STATISTICS (AGGRO,    
000440      *                         TIGHTNESS) PULLED FROM THE ACTION LOG.  
000450      * 01/30/89 RDW  DPR-0140  RAISE SIZING AND SEMI-BLUFF LOGIC.      
000460      * 07/11/89 LKM  DPR-0155  BOARD TEXTURE / WETNESS FACTOR ADDED.   
000470      * 02/14/90 RDW  DPR-0171  FOLD-EQUITY AND IMPLIED-ODDS FACTORS.   
000480      * 08/22/90 DAP  DPR-0188  CONFIDENCE SCORE REWORKED PER TRADING   
000490      *                         DESK REQUEST -- SEE MEMO 90-441.        
000500      * 12/03/90 RDW  DPR-0196  POT COMMITMENT FACTOR ADDED.            
000510      * 04/17/91 LKM  DPR-0210  OPPONENT ARCHETYPE CLASSIFICATION       
000520      *                         (TAG, LAG, NIT, CALLING-STATION, ETC).  
000530      * 10/09/91 DAP  DPR-0225  PSYCHOLOGICAL PRESSURE FACTOR ADDED.    
000540      * 05/05/92 RDW  DPR-0244  CONTROL TOTALS TRAILER ADDED TO DECRPT. 
000550      * 01/21/93 LKM  DPR-0267  FACTOR DETAIL REPORT (FACTRPT) SPLIT    
000560      *                         OUT OF DECRPT -- RUN TOO WIDE TO PRINT. 
000570      * 06/30/94 RDW  DPR-0289  RANGE ADVANTAGE AND BLUFF TENDENCY      
000580      *                         ADDED TO THE OPPONENT MODEL.            
000590      * 11/14/94 DAP  DPR-0301  SWITCHED THE RANDOM NUMBER GENERATOR TO 
000600      *                         A PARK-MILLER MULTIPLIER -- THE OLD ONE 
000610      *                         CYCLED TOO SOON OVER 5,000 ITERATIONS.  
000620      * 03/02/95 LKM  DPR-0318  BOARD-COUNT-VS-STREET VALIDATION ADDED. 
000630      *                         BAD RECORDS NOW FALL THROUGH TO DECRPT  
000640      *                         WITH ACTION ERROR INSTEAD OF ABENDING.  
000650      * 09/19/95 RDW  DPR-0330  PREFLOP TWO-CARD STRENGTH HEURISTIC SO  
000660      *                         THE FACTOR ENGINE NO LONGER BLOWS UP    
000670      *                         ON AN EMPTY BOARD.                      
000680      * 02/27/96 DAP  DPR-0349  VOLATILITY FACTOR ADDED; SPR DISPLAY    
000690      *                         CAPPED AT 999.99 FOR A ZERO POT.        
000700      * 08/14/96 LKM  DPR-0361  OPPONENT SUMMARY CLASS LABELS SWITCHED  
000710      *                         TO PLAIN ENGLISH PER AUDIT FINDING      
000720      *                         96-07 (VENDOR TABLE WAS FOREIGN TEXT).  
000730      * 01/06/97 RDW  DPR-0374  OUTS / DRAW PROBABILITY (RULE OF 2 AND  
000740      *                         4) FOLDED INTO THE FACTOR ENGINE.       
000750      * 07/23/97 DAP  DPR-0388  IMPLIED ODDS MULTIPLIER BOUNDED TO      
000760      *                         .1 - 1.5 AFTER A RUNAWAY RAISE SIZE.    
000770      * 12/01/98 LKM  DPR-0401  YEAR 2000 REVIEW.  NO TWO-DIGIT YEAR    
000780      *                         ARITHMETIC FOUND IN THIS PROGRAM.       
000790      *                         SIGNED OFF CLEAN.                       
000800      * 04/02/99 RDW  DPR-0409  FINAL Y2K CERTIFICATION SWEEP, NO CODE  
000810      *                         CHANGES REQUIRED.                       
000820      * 10/11/99 LKM  DPR-0415  AVERAGE-EQUITY LINE ADDED TO THE        
000830      *                         CONTROL TOTALS TRAILER PER RISK DEPT.   
000840      * 03/14/26 TMH  DPR-0427  PREFLOP BOARD-STATE RECORDS (ZERO BOARD 
000850      *                         CARDS) NO LONGER BOUNCED -- SEAT        
000860      *                         DEFAULTS TO BTN, STREET CODED PREFLOP.  
000870      * 04/02/26 TMH  DPR-0431  IMPLIED-ODDS MULTIPLIER RANGE REDONE    
000880      *                         AGAINST A NAMED SEAT INSTEAD OF THE     
000890      *                         OLD FLOATING BOUND THAT RAN AWAY ON A   
000900      *                         SHORT STACK.                            
000910      * 07/02/26 TMH  DPR-0442  OPPONENT MODEL REVIEW -- ACTOR/ACTION   
000920      *                         FILTER ADDED TO THE OBSERVATION COUNT,  
000930      *                         AVG-BET-RATIO AND BETTING-PRESSURE      
000940      *                         FALLBACKS CORRECTED, AGGRESSION INDEX   
000950      *                         NOW TALLIES REAL ACTIONS.               
000960      * 08/17/26 TMH  DPR-0449  DECISION ENGINE REVIEW -- HAND SCORING, 
000970      *                         CATEGORY TABLE, MONTE CARLO TRIAL       
000980      *                         COUNT, REQUIRED EQUITY, EV(CALL),       
000990      *                         EV(RAISE) AND THE DECISION LADDER ALL   
001000      *                         REWORKED TO THE 2026 SPEC REVIEW;       
001010      *                         CONFIDENCE SCORE REPLACED WITH THE      
001020      *                         THRESHOLD LADDER.                       
001030      * 08/24/26 TMH  DPR-0468  OPPONENT MODEL / FACTOR ENGINE REWORK   
001040      *                         FROM THE QA AUDIT: TIGHTNESS NOW NUDGES 
001050      *                         OFF PER-OBSERVATION BET RATIOS INSTEAD  
001060      *                         OF DECAYING BY SAMPLE COUNT; BOARD      
001070      *                         TEXTURE, WETNESS, FLUSH/STRAIGHT/PAIRED 
001080      *                         AND CONNECTIVITY MOVED TO A NEW BOARD-  
001090      *                         ONLY PASS (490-) AHEAD OF EQUITY SO THE 
001100      *                         FACTOR ENGINE STOPS READING HOLE CARDS  
001110      *                         INTO BOARD FLAGS; RANGE ADVANTAGE AND   
001120      *                         BLUFF TENDENCY FORMULAS AND WEIGHTS     
001130      *                         CORRECTED AGAINST THE REVIEW WORKSHEET; 
001140      *                         VOLATILITY PICKS UP THE MISSING 3X      
001150      *                         VARIANCE SCALE AND A ONE-SAMPLE FLOOR;  
001160      *                         PSYCHOLOGICAL PRESSURE NOW BLENDS ALL   
001170      *                         FIVE TERMS INSTEAD OF JUST TO-CALL      
001180      *                         OVER STACK; ARCHETYPE LADDER FIXED AND  
001190      *                         GIVEN A LOOSE PASSIVE BUCKET, DROPPED   
001200      *                         THE UNDOCUMENTED MANIAC LABEL; GUTSHOT  
001210      *                         DRAWS NOW SCORE OUTS (467-/468-); FOLD  
001220      *                         EQUITY PICKS UP THE MISSING PRESSURE,   
001230      *                         POSITION, BOARD AND STREET MULTIPLIERS; 
001240      *                         POT COMMITMENT NOW MEASURES INVESTMENT  
001250      *                         AGAINST EFFECTIVE STACK, NOT TO-CALL    
001260      *                         OVER FULL STACK; MULTI-OPPONENT TRIALS  
001270      *                         RE-COMPARE TIEBREAKS ON A CATEGORY TIE  
001280      *                         SO THE BEST VILLAIN HAND TRACKS TRUE.   
001290      *                                                                 
001300       ENVIRONMENT DIVISION.                                            
001310       CONFIGURATION SECTION.                                           
001320       SPECIAL-NAMES.                                                   
001330           C01 IS TOP-OF-FORM                                           
001340           CLASS CARD-RANK-CHARS IS "2" THRU "9" "T" "J" "Q" "K" "A"    
001350                                     "t" "j" "q" "k" "a"                
001360           CLASS CARD-SUIT-CHARS IS "S" "H" "D" "C" "s" "h" "d" "c"     
001370           UPSI-0 IS WS-EXTRA-DIAG-SWITCH.                              
001380      *                                                                 
001390       INPUT-OUTPUT SECTION.                                            
001400       FILE-CONTROL.                                                    
001410           SELECT GAME-STATE-FILE  ASSIGN TO GAMESTAT                   
001420                  ORGANIZATION IS LINE SEQUENTIAL.                      
001430      *                                                                 
001440           SELECT ACTION-LOG-FILE  ASSIGN TO ACTLOG                     
001450                  ORGANIZATION IS LINE SEQUENTIAL.                      
001460      *                                                                 
001470           SELECT DECISION-RPT-FILE ASSIGN TO DECRPT                    
001480                  ORGANIZATION IS LINE SEQUENTIAL.                      
001490      *                                                                 
001500           SELECT FACTOR-RPT-FILE  ASSIGN TO FACTRPT                    
001510                  ORGANIZATION IS LINE SEQUENTIAL.                      
001520      *                                                                 
001530      * QPDSBJ01                                                        
001540      * //QPDSBAT  JOB 4,NOTIFY=&SYSUID                                 
001550      * //***************************************************/          
001560      * //COBRUN  EXEC IGYWCL                                           
001570      * //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(QPDSBAT),DISP=SHR         
001580      * //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(QPDSBAT),DISP=SHR           
001590      * //***************************************************/          
001600      * // IF RC = 0 THEN                                               
001610      * //***************************************************/          
001620      * //RUN     EXEC PGM=QPDSBAT                                      
001630      * //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR                       
001640      * //GAMESTAT  DD DSN=QPDS.DAILY.GAMESTAT,DISP=SHR                 
001650      * //ACTLOG    DD DSN=QPDS.DAILY.ACTLOG,DISP=SHR                   
001660      * //DECRPT    DD DSN=&SYSUID..OUTPUT(QPDSDEC),DISP=SHR            
001670      * //FACTRPT   DD DSN=&SYSUID..OUTPUT(QPDSFCT),DISP=SHR            
001680      * //SYSOUT    DD SYSOUT=*,OUTLIM=15000                            
001690      * //CEEDUMP   DD DUMMY                                            
001700      * //SYSUDUMP  DD DUMMY                                            
001710      * //***************************************************/          
001720      * // ELSE                                                         
001730      * // ENDIF                                                        
001740      *                                                                 
001750       DATA DIVISION.                                                   
001760       FILE SECTION.                                                    
001770      *                                                                 
001780       FD  GAME-STATE-FILE                                              
001790           RECORDING MODE F.                                            
001800       01  GAME-STATE-RECORD.                                           
001810           05  GS-ID                   PIC 9(4).                        
001820           05  GS-HOLE-CARD-1          PIC X(2).                        
001830           05  GS-HOLE-CARD-2          PIC X(2).                        
001840           05  GS-BOARD-CARD           PIC X(2) OCCURS 5 TIMES.         
001850           05  GS-BOARD-COUNT          PIC 9.                           
001860           05  GS-POT-SIZE             PIC 9(7)V99.                     
001870           05  GS-TO-CALL              PIC 9(7)V99.                     
001880           05  GS-HERO-STACK           PIC 9(7)V99.                     
001890           05  GS-VILLAIN-STACK        PIC 9(7)V99.                     
001900           05  GS-POSITION             PIC X(4).                        
001910           05  GS-STREET               PIC X(7).                        
001920           05  GS-NUM-OPPONENTS        PIC 9.                           
001930           05  GS-RISK-PREF            PIC 99.                          
001940           05  GS-OPP-STATS-GROUP.                                      
001950               10  GS-OPP-AGGR         PIC 9V99.                        
001960               10  GS-OPP-TIGHT        PIC 9V99.                        
001970               10  GS-OPP-BLUFF        PIC 9V99.                        
001980               10  GS-OPP-TILT         PIC 9V99.                        
001990               10  GS-OPP-CONF         PIC 9V99.                        
002000               10  GS-OPP-VOLA         PIC 9V99.                        
002010           05  GS-STATS-FLAG           PIC X.                           
002020           05  FILLER                  PIC X(12).                       
002030      *                                                                 
002040       01  GS-OPP-STATS-TBL REDEFINES GS-OPP-STATS-GROUP.               
002050           05  GS-OPP-STAT-ENTRY       PIC 9V99 OCCURS 6 TIMES.         
002060      *                                                                 
002070       FD  ACTION-LOG-FILE                                              
002080           RECORDING MODE F.                                            
002090       01  ACTION-LOG-RECORD.                                           
002100           05  AL-GS-ID                PIC 9(4).                        
002110           05  AL-ACTOR                PIC X(8).                        
002120           05  AL-ACTION               PIC X(8).                        
002130           05  AL-AMOUNT               PIC 9(7)V99.                     
002140           05  AL-POT-BEFORE           PIC 9(7)V99.                     
002150           05  AL-STREET               PIC X(7).                        
002160           05  FILLER                  PIC X(5).                        
002170      *                                                                 
002180       FD  DECISION-RPT-FILE                                            
002190           RECORDING MODE F.                                            
002200       01  DECISION-PRINT-RECORD      PIC X(132).                       
002210      *                                                                 
002220       FD  FACTOR-RPT-FILE                                              
002230           RECORDING MODE F.                                            
002240       01  FACTOR-PRINT-RECORD        PIC X(150).                       
002250      *                                                                 
002260       WORKING-STORAGE SECTION.                                         
002270      *                                                                 
002280      ***************************************************************** 
002290      *  SWITCHES AND CONTROL TOTALS                                  * 
002300      ***************************************************************** 
002310       01  WS-SWITCHES.                                                 
002320           05  WS-GS-EOF-FLAG          PIC X VALUE 'N'.                 
002330               88  GS-EOF                    VALUE 'Y'.                 
002340           05  WS-AL-EOF-FLAG          PIC X VALUE 'N'.                 
002350               88  AL-EOF                    VALUE 'Y'.                 
002360           05  WS-RECORD-VALID-FLAG    PIC X VALUE 'Y'.                 
002370               88  WS-RECORD-VALID           VALUE 'Y'.                 
002380               88  WS-RECORD-INVALID         VALUE 'N'.                 
002390           05  WS-EXTRA-DIAG-SWITCH    PIC X VALUE 'N'.                 
002400           05  FILLER                  PIC X(10).                       
002410      *                                                                 
002420       01  WS-CONTROL-TOTALS.                                           
002430           05  WS-CT-RECORDS-READ      PIC 9(7) COMP VALUE ZERO.        
002440           05  WS-CT-RECORDS-VALID     PIC 9(7) COMP VALUE ZERO.        
002450           05  WS-CT-RECORDS-INVALID   PIC 9(7) COMP VALUE ZERO.        
002460           05  WS-CT-FOLD-COUNT        PIC 9(7) COMP VALUE ZERO.        
002470           05  WS-CT-CHECK-COUNT       PIC 9(7) COMP VALUE ZERO.        
002480           05  WS-CT-CALL-COUNT        PIC 9(7) COMP VALUE ZERO.        
002490           05  WS-CT-RAISE-COUNT       PIC 9(7) COMP VALUE ZERO.        
002500           05  WS-CT-ALLIN-COUNT       PIC 9(7) COMP VALUE ZERO.        
002510           05  WS-CT-AMOUNT-TOTAL      PIC 9(9)V99 VALUE ZERO.          
002520           05  WS-CT-EQUITY-TOTAL      PIC 9(9)V9999 VALUE ZERO.        
002530           05  WS-CT-AVG-EQUITY        PIC 9V9999 VALUE ZERO.           
002540           05  FILLER                  PIC X(08).                       
002550      *                                                                 
002560       01  WS-VALIDATION-REASON        PIC X(20) VALUE SPACES.          
002570      *                                                                 
002580      ***************************************************************** 
002590      *  CARD PARSING WORK AREAS                                      * 
002600      ***************************************************************** 
002610       01  WS-RANK-CHAR-LIST           PIC X(13) VALUE "23456789TJQKA". 
002620       01  WS-RANK-CHAR-TBL REDEFINES WS-RANK-CHAR-LIST.                
002630           05  WS-RANK-CHAR-ENT        PIC X OCCURS 13 TIMES.           
002640      *                                                                 
002650       01  WS-SUIT-CHAR-LIST           PIC X(4)  VALUE "SHDC".          
002660       01  WS-SUIT-CHAR-TBL REDEFINES WS-SUIT-CHAR-LIST.                
002670           05  WS-SUIT-CHAR-ENT        PIC X OCCURS 4 TIMES.            
002680      *                                                                 
002690       01  WS-CARD-WORK-AREA           PIC X(2).                        
002700       01  WS-CARD-WORK-PARTS REDEFINES WS-CARD-WORK-AREA.              
002710           05  WS-CARD-RANK-CHAR       PIC X.                           
002720           05  WS-CARD-SUIT-CHAR       PIC X.                           
002730      *                                                                 
002740       01  WS-PARSE-RESULT.                                             
002750           05  WS-PARSE-OK-FLAG        PIC X.                           
002760               88  WS-PARSE-OK               VALUE 'Y'.                 
002770           05  WS-PARSED-RANK          PIC 9(2) COMP.                   
002780           05  WS-PARSED-SUIT          PIC 9 COMP.                      
002790           05  WS-PARSE-IDX            PIC 9(2) COMP.                   
002800           05  FILLER                  PIC X(01).                       
002810      *                                                                 
002820      * HERO HOLE CARDS, AND THE KNOWN PORTION OF THE BOARD, AS PARSED  
002830      * NUMERIC RANK/SUIT PAIRS.  RANK IS 2-14 (T=10,J=11,Q=12,K=13,    
002840      * A=14); SUIT IS 1-4 (S,H,D,C IN THAT ORDER).                     
002850      *                                                                 
002860       01  WS-HOLE-CARDS.                                               
002870           05  WS-HOLE-ENTRY OCCURS 2 TIMES.                            
002880               10  WS-HOLE-RANK        PIC 9(2) COMP.                   
002890               10  WS-HOLE-SUIT        PIC 9 COMP.                      
002900           05  FILLER                  PIC X(01).                       
002910      *                                                                 
002920       01  WS-KNOWN-BOARD.                                              
002930           05  WS-KB-ENTRY OCCURS 5 TIMES.                              
002940               10  WS-KB-RANK          PIC 9(2) COMP.                   
002950               10  WS-KB-SUIT          PIC 9 COMP.                      
002960           05  WS-KB-COUNT             PIC 9 COMP.                      
002970           05  FILLER                  PIC X(01).                       
002980      *                                                                 
002990       01  WS-POSITION-TABLE.                                           
003000           05  WS-POS-CODE-STR         PIC X(40) VALUE                  
003010               "BTN CO  HJ  LJ  MP3 MP2 MP1 UTG2UTG1UTG ".              
003020       01  WS-POS-CODE-TBL REDEFINES WS-POSITION-TABLE.                 
003030           05  WS-POS-CODE-ENT         PIC X(4) OCCURS 10 TIMES.        
003040      *    VILLAIN-SIDE ACTOR CODES -- ONLY A ROW LOGGED AGAINST ONE    
003050      *    OF THESE TWELVE GETS COUNTED AS AN OBSERVATION (DPR-0442,    
003060      *    FLOOR SYSTEM WAS FEEDING US HERO'S OWN ACTIONS MIXED IN      
003070      *    WITH THE VILLAIN'S AND THE AGGRESSION READ WAS COMING OUT    
003080      *    BACKWARDS).                                                  
003090       01  WS-VILLAIN-ACTOR-TABLE.                                      
003100           05  WS-VA-STR-1             PIC X(48) VALUE                  
003110               "VILLAIN OPPONENTSB      BB      BTN     CO      ".      
003120           05  WS-VA-STR-2             PIC X(48) VALUE                  
003130               "HJ      LJ      MP      MP1     MP2     MP3     ".      
003140       01  WS-VA-CODE-TBL REDEFINES WS-VILLAIN-ACTOR-TABLE.             
003150           05  WS-VA-CODE-ENT          PIC X(8) OCCURS 12 TIMES.        
003160      *                                                                 
003170      *    LOGGABLE ACTION CODES -- ANYTHING ELSE ON THE ACTLOG ROW     
003180      *    (DEALS, POSTS, SHOWS, ETC.) IS IGNORED FOR AGGRESSION AND    
003190      *    BET-RATIO PURPOSES (DPR-0442).                               
003200       01  WS-ACTION-FILTER-TABLE.                                      
003210           05  WS-AF-STR               PIC X(48) VALUE                  
003220               "BET     RAISE   CALL    CHECK   ALL-IN  ALLIN   ".      
003230       01  WS-AF-CODE-TBL REDEFINES WS-ACTION-FILTER-TABLE.             
003240           05  WS-AF-CODE-ENT          PIC X(8) OCCURS 6 TIMES.         
003250      *                                                                 
003260      ***************************************************************** 
003270      *  DECK AND RANDOM NUMBER WORK AREAS                             *
003280      ***************************************************************** 
003290       01  WS-DECK-TABLE.                                               
003300           05  WS-DECK-ENTRY OCCURS 52 TIMES.                           
003310               10  WS-DECK-RANK        PIC 9(2) COMP.                   
003320               10  WS-DECK-SUIT        PIC 9 COMP.                      
003330               10  WS-DECK-PERM-FLAG   PIC X.                           
003340                   88  WS-DECK-PERM-USED     VALUE 'Y'.                 
003350               10  WS-DECK-ITER-FLAG   PIC X.                           
003360                   88  WS-DECK-ITER-USED     VALUE 'Y'.                 
003370           05  FILLER                  PIC X(01).                       
003380       01  WS-DECK-FREE-COUNT          PIC 9(2) COMP.                   
003390       01  WS-DECK-PICK                PIC 9(2) COMP.                   
003400       01  WS-DECK-SCAN-IDX            PIC 9(2) COMP.                   
003410       01  WS-DECK-SCAN-CNT            PIC 9(2) COMP.                   
003420       01  WS-DRAWN-RANK               PIC 9(2) COMP.                   
003430       01  WS-DRAWN-SUIT               PIC 9 COMP.                      
003440      *                                                                 
003450       01  WS-PRNG-AREA.                                                
003460           05  WS-PRNG-SEED            PIC S9(10) COMP VALUE 48271.     
003470           05  WS-PRNG-PRODUCT         PIC S9(18) COMP.                 
003480           05  WS-PRNG-QUOTIENT        PIC S9(18) COMP.                 
003490           05  WS-PRNG-UNIFORM         PIC 9V9999999 COMP.              
003500           05  FILLER                  PIC X(01).                       
003510      *                                                                 
003520      ***************************************************************** 
003530      *  ACTION LOG LOOK-AHEAD BUFFER AND ACCEPTED OBSERVATIONS        *
003540      ***************************************************************** 
003550       01  WS-AL-LOOKAHEAD.                                             
003560           05  WS-AL-BUF-ID            PIC 9(4).                        
003570           05  WS-AL-BUF-ACTOR         PIC X(8).                        
003580           05  WS-AL-BUF-ACTION        PIC X(8).                        
003590           05  WS-AL-BUF-AMOUNT        PIC 9(7)V99.                     
003600           05  WS-AL-BUF-POT-BEFORE    PIC 9(7)V99.                     
003610           05  WS-AL-BUF-STREET        PIC X(7).                        
003620           05  WS-AL-BUF-VALID-FLAG    PIC X VALUE 'N'.                 
003630               88  WS-AL-BUF-VALID           VALUE 'Y'.                 
003640           05  FILLER                  PIC X(01).                       
003650      *                                                                 
003660       01  WS-OBS-TABLE.                                                
003670           05  WS-OBS-COUNT            PIC 9(2) COMP VALUE ZERO.        
003680           05  WS-OBS-ENTRY OCCURS 20 TIMES.                            
003690               10  WS-OBS-ACTION-CD    PIC X(8).                        
003700               10  WS-OBS-AMOUNT       PIC 9(7)V99.                     
003710               10  WS-OBS-POT-BEFORE   PIC 9(7)V99.                     
003720               10  WS-OBS-BET-RATIO    PIC 9V9999.                      
003730               10  WS-OBS-RATIO-FLAG   PIC X.                           
003740                   88  WS-OBS-RATIO-PRESENT  VALUE 'Y'.                 
003750           05  FILLER                  PIC X(01).                       
003760      *                                                                 
003770      ***************************************************************** 
003780      *  HAND EVALUATION WORK AREAS                                   * 
003790      ***************************************************************** 
003800       01  WS-EVAL-CARDS.                                               
003810           05  WS-EC-COUNT             PIC 9 COMP.                      
003820           05  WS-EC-ENTRY OCCURS 7 TIMES.                              
003830               10  WS-EC-RANK          PIC 9(2) COMP.                   
003840               10  WS-EC-SUIT          PIC 9 COMP.                      
003850           05  FILLER                  PIC X(01).                       
003860      *                                                                 
003870       01  WS-FIVE-CARD-WORK.                                           
003880           05  WS-FC-ENTRY OCCURS 5 TIMES.                              
003890               10  WS-FC-RANK          PIC 9(2) COMP.                   
003900               10  WS-FC-SUIT          PIC 9 COMP.                      
003910           05  WS-FC-RANK-COUNT        PIC 9 COMP OCCURS 15 TIMES.      
003920           05  WS-FC-SUIT-COUNT        PIC 9 COMP OCCURS 4 TIMES.       
003930           05  WS-FC-DISTINCT-RANK     PIC 9(2) COMP OCCURS 5 TIMES.    
003940           05  WS-FC-DISTINCT-COUNT    PIC 9 COMP.                      
003950           05  WS-FC-GROUP-RANK        PIC 9(2) COMP OCCURS 5 TIMES.    
003960           05  WS-FC-GROUP-CNT         PIC 9 COMP OCCURS 5 TIMES.       
003970           05  WS-FC-GROUP-TOTAL       PIC 9 COMP.                      
003980           05  WS-FC-IS-FLUSH          PIC X.                           
003990           05  WS-FC-IS-STRAIGHT       PIC X.                           
004000           05  WS-FC-STRAIGHT-HIGH     PIC 9(2) COMP.                   
004010           05  WS-FC-CATEGORY          PIC 9(2) COMP.                   
004020           05  WS-FC-TIEBREAK          PIC 9(2) COMP OCCURS 5 TIMES.    
004030           05  FILLER                  PIC X(01).                       
004040      *                                                                 
004050       01  WS-HAND-RESULT.                                              
004060           05  WS-HR-HAS-VALUE-FLAG    PIC X VALUE 'N'.                 
004070               88  WS-HR-HAS-VALUE           VALUE 'Y'.                 
004080           05  WS-HR-CATEGORY-CODE     PIC 9(2) COMP.                   
004090           05  WS-HR-CATEGORY-NAME     PIC X(15).                       
004100           05  WS-HR-TIEBREAK          PIC 9(2) COMP OCCURS 5 TIMES.    
004110           05  WS-HR-STRENGTH-BASE     PIC 9(9) COMP.                   
004120           05  WS-HR-STRENGTH          PIC 9V9999.                      
004130           05  FILLER                  PIC X(01).                       
004140      *                                                                 
004150       01  WS-BEST-OPP-RESULT.                                          
004160           05  WS-BO-CATEGORY-CODE     PIC 9(2) COMP.                   
004170           05  WS-BO-TIEBREAK          PIC 9(2) COMP OCCURS 5 TIMES.    
004180           05  FILLER                  PIC X(01).                       
004190      *                                                                 
004200       01  WS-HERO-RESULT.                                              
004210           05  WS-HERO-CATEGORY-CODE   PIC 9(2) COMP.                   
004220           05  WS-HERO-TIEBREAK        PIC 9(2) COMP OCCURS 5 TIMES.    
004230           05  FILLER                  PIC X(01).                       
004240      *                                                                 
004250       01  WS-COMPARE-AREA.                                             
004260           05  WS-CMP-RESULT           PIC S9 COMP.                     
004270           05  WS-CMP-IDX              PIC 9 COMP.                      
004280           05  WS-CMP-A-CATEGORY       PIC 9(2) COMP.                   
004290           05  WS-CMP-A-TIEBREAK       PIC 9(2) COMP OCCURS 5 TIMES.    
004300           05  WS-CMP-B-CATEGORY       PIC 9(2) COMP.                   
004310           05  WS-CMP-B-TIEBREAK       PIC 9(2) COMP OCCURS 5 TIMES.    
004320           05  FILLER                  PIC X(01).                       
004330      *                                                                 
004340       01  WS-EXCLUDE-AREA.                                             
004350           05  WS-EXCL-1               PIC 9(2) COMP.                   
004360           05  WS-EXCL-2               PIC 9(2) COMP.                   
004370           05  FILLER                  PIC X(01).                       
004380      *                                                                 
004390      *    DPR-0449 (08/2026,TMH) -- ROYAL FLUSH BROKEN OUT AS ITS OWN  
004400      *    CATEGORY ABOVE STRAIGHT FLUSH, CODES RENUMBERED 1-10 TO      
004410      *    MATCH THE SCORING SCALE.                                     
004420       01  WS-CATEGORY-NAME-TABLE.                                      
004430           05  FILLER PIC X(15) VALUE "HIGH CARD".                      
004440           05  FILLER PIC X(15) VALUE "PAIR".                           
004450           05  FILLER PIC X(15) VALUE "TWO PAIR".                       
004460           05  FILLER PIC X(15) VALUE "TRIPS".                          
004470           05  FILLER PIC X(15) VALUE "STRAIGHT".                       
004480           05  FILLER PIC X(15) VALUE "FLUSH".                          
004490           05  FILLER PIC X(15) VALUE "FULL HOUSE".                     
004500           05  FILLER PIC X(15) VALUE "QUADS".                          
004510           05  FILLER PIC X(15) VALUE "STRAIGHT FLUSH".                 
004520           05  FILLER PIC X(15) VALUE "ROYAL-FLUSH".                    
004530       01  WS-CATEGORY-NAME-TBL REDEFINES WS-CATEGORY-NAME-TABLE.       
004540           05  WS-CATEGORY-NAME-ENT PIC X(15) OCCURS 10 TIMES.          
004550      *                                                                 
004560       01  WS-OUTS-AREA.                                                
004570           05  WS-OUT-FLUSH-OUTS       PIC 9(2) COMP.                   
004580           05  WS-OUT-STRAIGHT-OUTS    PIC 9(2) COMP.                   
004590           05  WS-OUT-TOTAL            PIC 9(2) COMP.                   
004600           05  WS-OUT-RANK-COUNT       PIC 9 COMP OCCURS 15 TIMES.      
004610           05  WS-OUT-SUIT-COUNT       PIC 9 COMP OCCURS 4 TIMES.       
004620           05  WS-OUT-DISTINCT         PIC 9(2) COMP OCCURS 7 TIMES.    
004630           05  WS-OUT-DISTINCT-CNT     PIC 9(2) COMP.                   
004640           05  WS-OUT-WIN-SPAN         PIC 9(2) COMP.                   
004650           05  FILLER                  PIC X(01).                       
004660      *                                                                 
004670      ***************************************************************** 
004680      *  EQUITY SIMULATOR WORK AREAS                                   *
004690      ***************************************************************** 
004700       01  WS-EQUITY-RESULT.                                            
004710           05  WS-EQ-WIN-COUNT         PIC 9(7) COMP.                   
004720           05  WS-EQ-TIE-COUNT         PIC 9(7) COMP.                   
004730           05  WS-EQ-ITER-COUNT        PIC 9(7) COMP.                   
004740           05  WS-EQ-ITER-IDX          PIC 9(7) COMP.                   
004750           05  WS-EQ-NUMERATOR         PIC 9(9) COMP.                   
004760           05  WS-EQ-DENOMINATOR       PIC 9(9) COMP.                   
004770           05  WS-EQ-EQUITY            PIC 9V9999.                      
004780           05  FILLER                  PIC X(01).                       
004790      *                                                                 
004800       01  WS-MC-WORK.                                                  
004810           05  WS-MC-BOARD-KNOWN       PIC 9 COMP.                      
004820           05  WS-MC-IDX               PIC 9 COMP.                      
004830           05  WS-MC-BOARD OCCURS 5 TIMES.                              
004840               10  WS-MC-BOARD-RANK    PIC 9(2) COMP.                   
004850               10  WS-MC-BOARD-SUIT    PIC 9 COMP.                      
004860           05  WS-MC-NUM-OPP           PIC 9 COMP.                      
004870           05  WS-MC-OPP-IDX           PIC 9 COMP.                      
004880           05  WS-MC-OPP-HAND OCCURS 8 TIMES.                           
004890               10  WS-MC-VIL-CARD OCCURS 2 TIMES.                       
004900                   15  WS-MC-VIL-RANK  PIC 9(2) COMP.                   
004910                   15  WS-MC-VIL-SUIT  PIC 9 COMP.                      
004920           05  FILLER                  PIC X(01).                       
004930      *                                                                 
004940       01  WS-POT-ODDS                 PIC 9V9999.                      
004950       01  WS-IMPLIED-ODDS             PIC 9V9999.                      
004960      *                                                                 
004970      ***************************************************************** 
004980      *  OPPONENT MODEL WORK AREAS                                     *
004990      ***************************************************************** 
005000       01  WS-OPP-MODEL-RESULT.                                         
005010           05  WS-OM-AVG-BET-RATIO     PIC 9V9999.                      
005020           05  WS-OM-BETTING-PRESSURE  PIC 9V9999.                      
005030           05  WS-OM-AGGR-FROM-ACTNS   PIC 9V9999.                      
005040           05  WS-OM-AGGRESSION-IDX    PIC 9V9999.                      
005050           05  WS-OM-TIGHTNESS         PIC 9V9999.                      
005060           05  WS-OM-BOARD-TEXTURE     PIC 9V9999.                      
005070           05  WS-OM-BOARD-PRESSURE    PIC 9V9999.                      
005080           05  WS-OM-PSYCH-PRESSURE    PIC 9V9999.                      
005090           05  WS-OM-RANGE-ADVANTAGE   PIC 9V9999.                      
005100           05  WS-OM-BLUFF-TENDENCY    PIC 9V9999.                      
005110           05  WS-OM-OBS-VOLATILITY    PIC 9V9999.                      
005120           05  WS-OM-VOLATILITY        PIC 9V9999.                      
005130           05  WS-OM-ARCHETYPE         PIC X(20).                       
005140           05  WS-OM-STACK-SHARE       PIC S9V9999.                     
005150           05  WS-OM-POT-PRESSURE      PIC 9V9999.                      
005160           05  WS-OM-STAT-AGGR         PIC 9V99.                        
005170           05  WS-OM-STAT-TIGHT        PIC 9V99.                        
005180           05  WS-OM-STAT-BLUFF        PIC 9V99.                        
005190           05  WS-OM-STAT-TILT         PIC 9V99.                        
005200           05  WS-OM-STAT-CONF         PIC 9V99.                        
005210           05  WS-OM-STAT-VOLA         PIC 9V99.                        
005220           05  WS-OM-AGGR-ACTN-CNT     PIC 9(2) COMP.                   
005230           05  WS-OM-PASV-ACTN-CNT     PIC 9(2) COMP.                   
005240           05  WS-OM-ACTN-TOTAL        PIC 9(2) COMP.                   
005250           05  FILLER                  PIC X(01).                       
005260      *                                                                 
005270       01  WS-VARIANCE-WORK.                                            
005280           05  WS-VW-MEAN              PIC 9V9999.                      
005290           05  WS-VW-SUM-SQ-DIFF       PIC 9(4)V9999.                   
005300           05  WS-VW-COUNT             PIC 9(2) COMP.                   
005310           05  WS-VW-IDX               PIC 9(2) COMP.                   
005320           05  WS-VW-DIFF              PIC S9V9999.                     
005330           05  FILLER                  PIC X(01).                       
005340      *                                                                 
005350      ***************************************************************** 
005360      *  FACTOR VECTOR WORK AREAS                                      *
005370      ***************************************************************** 
005380       01  WS-FACTOR-VECTOR.                                            
005390           05  WS-FV-HAND-STRENGTH     PIC 9V9999.                      
005400           05  WS-FV-HAND-RANK-NAME    PIC X(15).                       
005410           05  WS-FV-EQUITY            PIC 9V9999.                      
005420           05  WS-FV-POT-ODDS          PIC 9V9999.                      
005430           05  WS-FV-EFF-STACK         PIC 9(7)V99.                     
005440           05  WS-FV-SPR               PIC 999V99.                      
005450           05  WS-FV-SPR-INF-FLAG      PIC X.                           
005460               88  WS-FV-SPR-INFINITE        VALUE 'Y'.                 
005470           05  WS-FV-POSITION-FACTOR   PIC 9V9999.                      
005480           05  WS-FV-WETNESS           PIC 9V9999.                      
005490           05  WS-FV-FLUSH-POSS-FLAG   PIC X.                           
005500               88  WS-FV-FLUSH-POSSIBLE      VALUE 'Y'.                 
005510           05  WS-FV-STRAIGHT-POSS-FLAG PIC X.                          
005520               88  WS-FV-STRAIGHT-POSSIBLE   VALUE 'Y'.                 
005530           05  WS-FV-PAIRED-FLAG       PIC X.                           
005540               88  WS-FV-PAIRED              VALUE 'Y'.                 
005550           05  WS-FV-OUTS              PIC 9(2) COMP.                   
005560           05  WS-FV-DRAW-PROB         PIC 9V9999.                      
005570           05  WS-FV-IMPLIED-ODDS      PIC 9V9999.                      
005580           05  WS-FV-FOLD-EQUITY       PIC 9V9999.                      
005590           05  WS-FV-STREET-NUM        PIC 9 COMP.                      
005600           05  WS-FV-POT-COMMIT        PIC 9V9999.                      
005610           05  WS-FV-POS-VALUE         PIC 9(2) COMP.                   
005620           05  WS-FV-POS-BLIND-FLAG    PIC X.                           
005630               88  WS-FV-POS-IS-BLIND        VALUE 'Y'.                 
005640           05  WS-FV-CONNECTIVITY      PIC 9V9999.                      
005650           05  WS-IO-MULTIPLIER        PIC 9V9999.                      
005660           05  WS-IO-EFF-POT           PIC 9(9)V99.                     
005670           05  WS-FV-INVESTMENT        PIC 9(7)V99.                     
005680           05  WS-FE-BOARD-DAMPER      PIC 9V9999.                      
005690           05  FILLER                  PIC X(01).                       
005700      *                                                                 
005710       01  WS-BOARD-TEXTURE-WORK.                                       
005720           05  WS-BT-GAP-SUM           PIC 9(3)V9999.                   
005730           05  WS-BT-GAP-COUNT         PIC 9(2) COMP.                   
005740           05  WS-BT-AVG-GAP           PIC 9(2)V9999.                   
005750           05  WS-BT-IDX               PIC 9(2) COMP.                   
005760           05  FILLER                  PIC X(01).                       
005770      *                                                                 
005780      ***************************************************************** 
005790      *  DECISION ENGINE WORK AREAS                                    *
005800      ***************************************************************** 
005810       01  WS-DECISION-RESULT.                                          
005820           05  WS-DR-ACTION            PIC X(7).                        
005830           05  WS-DR-AMOUNT            PIC 9(7)V99.                     
005840           05  WS-DR-CONFIDENCE        PIC 9V9999.                      
005850           05  WS-DR-EV                PIC S9(7)V99.                    
005860           05  WS-DR-EXPLAIN           PIC X(60).                       
005870           05  FILLER                  PIC X(01).                       
005880      *                                                                 
005890       01  WS-DECISION-WORK.                                            
005900           05  WS-DW-REQUIRED-EQUITY   PIC 9V9999.                      
005910           05  WS-DW-RISK-ADJ          PIC 9V9999.                      
005920           05  WS-DW-EV-CALL           PIC S9(7)V99.                    
005930           05  WS-DW-EV-RAISE          PIC S9(7)V99.                    
005940           05  WS-DW-RAISE-SIZE        PIC 9(7)V99.                     
005950           05  WS-DW-POT-IF-CALLED     PIC 9(9)V99.                     
005960           05  WS-DW-EV-IF-CALLED      PIC S9(9)V99.                    
005970           05  WS-DW-RAISE-TYPE        PIC X(8).                        
005980           05  WS-DW-MULTIPLIER        PIC 9V9999.                      
005990           05  WS-DW-PRIME-POT         PIC 9(7)V99.                     
006000           05  WS-DW-RAW-AMOUNT        PIC 9(9)V9999.                   
006010           05  WS-DW-FLOOR-AMOUNT      PIC 9(7)V99.                     
006020           05  WS-DW-TRIAL-RAISE       PIC 9(7)V99.                     
006030           05  WS-DW-POT-IF-RAISED     PIC 9(9)V99.                     
006040           05  FILLER                  PIC X(01).                       
006050      *                                                                 
006060      ***************************************************************** 
006070      *  REPORT HEADING AND DETAIL LINE WORK AREAS                     *
006080      ***************************************************************** 
006090       01  WS-DECISION-HDR-LINES.                                       
006100           05  WS-DEC-HDR-1.                                            
006110               10  FILLER              PIC X(21) VALUE                  
006120                   "QPDS DECISION REPORT".                              
006130               10  FILLER              PIC X(111) VALUE SPACES.         
006140           05  WS-DEC-HDR-2.                                            
006150               10  FILLER              PIC X(4)  VALUE "  ID".          
006160               10  FILLER              PIC X(9)  VALUE " ACTION".       
006170               10  FILLER              PIC X(12) VALUE "    AMOUNT".    
006180               10  FILLER              PIC X(8)  VALUE "  CONF".        
006190               10  FILLER              PIC X(13) VALUE "        EV".    
006200               10  FILLER              PIC X(17) VALUE " HAND-RANK".    
006210               10  FILLER              PIC X(8)  VALUE "  EQTY".        
006220               10  FILLER              PIC X(8)  VALUE " PODDS".        
006230               10  FILLER              PIC X(6)  VALUE " OUTS".         
006240               10  FILLER              PIC X(8)  VALUE " FOLDEQ".       
006250               10  FILLER              PIC X(22) VALUE " OPP-CLASS".    
006260               10  FILLER              PIC X(17) VALUE " EXPLANATION".  
006270       01  FILLER REDEFINES WS-DECISION-HDR-LINES.                      
006280           05  WS-DEC-HDR-ENT OCCURS 2 TIMES PIC X(132).                
006290      *                                                                 
006300       01  WS-FACTOR-HDR-LINES.                                         
006310           05  WS-FCT-HDR-1.                                            
006320               10  FILLER              PIC X(19) VALUE                  
006330                   "QPDS FACTOR DETAIL".                                
006340               10  FILLER              PIC X(131) VALUE SPACES.         
006350           05  WS-FCT-HDR-2.                                            
006360               10  FILLER              PIC X(5)  VALUE "  ID ".         
006370               10  FILLER              PIC X(7)  VALUE " HSTR ".        
006380               10  FILLER              PIC X(7)  VALUE " EQTY ".        
006390               10  FILLER              PIC X(7)  VALUE " PODD ".        
006400               10  FILLER              PIC X(7)  VALUE "  SPR ".        
006410               10  FILLER              PIC X(10) VALUE "  EFFSTK ".     
006420               10  FILLER              PIC X(7)  VALUE " POSF ".        
006430               10  FILLER              PIC X(7)  VALUE " WETN ".        
006440               10  FILLER              PIC X(4)  VALUE "FSP".           
006450               10  FILLER              PIC X(4)  VALUE " OT".           
006460               10  FILLER              PIC X(7)  VALUE " DRPR ".        
006470               10  FILLER              PIC X(7)  VALUE " IMPO ".        
006480               10  FILLER              PIC X(7)  VALUE " FOLD ".        
006490               10  FILLER              PIC X(7)  VALUE " AGGR ".        
006500               10  FILLER              PIC X(7)  VALUE " TIGH ".        
006510               10  FILLER              PIC X(7)  VALUE " BETP ".        
006520               10  FILLER              PIC X(7)  VALUE " BRDP ".        
006530               10  FILLER              PIC X(7)  VALUE " RADV ".        
006540               10  FILLER              PIC X(7)  VALUE " PSYP ".        
006550               10  FILLER              PIC X(7)  VALUE " BLUF ".        
006560               10  FILLER              PIC X(3)  VALUE " ST".           
006570               10  FILLER              PIC X(7)  VALUE " COMM ".        
006580       01  FILLER REDEFINES WS-FACTOR-HDR-LINES.                        
006590           05  WS-FCT-HDR-ENT OCCURS 2 TIMES PIC X(150).                
006600      *                                                                 
006610       01  WS-DECISION-DETAIL-LINE.                                     
006620           05  WS-DD-ID                PIC ZZZ9.                        
006630           05  FILLER                  PIC X VALUE SPACE.               
006640           05  WS-DD-ACTION            PIC X(7).                        
006650           05  FILLER                  PIC X VALUE SPACE.               
006660           05  WS-DD-AMOUNT            PIC ZZZ,ZZ9.99.                  
006670           05  FILLER                  PIC X VALUE SPACE.               
006680           05  WS-DD-CONFIDENCE        PIC 9.9999.                      
006690           05  FILLER                  PIC X VALUE SPACE.               
006700           05  WS-DD-EV                PIC -ZZZ,ZZ9.99.                 
006710           05  FILLER                  PIC X VALUE SPACE.               
006720           05  WS-DD-HAND-RANK         PIC X(15).                       
006730           05  FILLER                  PIC X VALUE SPACE.               
006740           05  WS-DD-EQUITY            PIC 9.9999.                      
006750           05  FILLER                  PIC X VALUE SPACE.               
006760           05  WS-DD-POT-ODDS          PIC 9.9999.                      
006770           05  FILLER                  PIC X VALUE SPACE.               
006780           05  WS-DD-OUTS              PIC Z9.                          
006790           05  FILLER                  PIC X VALUE SPACE.               
006800           05  WS-DD-FOLD-EQ           PIC 9.9999.                      
006810           05  FILLER                  PIC X VALUE SPACE.               
006820           05  WS-DD-OPP-CLASS         PIC X(20).                       
006830           05  FILLER                  PIC X VALUE SPACE.               
006840           05  WS-DD-EXPLAIN           PIC X(60).                       
006850      *                                                                 
006860       01  WS-FACTOR-DETAIL-LINE.                                       
006870           05  WS-FD-ID                PIC ZZZ9.                        
006880           05  FILLER                  PIC X VALUE SPACE.               
006890           05  WS-FD-HSTR              PIC 9.9999.                      
006900           05  FILLER                  PIC X VALUE SPACE.               
006910           05  WS-FD-EQTY              PIC 9.9999.                      
006920           05  FILLER                  PIC X VALUE SPACE.               
006930           05  WS-FD-PODD              PIC 9.9999.                      
006940           05  FILLER                  PIC X VALUE SPACE.               
006950           05  WS-FD-SPR               PIC ZZ9.99.                      
006960           05  FILLER                  PIC X VALUE SPACE.               
006970           05  WS-FD-EFFSTK            PIC ZZZ,ZZ9.99.                  
006980           05  FILLER                  PIC X VALUE SPACE.               
006990           05  WS-FD-POSF              PIC 9.9999.                      
007000           05  FILLER                  PIC X VALUE SPACE.               
007010           05  WS-FD-WETN              PIC 9.9999.                      
007020           05  FILLER                  PIC X VALUE SPACE.               
007030           05  WS-FD-FSP               PIC X(3).                        
007040           05  FILLER                  PIC X VALUE SPACE.               
007050           05  WS-FD-OUTS              PIC Z9.                          
007060           05  FILLER                  PIC X VALUE SPACE.               
007070           05  WS-FD-DRPR              PIC 9.9999.                      
007080           05  FILLER                  PIC X VALUE SPACE.               
007090           05  WS-FD-IMPO              PIC 9.9999.                      
007100           05  FILLER                  PIC X VALUE SPACE.               
007110           05  WS-FD-FOLD              PIC 9.9999.                      
007120           05  FILLER                  PIC X VALUE SPACE.               
007130           05  WS-FD-AGGR              PIC 9.9999.                      
007140           05  FILLER                  PIC X VALUE SPACE.               
007150           05  WS-FD-TIGH              PIC 9.9999.                      
007160           05  FILLER                  PIC X VALUE SPACE.               
007170           05  WS-FD-BETP              PIC 9.9999.                      
007180           05  FILLER                  PIC X VALUE SPACE.               
007190           05  WS-FD-BRDP              PIC 9.9999.                      
007200           05  FILLER                  PIC X VALUE SPACE.               
007210           05  WS-FD-RADV              PIC 9.9999.                      
007220           05  FILLER                  PIC X VALUE SPACE.               
007230           05  WS-FD-PSYP              PIC 9.9999.                      
007240           05  FILLER                  PIC X VALUE SPACE.               
007250           05  WS-FD-BLUF              PIC 9.9999.                      
007260           05  FILLER                  PIC X VALUE SPACE.               
007270           05  WS-FD-ST                PIC 9.                           
007280           05  FILLER                  PIC X VALUE SPACE.               
007290           05  WS-FD-COMM              PIC 9.9999.                      
007300      *                                                                 
007310       01  WS-TRAILER-LINES.                                            
007320           05  WS-TR-LINE-1            PIC X(132).                      
007330           05  WS-TR-LINE-2            PIC X(132).                      
007340           05  WS-TR-LINE-3            PIC X(132).                      
007350           05  WS-TR-LINE-4            PIC X(132).                      
007360           05  WS-TR-LINE-5            PIC X(132).                      
007370           05  WS-TR-LINE-6            PIC X(132).                      
007380           05  WS-TR-LINE-7            PIC X(132).                      
007390           05  WS-TR-LINE-8            PIC X(132).                      
007400           05  WS-TR-LINE-9            PIC X(132).                      
007410           05  FILLER                  PIC X(01).                       
007420      *                                                                 
007430      ***************************************************************** 
007440      *  MISCELLANEOUS SMALL WORK FIELDS                               *
007450      ***************************************************************** 
007460       01  WS-MISC-WORK.                                                
007470           05  WS-I                    PIC 9(2) COMP.                   
007480           05  WS-J                    PIC 9(2) COMP.                   
007490           05  WS-K                    PIC 9(2) COMP.                   
007500           05  WS-TEMP-RANK            PIC 9(2) COMP.                   
007510           05  WS-TEMP-SUIT            PIC 9 COMP.                      
007520           05  WS-TEMP-CNT             PIC 9 COMP.                      
007530           05  WS-SWAP-RANK            PIC 9(2) COMP.                   
007540           05  WS-SWAP-CNT             PIC 9 COMP.                      
007550           05  WS-POSITION-VALID-FLAG  PIC X.                           
007560           05  WS-EXPECTED-BD-COUNT    PIC 9 COMP.                      
007570           05  WS-DIV-RESULT           PIC S9(9)V9999.                  
007580           05  WS-AL-ACTOR-VALID-FLAG  PIC X.                           
007590           05  WS-AL-ACTION-VALID-FLAG PIC X.                           
007600           05  FILLER                  PIC X(01).                       
007610      *                                                                 
007620       01  WS-UTIL-AREA.                                                
007630           05  WS-SD-NUMERATOR         PIC S9(9)V9999.                  
007640           05  WS-SD-DENOMINATOR       PIC S9(9)V9999.                  
007650           05  WS-SD-RESULT            PIC 9V9999.                      
007660           05  WS-CL-VALUE             PIC S9V9999.                     
007670           05  WS-RH-AMOUNT            PIC S9(7)V999.                   
007680           05  WS-RH-RESULT            PIC S9(7)V99.                    
007690           05  FILLER                  PIC X(01).                       
007700      *                                                                 
007710      *                                                                 
007720      ***************************************************************** 
007730      *  STANDALONE SCRATCH COUNTERS -- THESE BELONG TO NO SINGLE      *
007740      *  RECORD GROUP SO THEY ARE CARRIED AS 77-LEVEL ITEMS RATHER     *
007750      *  THAN TUCKED UNDER WS-CONTROL-TOTALS OR WS-UTIL-AREA           *
007760      *  (DPR-0468, 08/2026, TMH).                                     *
007770      ***************************************************************** 
007780       77  WS77-GUTSHOT-PRESENT-CNT PIC 9 COMP VALUE ZERO.              
007790       77  WS77-DISTINCT-RANK-CNT   PIC 9(2) COMP VALUE ZERO.           
007800      *                                                                 
007810       PROCEDURE DIVISION.                                              
007820      *                                                                 
007830      ***************************************************************** 
007840      *  MAIN DRIVER                                                  * 
007850      ***************************************************************** 
007860       100-PRIMARY.                                                     
007870           PERFORM 105-OPEN-FILES THRU 105-EXIT.                        
007880           PERFORM 110-READ-GAME-STATE THRU 110-EXIT.                   
007890           PERFORM 120-PROCESS-ONE-RECORD THRU 120-EXIT                 
007900                   UNTIL GS-EOF.                                        
007910           PERFORM 195-WRITE-TRAILER THRU 195-EXIT.                     
007920           PERFORM 199-CLOSE-FILES THRU 199-EXIT.                       
007930           STOP RUN.                                                    
007940      *                                                                 
007950       105-OPEN-FILES.                                                  
007960           OPEN INPUT  GAME-STATE-FILE                                  
007970                       ACTION-LOG-FILE.                                 
007980           OPEN OUTPUT DECISION-RPT-FILE                                
007990                       FACTOR-RPT-FILE.                                 
008000           PERFORM 115-WRITE-DECISION-HDGS THRU 115-EXIT.               
008010           PERFORM 117-WRITE-FACTOR-HDGS  THRU 117-EXIT.                
008020           PERFORM 140-PRIME-AL-BUFFER    THRU 140-EXIT.                
008030       105-EXIT.                                                        
008040           EXIT.                                                        
008050      *                                                                 
008060       110-READ-GAME-STATE.                                             
008070           READ GAME-STATE-FILE                                         
008080               AT END                                                   
008090                   SET GS-EOF TO TRUE                                   
008100           END-READ.                                                    
008110       110-EXIT.                                                        
008120           EXIT.                                                        
008130      *                                                                 
008140       115-WRITE-DECISION-HDGS.                                         
008150           MOVE WS-DEC-HDR-ENT (1) TO DECISION-PRINT-RECORD.            
008160           WRITE DECISION-PRINT-RECORD.                                 
008170           MOVE WS-DEC-HDR-ENT (2) TO DECISION-PRINT-RECORD.            
008180           WRITE DECISION-PRINT-RECORD.                                 
008190       115-EXIT.                                                        
008200           EXIT.                                                        
008210      *                                                                 
008220       117-WRITE-FACTOR-HDGS.                                           
008230           MOVE WS-FCT-HDR-ENT (1) TO FACTOR-PRINT-RECORD.              
008240           WRITE FACTOR-PRINT-RECORD.                                   
008250           MOVE WS-FCT-HDR-ENT (2) TO FACTOR-PRINT-RECORD.              
008260           WRITE FACTOR-PRINT-RECORD.                                   
008270       117-EXIT.                                                        
008280           EXIT.                                                        
008290      *                                                                 
008300       120-PROCESS-ONE-RECORD.                                          
008310           ADD 1 TO WS-CT-RECORDS-READ.                                 
008320           PERFORM 300-VALIDATE-GAME-STATE THRU 399-VALIDATE-EXIT.      
008330           IF WS-RECORD-VALID                                           
008340               ADD 1 TO WS-CT-RECORDS-VALID                             
008350               PERFORM 160-GATHER-AL-FOR-ID  THRU 160-EXIT              
008360               PERFORM 400-EVALUATE-HAND     THRU 499-EVAL-EXIT         
008370               PERFORM 460-COUNT-OUTS        THRU 469-OUTS-EXIT         
008380               PERFORM 490-BOARD-TEXTURE-FLAGS THRU 490-EXIT            
008390               PERFORM 500-CALC-EQUITY       THRU 599-EQUITY-EXIT       
008400               PERFORM 600-BUILD-OPP-MODEL   THRU 699-OPP-EXIT          
008410               PERFORM 700-BUILD-FACTORS     THRU 799-FACTOR-EXIT       
008420               PERFORM 800-DECIDE-ACTION     THRU 899-DECISION-EXIT     
008430               PERFORM 200-ACCUM-TOTALS      THRU 200-EXIT              
008440           ELSE                                                         
008450               ADD 1 TO WS-CT-RECORDS-INVALID                           
008460               PERFORM 370-BUILD-ERROR-DECISION THRU 370-EXIT           
008470           END-IF.                                                      
008480           PERFORM 180-WRITE-DECISION-LINE THRU 180-EXIT.               
008490           PERFORM 185-WRITE-FACTOR-LINE   THRU 185-EXIT.               
008500           PERFORM 110-READ-GAME-STATE     THRU 110-EXIT.               
008510       120-EXIT.                                                        
008520           EXIT.                                                        
008530      *                                                                 
008540       199-CLOSE-FILES.                                                 
008550           CLOSE GAME-STATE-FILE                                        
008560                 ACTION-LOG-FILE                                        
008570                 DECISION-RPT-FILE                                      
008580                 FACTOR-RPT-FILE.                                       
008590       199-EXIT.                                                        
008600           EXIT.                                                        
008610      *                                                                 
008620       200-ACCUM-TOTALS.                                                
008630           ADD WS-DR-AMOUNT      TO WS-CT-AMOUNT-TOTAL.                 
008640           ADD WS-EQ-EQUITY      TO WS-CT-EQUITY-TOTAL.                 
008650           EVALUATE WS-DR-ACTION                                        
008660               WHEN "FOLD"  ADD 1 TO WS-CT-FOLD-COUNT                   
008670               WHEN "CHECK" ADD 1 TO WS-CT-CHECK-COUNT                  
008680               WHEN "CALL"  ADD 1 TO WS-CT-CALL-COUNT                   
008690               WHEN "RAISE" ADD 1 TO WS-CT-RAISE-COUNT                  
008700               WHEN "ALL-IN" ADD 1 TO WS-CT-ALLIN-COUNT                 
008710           END-EVALUATE.                                                
008720       200-EXIT.                                                        
008730           EXIT.                                                        
008740      *                                                                 
008750       195-WRITE-TRAILER.                                               
008760           IF WS-CT-RECORDS-VALID > ZERO                                
008770               COMPUTE WS-CT-AVG-EQUITY ROUNDED =                       
008780                       WS-CT-EQUITY-TOTAL / WS-CT-RECORDS-VALID         
008790           ELSE                                                         
008800               MOVE ZERO TO WS-CT-AVG-EQUITY                            
008810           END-IF.                                                      
008820           MOVE SPACES TO WS-TR-LINE-1 WS-TR-LINE-2 WS-TR-LINE-3        
008830                           WS-TR-LINE-4 WS-TR-LINE-5 WS-TR-LINE-6       
008840                           WS-TR-LINE-7 WS-TR-LINE-8 WS-TR-LINE-9.      
008850           STRING "*** QPDS CONTROL TOTALS ***" DELIMITED BY SIZE       
008860                   INTO WS-TR-LINE-1.                                   
008870           STRING "RECORDS READ . . . . . " DELIMITED BY SIZE           
008880                   WS-CT-RECORDS-READ DELIMITED BY SIZE                 
008890                   INTO WS-TR-LINE-2.                                   
008900           STRING "RECORDS VALID  . . . . " DELIMITED BY SIZE           
008910                   WS-CT-RECORDS-VALID DELIMITED BY SIZE                
008920                   INTO WS-TR-LINE-3.                                   
008930           STRING "RECORDS INVALID  . . . " DELIMITED BY SIZE           
008940                   WS-CT-RECORDS-INVALID DELIMITED BY SIZE              
008950                   INTO WS-TR-LINE-4.                                   
008960           STRING "FOLD/CHECK/CALL/RAISE/ALLIN COUNTS - "               
008970                   DELIMITED BY SIZE                                    
008980                   WS-CT-FOLD-COUNT DELIMITED BY SIZE                   
008990                   "/" DELIMITED BY SIZE                                
009000                   WS-CT-CHECK-COUNT DELIMITED BY SIZE                  
009010                   "/" DELIMITED BY SIZE                                
009020                   WS-CT-CALL-COUNT DELIMITED BY SIZE                   
009030                   "/" DELIMITED BY SIZE                                
009040                   WS-CT-RAISE-COUNT DELIMITED BY SIZE                  
009050                   "/" DELIMITED BY SIZE                                
009060                   WS-CT-ALLIN-COUNT DELIMITED BY SIZE                  
009070                   INTO WS-TR-LINE-5.                                   
009080           STRING "TOTAL RECOMMENDED AMOUNT . . " DELIMITED BY SIZE     
009090                   WS-CT-AMOUNT-TOTAL DELIMITED BY SIZE                 
009100                   INTO WS-TR-LINE-6.                                   
009110           STRING "AVERAGE EQUITY . . . . . . . " DELIMITED BY SIZE     
009120                   WS-CT-AVG-EQUITY DELIMITED BY SIZE                   
009130                   INTO WS-TR-LINE-7.                                   
009140           WRITE DECISION-PRINT-RECORD FROM WS-TR-LINE-1.               
009150           WRITE DECISION-PRINT-RECORD FROM WS-TR-LINE-2.               
009160           WRITE DECISION-PRINT-RECORD FROM WS-TR-LINE-3.               
009170           WRITE DECISION-PRINT-RECORD FROM WS-TR-LINE-4.               
009180           WRITE DECISION-PRINT-RECORD FROM WS-TR-LINE-5.               
009190           WRITE DECISION-PRINT-RECORD FROM WS-TR-LINE-6.               
009200           WRITE DECISION-PRINT-RECORD FROM WS-TR-LINE-7.               
009210       195-EXIT.                                                        
009220           EXIT.                                                        
009230      *                                                                 
009240       180-WRITE-DECISION-LINE.                                         
009250           MOVE SPACES              TO WS-DECISION-DETAIL-LINE.         
009260           MOVE GS-ID                TO WS-DD-ID.                       
009270           MOVE WS-DR-ACTION         TO WS-DD-ACTION.                   
009280           MOVE WS-DR-AMOUNT         TO WS-DD-AMOUNT.                   
009290           MOVE WS-DR-CONFIDENCE     TO WS-DD-CONFIDENCE.               
009300           MOVE WS-DR-EV             TO WS-DD-EV.                       
009310           MOVE WS-HR-CATEGORY-NAME  TO WS-DD-HAND-RANK.                
009320           MOVE WS-EQ-EQUITY         TO WS-DD-EQUITY.                   
009330           MOVE WS-POT-ODDS          TO WS-DD-POT-ODDS.                 
009340           MOVE WS-OUT-TOTAL         TO WS-DD-OUTS.                     
009350           MOVE WS-FV-FOLD-EQUITY    TO WS-DD-FOLD-EQ.                  
009360           MOVE WS-OM-ARCHETYPE      TO WS-DD-OPP-CLASS.                
009370           MOVE WS-DR-EXPLAIN        TO WS-DD-EXPLAIN.                  
009380           WRITE DECISION-PRINT-RECORD FROM WS-DECISION-DETAIL-LINE.    
009390       180-EXIT.                                                        
009400           EXIT.                                                        
009410      *                                                                 
009420       185-WRITE-FACTOR-LINE.                                           
009430           MOVE SPACES          TO WS-FACTOR-DETAIL-LINE.               
009440           MOVE GS-ID            TO WS-FD-ID.                           
009450           MOVE WS-FV-HAND-STRENGTH   TO WS-FD-HSTR.                    
009460           MOVE WS-FV-EQUITY          TO WS-FD-EQTY.                    
009470           MOVE WS-FV-POT-ODDS        TO WS-FD-PODD.                    
009480           MOVE WS-FV-SPR             TO WS-FD-SPR.                     
009490           MOVE WS-FV-EFF-STACK       TO WS-FD-EFFSTK.                  
009500           MOVE WS-FV-POSITION-FACTOR TO WS-FD-POSF.                    
009510           MOVE WS-FV-WETNESS         TO WS-FD-WETN.                    
009520           IF WS-FV-FLUSH-POSSIBLE AND WS-FV-STRAIGHT-POSSIBLE          
009530               MOVE "F+S" TO WS-FD-FSP                                  
009540           ELSE IF WS-FV-FLUSH-POSSIBLE                                 
009550               MOVE "FL " TO WS-FD-FSP                                  
009560           ELSE IF WS-FV-STRAIGHT-POSSIBLE                              
009570               MOVE "ST " TO WS-FD-FSP                                  
009580           ELSE                                                         
009590               MOVE "NO " TO WS-FD-FSP                                  
009600           END-IF.                                                      
009610           MOVE WS-FV-OUTS            TO WS-FD-OUTS.                    
009620           MOVE WS-FV-DRAW-PROB       TO WS-FD-DRPR.                    
009630           MOVE WS-FV-IMPLIED-ODDS    TO WS-FD-IMPO.                    
009640           MOVE WS-FV-FOLD-EQUITY     TO WS-FD-FOLD.                    
009650           MOVE WS-OM-AGGRESSION-IDX  TO WS-FD-AGGR.                    
009660           MOVE WS-OM-TIGHTNESS       TO WS-FD-TIGH.                    
009670           MOVE WS-OM-BETTING-PRESSURE TO WS-FD-BETP.                   
009680           MOVE WS-OM-BOARD-PRESSURE  TO WS-FD-BRDP.                    
009690           MOVE WS-OM-RANGE-ADVANTAGE TO WS-FD-RADV.                    
009700           MOVE WS-OM-PSYCH-PRESSURE  TO WS-FD-PSYP.                    
009710           MOVE WS-OM-BLUFF-TENDENCY  TO WS-FD-BLUF.                    
009720           MOVE WS-FV-STREET-NUM      TO WS-FD-ST.                      
009730           MOVE WS-FV-POT-COMMIT      TO WS-FD-COMM.                    
009740           WRITE FACTOR-PRINT-RECORD FROM WS-FACTOR-DETAIL-LINE.        
009750       185-EXIT.                                                        
009760           EXIT.                                                        
009770      *                                                                 
009780      ***************************************************************** 
009790      *  ACTION LOG LOOK-AHEAD HANDLING (ACTLOG IS SORTED BY GS-ID)   * 
009800      ***************************************************************** 
009810       140-PRIME-AL-BUFFER.                                             
009820           READ ACTION-LOG-FILE                                         
009830               AT END                                                   
009840                   SET AL-EOF TO TRUE                                   
009850                   SET WS-AL-BUF-VALID TO FALSE                         
009860           END-READ.                                                    
009870           IF NOT AL-EOF                                                
009880               MOVE AL-GS-ID      TO WS-AL-BUF-ID                       
009890               MOVE AL-ACTOR      TO WS-AL-BUF-ACTOR                    
009900               MOVE AL-ACTION     TO WS-AL-BUF-ACTION                   
009910               MOVE AL-AMOUNT     TO WS-AL-BUF-AMOUNT                   
009920               MOVE AL-POT-BEFORE TO WS-AL-BUF-POT-BEFORE               
009930               MOVE AL-STREET     TO WS-AL-BUF-STREET                   
009940               SET WS-AL-BUF-VALID TO TRUE                              
009950           END-IF.                                                      
009960       140-EXIT.                                                        
009970           EXIT.                                                        
009980      *                                                                 
009990       160-GATHER-AL-FOR-ID.                                            
010000           MOVE ZERO TO WS-OBS-COUNT.                                   
010010           PERFORM 165-GATHER-ONE-AL-ROW THRU 165-EXIT                  
010020               UNTIL AL-EOF                                             
010030                  OR WS-AL-BUF-ID NOT = GS-ID                           
010040                  OR WS-OBS-COUNT = 20.                                 
010050      *    THROW AWAY ANY LEFTOVER ROWS FOR THIS ID PAST TABLE SIZE     
010060           PERFORM 140-PRIME-AL-BUFFER THRU 140-EXIT                    
010070               UNTIL AL-EOF OR WS-AL-BUF-ID NOT = GS-ID.                
010080       160-EXIT.                                                        
010090           EXIT.                                                        
010100      *                                                                 
010110       165-GATHER-ONE-AL-ROW.                                           
010120           IF WS-AL-BUF-ID = GS-ID                                      
010130               MOVE "N" TO WS-AL-ACTOR-VALID-FLAG                       
010140               PERFORM 166-CHECK-ONE-ACTOR THRU 166-EXIT                
010150                   VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 12             
010160                           OR WS-AL-ACTOR-VALID-FLAG = "Y"              
010170               MOVE "N" TO WS-AL-ACTION-VALID-FLAG                      
010180               PERFORM 167-CHECK-ONE-ACTION THRU 167-EXIT               
010190                   VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 6              
010200                           OR WS-AL-ACTION-VALID-FLAG = "Y"             
010210               IF WS-AL-ACTOR-VALID-FLAG = "Y"                          
010220                  AND WS-AL-ACTION-VALID-FLAG = "Y"                     
010230                   ADD 1 TO WS-OBS-COUNT                                
010240                   MOVE WS-AL-BUF-ACTION                                
010250                                   TO WS-OBS-ACTION-CD (WS-OBS-COUNT)   
010260                   MOVE WS-AL-BUF-AMOUNT                                
010270                                   TO WS-OBS-AMOUNT (WS-OBS-COUNT)      
010280                   MOVE WS-AL-BUF-POT-BEFORE                            
010290                                   TO WS-OBS-POT-BEFORE (WS-OBS-COUNT)  
010300                   IF WS-AL-BUF-POT-BEFORE > ZERO                       
010310                       COMPUTE WS-OBS-BET-RATIO (WS-OBS-COUNT)          
010320                               ROUNDED =                                
010330                           WS-AL-BUF-AMOUNT / WS-AL-BUF-POT-BEFORE      
010340                       SET WS-OBS-RATIO-PRESENT (WS-OBS-COUNT)          
010350                               TO TRUE                                  
010360                   ELSE                                                 
010370                       MOVE ZERO TO WS-OBS-BET-RATIO (WS-OBS-COUNT)     
010380                       MOVE 'N' TO WS-OBS-RATIO-FLAG (WS-OBS-COUNT)     
010390                   END-IF                                               
010400               END-IF                                                   
010410               PERFORM 140-PRIME-AL-BUFFER THRU 140-EXIT                
010420           END-IF.                                                      
010430       165-EXIT.                                                        
010440           EXIT.                                                        
010450      *                                                                 
010460      *    ONLY A VILLAIN-SIDE SEAT'S ACTIONS FEED THE OPPONENT         
010470      *    MODEL -- HERO'S OWN ACTIONS ON THE LOG ARE SKIPPED           
010480      *    (DPR-0442).                                                  
010490       166-CHECK-ONE-ACTOR.                                             
010500           IF WS-AL-BUF-ACTOR = WS-VA-CODE-ENT (WS-J)                   
010510               MOVE "Y" TO WS-AL-ACTOR-VALID-FLAG                       
010520           END-IF.                                                      
010530       166-EXIT.                                                        
010540           EXIT.                                                        
010550      *                                                                 
010560      *    ONLY BET/RAISE/CALL/CHECK/ALL-IN ROWS COUNT AS AN            
010570      *    OBSERVATION -- DEALS, POSTS AND SHOW ROWS ON THE LOG         
010580      *    ARE SKIPPED (DPR-0442).                                      
010590       167-CHECK-ONE-ACTION.                                            
010600           IF WS-AL-BUF-ACTION = WS-AF-CODE-ENT (WS-K)                  
010610               MOVE "Y" TO WS-AL-ACTION-VALID-FLAG                      
010620           END-IF.                                                      
010630       167-EXIT.                                                        
010640           EXIT.                                                        
010650      *                                                                 
010660      ***************************************************************** 
010670      *  INPUT VALIDATOR                                               *
010680      ***************************************************************** 
010690       300-VALIDATE-GAME-STATE.                                         
010700           SET WS-RECORD-VALID TO TRUE.                                 
010710           MOVE SPACES TO WS-VALIDATION-REASON.                         
010720           PERFORM 310-PARSE-ALL-CARDS THRU 319-PARSE-EXIT.             
010730           IF WS-RECORD-VALID                                           
010740               PERFORM 330-CHECK-DUPLICATES THRU 339-DUP-EXIT           
010750           END-IF.                                                      
010760           IF WS-RECORD-VALID                                           
010770               PERFORM 340-CHECK-BOARD-VS-STREET THRU 349-BDST-EXIT     
010780           END-IF.                                                      
010790           IF WS-RECORD-VALID                                           
010800               PERFORM 350-DEFAULT-POSN-STREET THRU 359-DFLT-EXIT       
010810           END-IF.                                                      
010820       399-VALIDATE-EXIT.                                               
010830           EXIT.                                                        
010840      *                                                                 
010850       310-PARSE-ALL-CARDS.                                             
010860           PERFORM 311-PARSE-ONE-CARD THRU 311-EXIT                     
010870               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 2                  
010880                       OR WS-RECORD-INVALID.                            
010890           MOVE ZERO TO WS-KB-COUNT.                                    
010900           IF WS-RECORD-VALID                                           
010910               PERFORM 312-PARSE-BOARD-CARD THRU 312-EXIT               
010920                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > GS-BOARD-COUNT 
010930                           OR WS-RECORD-INVALID                         
010940           END-IF.                                                      
010950       319-PARSE-EXIT.                                                  
010960           EXIT.                                                        
010970      *                                                                 
010980       311-PARSE-ONE-CARD.                                              
010990           IF WS-I = 1                                                  
011000               MOVE GS-HOLE-CARD-1 TO WS-CARD-WORK-AREA                 
011010           ELSE                                                         
011020               MOVE GS-HOLE-CARD-2 TO WS-CARD-WORK-AREA                 
011030           END-IF.                                                      
011040           PERFORM 315-DECODE-CARD THRU 315-EXIT.                       
011050           IF WS-PARSE-OK                                               
011060               MOVE WS-PARSED-RANK TO WS-HOLE-RANK (WS-I)               
011070               MOVE WS-PARSED-SUIT TO WS-HOLE-SUIT (WS-I)               
011080           ELSE                                                         
011090               SET WS-RECORD-INVALID TO TRUE                            
011100               MOVE "BAD HOLE CARD" TO WS-VALIDATION-REASON             
011110           END-IF.                                                      
011120       311-EXIT.                                                        
011130           EXIT.                                                        
011140      *                                                                 
011150       312-PARSE-BOARD-CARD.                                            
011160           MOVE GS-BOARD-CARD (WS-I) TO WS-CARD-WORK-AREA.              
011170           PERFORM 315-DECODE-CARD THRU 315-EXIT.                       
011180           IF WS-PARSE-OK                                               
011190               ADD 1 TO WS-KB-COUNT                                     
011200               MOVE WS-PARSED-RANK TO WS-KB-RANK (WS-KB-COUNT)          
011210               MOVE WS-PARSED-SUIT TO WS-KB-SUIT (WS-KB-COUNT)          
011220           ELSE                                                         
011230               SET WS-RECORD-INVALID TO TRUE                            
011240               MOVE "BAD BOARD CARD" TO WS-VALIDATION-REASON            
011250           END-IF.                                                      
011260       312-EXIT.                                                        
011270           EXIT.                                                        
011280      *                                                                 
011290      *    DECODE A TWO-BYTE CARD (RANK-CHAR + SUIT-CHAR) INTO A        
011300      *    NUMERIC RANK (2-14) AND SUIT (1-4).  SETS WS-PARSE-OK-FLAG   
011310      *    TO 'N' WHEN EITHER CHARACTER IS NOT A LEGAL CARD CHARACTER.  
011320       315-DECODE-CARD.                                                 
011330           MOVE 'N' TO WS-PARSE-OK-FLAG.                                
011340           MOVE ZERO TO WS-PARSED-RANK WS-PARSED-SUIT.                  
011350           PERFORM 316-FIND-RANK THRU 316-EXIT                          
011360               VARYING WS-PARSE-IDX FROM 1 BY 1                         
011370                       UNTIL WS-PARSE-IDX > 13                          
011380                       OR WS-PARSED-RANK NOT = ZERO.                    
011390           PERFORM 317-FIND-SUIT THRU 317-EXIT                          
011400               VARYING WS-PARSE-IDX FROM 1 BY 1                         
011410                       UNTIL WS-PARSE-IDX > 4                           
011420                       OR WS-PARSED-SUIT NOT = ZERO.                    
011430           IF WS-PARSED-RANK NOT = ZERO AND WS-PARSED-SUIT NOT = ZERO   
011440               MOVE 'Y' TO WS-PARSE-OK-FLAG                             
011450           END-IF.                                                      
011460       315-EXIT.                                                        
011470           EXIT.                                                        
011480      *                                                                 
011490       316-FIND-RANK.                                                   
011500           IF WS-CARD-RANK-CHAR = WS-RANK-CHAR-ENT (WS-PARSE-IDX)       
011510               COMPUTE WS-PARSED-RANK = WS-PARSE-IDX + 1                
011520           END-IF.                                                      
011530       316-EXIT.                                                        
011540           EXIT.                                                        
011550      *                                                                 
011560       317-FIND-SUIT.                                                   
011570           IF WS-CARD-SUIT-CHAR = WS-SUIT-CHAR-ENT (WS-PARSE-IDX)       
011580               MOVE WS-PARSE-IDX TO WS-PARSED-SUIT                      
011590           END-IF.                                                      
011600       317-EXIT.                                                        
011610           EXIT.                                                        
011620      *                                                                 
011630      *    A CARD MAY NOT APPEAR TWICE BETWEEN THE HOLE CARDS AND THE   
011640      *    KNOWN BOARD - GUARDS AGAINST A FLOOR-SYSTEM FEED ERROR.      
011650       330-CHECK-DUPLICATES.                                            
011660           MOVE ZERO TO WS-CMP-RESULT.                                  
011670           IF WS-HOLE-RANK (1) = WS-HOLE-RANK (2)                       
011680              AND WS-HOLE-SUIT (1) = WS-HOLE-SUIT (2)                   
011690               SET WS-RECORD-INVALID TO TRUE                            
011700               MOVE "DUP HOLE CARDS" TO WS-VALIDATION-REASON            
011710           END-IF.                                                      
011720           IF WS-RECORD-VALID AND WS-KB-COUNT > ZERO                    
011730               PERFORM 331-CHECK-ONE-VS-HOLE THRU 331-EXIT              
011740                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KB-COUNT    
011750                           OR WS-RECORD-INVALID                         
011760           END-IF.                                                      
011770           IF WS-RECORD-VALID AND WS-KB-COUNT > 1                       
011780               PERFORM 332-CHECK-BOARD-VS-BOARD THRU 332-EXIT           
011790                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KB-COUNT    
011800                           OR WS-RECORD-INVALID                         
011810           END-IF.                                                      
011820       339-DUP-EXIT.                                                    
011830           EXIT.                                                        
011840      *                                                                 
011850       331-CHECK-ONE-VS-HOLE.                                           
011860           IF (WS-KB-RANK (WS-I) = WS-HOLE-RANK (1)                     
011870               AND WS-KB-SUIT (WS-I) = WS-HOLE-SUIT (1))                
011880           OR (WS-KB-RANK (WS-I) = WS-HOLE-RANK (2)                     
011890               AND WS-KB-SUIT (WS-I) = WS-HOLE-SUIT (2))                
011900               SET WS-RECORD-INVALID TO TRUE                            
011910               MOVE "BOARD DUPS HOLE" TO WS-VALIDATION-REASON           
011920           END-IF.                                                      
011930       331-EXIT.                                                        
011940           EXIT.                                                        
011950      *                                                                 
011960       332-CHECK-BOARD-VS-BOARD.                                        
011970           PERFORM 333-CHECK-BOARD-PAIR THRU 333-EXIT                   
011980               VARYING WS-J FROM 1 BY 1                                 
011990                       UNTIL WS-J > WS-KB-COUNT OR WS-RECORD-INVALID.   
012000       332-EXIT.                                                        
012010           EXIT.                                                        
012020      *                                                                 
012030       333-CHECK-BOARD-PAIR.                                            
012040           IF WS-J NOT = WS-I                                           
012050              AND WS-KB-RANK (WS-I) = WS-KB-RANK (WS-J)                 
012060              AND WS-KB-SUIT (WS-I) = WS-KB-SUIT (WS-J)                 
012070               SET WS-RECORD-INVALID TO TRUE                            
012080               MOVE "DUP BOARD CARD" TO WS-VALIDATION-REASON            
012090           END-IF.                                                      
012100       333-EXIT.                                                        
012110           EXIT.                                                        
012120      *                                                                 
012130      *    BOARD-COUNT-VS-STREET CHECK ADDED UNDER DPR-0318 AFTER THE   
012140      *    FLOOR SYSTEM SHIPPED A FEW RIVER RECORDS WITH A FOUR-CARD    
012150      *    BOARD -- WE NOW FLAG THE RECORD INSTEAD OF ABENDING.  A      
012160      *    STREET CODE THE FLOOR SYSTEM DIDN'T SEND US DEFAULTS TO      
012170      *    PREFLOP RATHER THAN BOUNCING THE RECORD (DPR-0427).          
012180       340-CHECK-BOARD-VS-STREET.                                       
012190           EVALUATE GS-STREET                                           
012200               WHEN "PREFLOP" MOVE 0 TO WS-EXPECTED-BD-COUNT            
012210               WHEN "FLOP"    MOVE 3 TO WS-EXPECTED-BD-COUNT            
012220               WHEN "TURN"    MOVE 4 TO WS-EXPECTED-BD-COUNT            
012230               WHEN "RIVER"   MOVE 5 TO WS-EXPECTED-BD-COUNT            
012240               WHEN OTHER                                               
012250                   MOVE "PREFLOP" TO GS-STREET                          
012260                   MOVE 0 TO WS-EXPECTED-BD-COUNT                       
012270           END-EVALUATE.                                                
012280           IF GS-BOARD-COUNT NOT = WS-EXPECTED-BD-COUNT                 
012290               SET WS-RECORD-INVALID TO TRUE                            
012300               MOVE "BOARD/STREET MISMATCH" TO WS-VALIDATION-REASON     
012310           END-IF.                                                      
012320       349-BDST-EXIT.                                                   
012330           EXIT.                                                        
012340      *                                                                 
012350      *    POSITION CODE NOT ON THE BUTTON-AROUND-TO-UTG TABLE BELOW    
012360      *    DEFAULTS TO BTN RATHER THAN BOUNCING THE RECORD (DPR-0427).  
012370      *    SB AND BB ARE CARRIED AS A SEPARATE CASE -- THEY ARE VALID   
012380      *    POSITION CODES BUT SIT OUTSIDE THE NINE-THRU-ZERO LATE-TO-   
012390      *    EARLY SCALE THE FACTOR ENGINE'S TABLE POSITIONS USE.  A      
012400      *    BLIND GETS A NEUTRAL MID-SCALE VALUE OF 3 SO THE FOLD        
012410      *    EQUITY GATE (POSITION VALUE OVER 5 OR UNDER 1) DOESN'T       
012420      *    FIRE OFF A STALE READING LEFT OVER FROM THE PRIOR RECORD     
012430      *    (DPR-0468, 08/2026, TMH).                                    
012440       350-DEFAULT-POSN-STREET.                                         
012450           MOVE "N" TO WS-POSITION-VALID-FLAG.                          
012460           MOVE "N" TO WS-FV-POS-BLIND-FLAG.                            
012470           IF GS-POSITION = "SB" OR GS-POSITION = "BB"                  
012480               MOVE "Y" TO WS-POSITION-VALID-FLAG                       
012490               SET WS-FV-POS-IS-BLIND TO TRUE                           
012500               MOVE 3 TO WS-FV-POS-VALUE                                
012510           ELSE                                                         
012520               PERFORM 351-CHECK-ONE-POSN THRU 351-EXIT                 
012530                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 10             
012540                           OR WS-POSITION-VALID-FLAG = "Y"              
012550           END-IF.                                                      
012560           IF WS-POSITION-VALID-FLAG = "N"                              
012570               MOVE "BTN" TO GS-POSITION                                
012580               MOVE 9 TO WS-FV-POS-VALUE                                
012590           END-IF.                                                      
012600       359-DFLT-EXIT.                                                   
012610           EXIT.                                                        
012620      *                                                                 
012630       351-CHECK-ONE-POSN.                                              
012640           IF GS-POSITION = WS-POS-CODE-ENT (WS-I)                      
012650               MOVE "Y" TO WS-POSITION-VALID-FLAG                       
012660               COMPUTE WS-FV-POS-VALUE = 10 - WS-I                      
012670           END-IF.                                                      
012680       351-EXIT.                                                        
012690           EXIT.                                                        
012700      *                                                                 
012710      *    A RECORD THAT FAILS VALIDATION STILL GETS A DECISION LINE    
012720      *    SO THE TRADING DESK CAN SEE EVERY ID THAT CAME THROUGH THE   
012730      *    EXTRACT -- PER DPR-0318 THIS IS "ACTION ERROR", NOT A SKIP.  
012740       370-BUILD-ERROR-DECISION.                                        
012750           MOVE "ERROR"              TO WS-DR-ACTION.                   
012760           MOVE ZERO                 TO WS-DR-AMOUNT.                   
012770           MOVE ZERO                 TO WS-DR-CONFIDENCE.               
012780           MOVE ZERO                 TO WS-DR-EV.                       
012790           MOVE SPACES               TO WS-HR-CATEGORY-NAME.            
012800           MOVE ZERO                 TO WS-EQ-EQUITY.                   
012810           MOVE ZERO                 TO WS-POT-ODDS.                    
012820           MOVE ZERO                 TO WS-OUT-TOTAL.                   
012830           MOVE ZERO                 TO WS-FV-FOLD-EQUITY.              
012840           MOVE "INVALID RECORD"     TO WS-OM-ARCHETYPE.                
012850           STRING "REJECTED - " DELIMITED BY SIZE                       
012860                  WS-VALIDATION-REASON DELIMITED BY SIZE                
012870                  INTO WS-DR-EXPLAIN.                                   
012880           MOVE SPACES TO WS-FACTOR-VECTOR.                             
012890           MOVE "ST " TO WS-FD-FSP.                                     
012900       370-EXIT.                                                        
012910           EXIT.                                                        
012920      *                                                                 
012930      ***************************************************************** 
012940      *  HAND EVALUATOR - BEST 5-CARD HAND OUT OF HOLE + KNOWN BOARD  * 
012950      ***************************************************************** 
012960       400-EVALUATE-HAND.                                               
012970           PERFORM 410-BUILD-EVAL-CARDS THRU 410-EXIT.                  
012980           MOVE 'N' TO WS-HR-HAS-VALUE-FLAG.                            
012990           IF WS-EC-COUNT < 5                                           
013000               PERFORM 480-PREFLOP-HEURISTIC THRU 480-EXIT              
013010           ELSE                                                         
013020               EVALUATE WS-EC-COUNT                                     
013030                   WHEN 5 PERFORM 421-TRY-ALL-FIVE       THRU 421-EXIT  
013040                   WHEN 6 PERFORM 422-TRY-SIX-CHOOSE-5   THRU 422-EXIT  
013050                   WHEN 7 PERFORM 423-TRY-SEVEN-CHOOSE-5 THRU 423-EXIT  
013060               END-EVALUATE                                             
013070               PERFORM 450-SCORE-STRENGTH THRU 450-EXIT                 
013080           END-IF.                                                      
013090       499-EVAL-EXIT.                                                   
013100           EXIT.                                                        
013110      *                                                                 
013120       410-BUILD-EVAL-CARDS.                                            
013130           MOVE WS-HOLE-RANK (1) TO WS-EC-RANK (1).                     
013140           MOVE WS-HOLE-SUIT (1) TO WS-EC-SUIT (1).                     
013150           MOVE WS-HOLE-RANK (2) TO WS-EC-RANK (2).                     
013160           MOVE WS-HOLE-SUIT (2) TO WS-EC-SUIT (2).                     
013170           MOVE 2 TO WS-EC-COUNT.                                       
013180           IF WS-KB-COUNT > ZERO                                        
013190               PERFORM 411-COPY-BOARD-CARD THRU 411-EXIT                
013200                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KB-COUNT    
013210           END-IF.                                                      
013220       410-EXIT.                                                        
013230           EXIT.                                                        
013240      *                                                                 
013250       411-COPY-BOARD-CARD.                                             
013260           ADD 1 TO WS-EC-COUNT.                                        
013270           MOVE WS-KB-RANK (WS-I) TO WS-EC-RANK (WS-EC-COUNT).          
013280           MOVE WS-KB-SUIT (WS-I) TO WS-EC-SUIT (WS-EC-COUNT).          
013290       411-EXIT.                                                        
013300           EXIT.                                                        
013310      *                                                                 
013320      *    FIVE KNOWN CARDS -- ONLY ONE COMBINATION TO SCORE.           
013330       421-TRY-ALL-FIVE.                                                
013340           MOVE ZERO TO WS-EXCL-1 WS-EXCL-2.                            
013350           PERFORM 427-LOAD-COMBO-SKIP THRU 427-EXIT.                   
013360           PERFORM 430-SCORE-FIVE-CARDS THRU 439-SCORE-EXIT.            
013370           PERFORM 440-SAVE-IF-BEST THRU 440-EXIT.                      
013380       421-EXIT.                                                        
013390           EXIT.                                                        
013400      *                                                                 
013410      *    SIX KNOWN CARDS -- C(6,5) = 6 COMBINATIONS, ONE CARD LEFT    
013420      *    OUT EACH TIME.                                               
013430       422-TRY-SIX-CHOOSE-5.                                            
013440           MOVE ZERO TO WS-EXCL-2.                                      
013450           PERFORM 424-TRY-ONE-COMBO THRU 424-EXIT                      
013460               VARYING WS-EXCL-1 FROM 1 BY 1 UNTIL WS-EXCL-1 > 6.       
013470       422-EXIT.                                                        
013480           EXIT.                                                        
013490      *                                                                 
013500      *    SEVEN KNOWN CARDS -- C(7,5) = 21 COMBINATIONS, TWO CARDS     
013510      *    LEFT OUT EACH TIME.                                          
013520       423-TRY-SEVEN-CHOOSE-5.                                          
013530           PERFORM 424A-OUTER-EXCLUDE THRU 424A-EXIT                    
013540               VARYING WS-EXCL-1 FROM 1 BY 1 UNTIL WS-EXCL-1 > 6.       
013550       423-EXIT.                                                        
013560           EXIT.                                                        
013570      *                                                                 
013580       424A-OUTER-EXCLUDE.                                              
013590           COMPUTE WS-J = WS-EXCL-1 + 1.                                
013600           PERFORM 424-TRY-ONE-COMBO THRU 424-EXIT                      
013610               VARYING WS-EXCL-2 FROM WS-J BY 1 UNTIL WS-EXCL-2 > 7.    
013620       424A-EXIT.                                                       
013630           EXIT.                                                        
013640      *                                                                 
013650       424-TRY-ONE-COMBO.                                               
013660           PERFORM 427-LOAD-COMBO-SKIP THRU 427-EXIT.                   
013670           PERFORM 430-SCORE-FIVE-CARDS THRU 439-SCORE-EXIT.            
013680           PERFORM 440-SAVE-IF-BEST THRU 440-EXIT.                      
013690       424-EXIT.                                                        
013700           EXIT.                                                        
013710      *                                                                 
013720       427-LOAD-COMBO-SKIP.                                             
013730           MOVE ZERO TO WS-TEMP-CNT.                                    
013740           PERFORM 428-COPY-IF-NOT-EXCLUDED THRU 428-EXIT               
013750               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-EC-COUNT.       
013760       427-EXIT.                                                        
013770           EXIT.                                                        
013780      *                                                                 
013790       428-COPY-IF-NOT-EXCLUDED.                                        
013800           IF WS-K NOT = WS-EXCL-1 AND WS-K NOT = WS-EXCL-2             
013810               ADD 1 TO WS-TEMP-CNT                                     
013820               MOVE WS-EC-RANK (WS-K) TO WS-FC-RANK (WS-TEMP-CNT)       
013830               MOVE WS-EC-SUIT (WS-K) TO WS-FC-SUIT (WS-TEMP-CNT)       
013840           END-IF.                                                      
013850       428-EXIT.                                                        
013860           EXIT.                                                        
013870      *                                                                 
013880      *    CATEGORIZE ONE FIVE-CARD HAND SITTING IN WS-FC-ENTRY.        
013890       430-SCORE-FIVE-CARDS.                                            
013900           PERFORM 431-COUNT-RANKS-SUITS  THRU 431-EXIT.                
013910           PERFORM 432-CHECK-FLUSH        THRU 432-EXIT.                
013920           PERFORM 433-CHECK-STRAIGHT     THRU 433-EXIT.                
013930           PERFORM 434-GROUP-RANKS        THRU 434-EXIT.                
013940           PERFORM 435-SET-CATEGORY       THRU 435-EXIT.                
013950           PERFORM 436-BUILD-TIEBREAKS    THRU 436-EXIT.                
013960       439-SCORE-EXIT.                                                  
013970           EXIT.                                                        
013980      *                                                                 
013990       431-COUNT-RANKS-SUITS.                                           
014000           PERFORM 431B-ZERO-RANK-SLOT THRU 431B-EXIT                   
014010               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 15.                
014020           PERFORM 431C-ZERO-SUIT-SLOT THRU 431C-EXIT                   
014030               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.                 
014040           PERFORM 431A-TALLY-ONE-CARD THRU 431A-EXIT                   
014050               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.                 
014060       431-EXIT.                                                        
014070           EXIT.                                                        
014080      *                                                                 
014090       431A-TALLY-ONE-CARD.                                             
014100           ADD 1 TO WS-FC-RANK-COUNT (WS-FC-RANK (WS-I)).               
014110           ADD 1 TO WS-FC-SUIT-COUNT (WS-FC-SUIT (WS-I)).               
014120       431A-EXIT.                                                       
014130           EXIT.                                                        
014140      *                                                                 
014150       431B-ZERO-RANK-SLOT.                                             
014160           MOVE ZERO TO WS-FC-RANK-COUNT (WS-I).                        
014170       431B-EXIT.                                                       
014180           EXIT.                                                        
014190      *                                                                 
014200       431C-ZERO-SUIT-SLOT.                                             
014210           MOVE ZERO TO WS-FC-SUIT-COUNT (WS-I).                        
014220       431C-EXIT.                                                       
014230           EXIT.                                                        
014240      *                                                                 
014250       432-CHECK-FLUSH.                                                 
014260           MOVE "N" TO WS-FC-IS-FLUSH.                                  
014270           PERFORM 432A-TEST-ONE-SUIT THRU 432A-EXIT                    
014280               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.                 
014290       432-EXIT.                                                        
014300           EXIT.                                                        
014310      *                                                                 
014320       432A-TEST-ONE-SUIT.                                              
014330           IF WS-FC-SUIT-COUNT (WS-I) = 5                               
014340               MOVE "Y" TO WS-FC-IS-FLUSH                               
014350           END-IF.                                                      
014360       432A-EXIT.                                                       
014370           EXIT.                                                        
014380      *                                                                 
014390      *    A FIVE-CONSECUTIVE-RANK RUN, INCLUDING THE A-2-3-4-5 WHEEL   
014400      *    (ACE PLAYS LOW, HIGH CARD OF THE STRAIGHT IS 5 NOT 14).      
014410       433-CHECK-STRAIGHT.                                              
014420           MOVE "N" TO WS-FC-IS-STRAIGHT.                               
014430           MOVE ZERO TO WS-FC-STRAIGHT-HIGH.                            
014440           MOVE ZERO TO WS-TEMP-CNT.                                    
014450           PERFORM 433A-SCAN-HIGH-WINDOW THRU 433A-EXIT                 
014460               VARYING WS-I FROM 14 BY -1 UNTIL WS-I < 6.               
014470           IF WS-FC-IS-STRAIGHT = "N"                                   
014480               IF WS-FC-RANK-COUNT (14) > 0                             
014490                  AND WS-FC-RANK-COUNT (2) > 0                          
014500                  AND WS-FC-RANK-COUNT (3) > 0                          
014510                  AND WS-FC-RANK-COUNT (4) > 0                          
014520                  AND WS-FC-RANK-COUNT (5) > 0                          
014530                   MOVE "Y" TO WS-FC-IS-STRAIGHT                        
014540                   MOVE 5 TO WS-FC-STRAIGHT-HIGH                        
014550               END-IF                                                   
014560           END-IF.                                                      
014570       433-EXIT.                                                        
014580           EXIT.                                                        
014590      *                                                                 
014600       433A-SCAN-HIGH-WINDOW.                                           
014610           IF WS-FC-IS-STRAIGHT = "N"                                   
014620               IF WS-FC-RANK-COUNT (WS-I) > 0                           
014630                  AND WS-FC-RANK-COUNT (WS-I - 1) > 0                   
014640                  AND WS-FC-RANK-COUNT (WS-I - 2) > 0                   
014650                  AND WS-FC-RANK-COUNT (WS-I - 3) > 0                   
014660                  AND WS-FC-RANK-COUNT (WS-I - 4) > 0                   
014670                   MOVE "Y" TO WS-FC-IS-STRAIGHT                        
014680                   MOVE WS-I TO WS-FC-STRAIGHT-HIGH                     
014690               END-IF                                                   
014700           END-IF.                                                      
014710       433A-EXIT.                                                       
014720           EXIT.                                                        
014730      *                                                                 
014740      *    BUILD THE RANK-GROUPS (PAIR/TRIP/QUAD CLUSTERS) IN           
014750      *    DESCENDING COUNT-THEN-RANK ORDER -- THE STANDARD POKER       
014760      *    "SORT BY GROUP SIZE" TIEBREAK ARRANGEMENT.                   
014770       434-GROUP-RANKS.                                                 
014780           MOVE ZERO TO WS-FC-GROUP-TOTAL.                              
014790           PERFORM 434D-ZERO-GROUP-SLOT THRU 434D-EXIT                  
014800               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.                 
014810           PERFORM 434A-ADD-RANK-GROUP THRU 434A-EXIT                   
014820               VARYING WS-I FROM 14 BY -1 UNTIL WS-I < 2.               
014830           PERFORM 434B-BUBBLE-GROUPS THRU 434B-EXIT                    
014840               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-FC-GROUP-TOTAL. 
014850       434-EXIT.                                                        
014860           EXIT.                                                        
014870      *                                                                 
014880       434A-ADD-RANK-GROUP.                                             
014890           IF WS-FC-RANK-COUNT (WS-I) > 0                               
014900               ADD 1 TO WS-FC-GROUP-TOTAL                               
014910               MOVE WS-I TO WS-FC-GROUP-RANK (WS-FC-GROUP-TOTAL)        
014920               MOVE WS-FC-RANK-COUNT (WS-I)                             
014930                              TO WS-FC-GROUP-CNT (WS-FC-GROUP-TOTAL)    
014940           END-IF.                                                      
014950       434A-EXIT.                                                       
014960           EXIT.                                                        
014970      *                                                                 
014980       434B-BUBBLE-GROUPS.                                              
014990           PERFORM 434C-BUBBLE-PASS THRU 434C-EXIT                      
015000               VARYING WS-J FROM 1 BY 1                                 
015010                       UNTIL WS-J > WS-FC-GROUP-TOTAL - 1.              
015020       434B-EXIT.                                                       
015030           EXIT.                                                        
015040      *                                                                 
015050       434D-ZERO-GROUP-SLOT.                                            
015060           MOVE ZERO TO WS-FC-GROUP-RANK (WS-I).                        
015070           MOVE ZERO TO WS-FC-GROUP-CNT (WS-I).                         
015080       434D-EXIT.                                                       
015090           EXIT.                                                        
015100      *                                                                 
015110       434C-BUBBLE-PASS.                                                
015120           IF WS-FC-GROUP-CNT (WS-J) < WS-FC-GROUP-CNT (WS-J + 1)       
015130               MOVE WS-FC-GROUP-CNT (WS-J)  TO WS-SWAP-CNT              
015140               MOVE WS-FC-GROUP-RANK (WS-J) TO WS-SWAP-RANK             
015150               MOVE WS-FC-GROUP-CNT (WS-J + 1)                          
015160                               TO WS-FC-GROUP-CNT (WS-J)                
015170               MOVE WS-FC-GROUP-RANK (WS-J + 1)                         
015180                               TO WS-FC-GROUP-RANK (WS-J)               
015190               MOVE WS-SWAP-CNT  TO WS-FC-GROUP-CNT (WS-J + 1)          
015200               MOVE WS-SWAP-RANK TO WS-FC-GROUP-RANK (WS-J + 1)         
015210           END-IF.                                                      
015220       434C-EXIT.                                                       
015230           EXIT.                                                        
015240      *                                                                 
015250      *    DPR-0449 (08/2026,TMH) -- RENUMBERED 1-10, ROYAL FLUSH NOW   
015260      *    ITS OWN CATEGORY ABOVE AN ORDINARY STRAIGHT FLUSH.           
015270       435-SET-CATEGORY.                                                
015280           EVALUATE TRUE                                                
015290               WHEN WS-FC-IS-FLUSH = "Y" AND WS-FC-IS-STRAIGHT = "Y"    
015300                    AND WS-FC-STRAIGHT-HIGH = 14                        
015310                   MOVE 10 TO WS-FC-CATEGORY                            
015320               WHEN WS-FC-IS-FLUSH = "Y" AND WS-FC-IS-STRAIGHT = "Y"    
015330                   MOVE 9 TO WS-FC-CATEGORY                             
015340               WHEN WS-FC-GROUP-CNT (1) = 4                             
015350                   MOVE 8 TO WS-FC-CATEGORY                             
015360               WHEN WS-FC-GROUP-CNT (1) = 3 AND WS-FC-GROUP-CNT (2) = 2 
015370                   MOVE 7 TO WS-FC-CATEGORY                             
015380               WHEN WS-FC-IS-FLUSH = "Y"                                
015390                   MOVE 6 TO WS-FC-CATEGORY                             
015400               WHEN WS-FC-IS-STRAIGHT = "Y"                             
015410                   MOVE 5 TO WS-FC-CATEGORY                             
015420               WHEN WS-FC-GROUP-CNT (1) = 3                             
015430                   MOVE 4 TO WS-FC-CATEGORY                             
015440               WHEN WS-FC-GROUP-CNT (1) = 2 AND WS-FC-GROUP-CNT (2) = 2 
015450                   MOVE 3 TO WS-FC-CATEGORY                             
015460               WHEN WS-FC-GROUP-CNT (1) = 2                             
015470                   MOVE 2 TO WS-FC-CATEGORY                             
015480               WHEN OTHER                                               
015490                   MOVE 1 TO WS-FC-CATEGORY                             
015500           END-EVALUATE.                                                
015510       435-EXIT.                                                        
015520           EXIT.                                                        
015530      *                                                                 
015540      *    TIEBREAKS ARE THE GROUP RANKS IN DESCENDING SIGNIFICANCE;    
015550      *    A STRAIGHT OR STRAIGHT FLUSH CARRIES ITS HIGH CARD ONLY.     
015560       436-BUILD-TIEBREAKS.                                             
015570           PERFORM 436A-ZERO-TIEBREAK-SLOT THRU 436A-EXIT               
015580               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.                 
015590           IF WS-FC-CATEGORY = 10 OR WS-FC-CATEGORY = 9 OR              
015600              WS-FC-CATEGORY = 5                                        
015610               MOVE WS-FC-STRAIGHT-HIGH TO WS-FC-TIEBREAK (1)           
015620           ELSE                                                         
015630               PERFORM 436B-COPY-GROUP-RANK THRU 436B-EXIT              
015640                   VARYING WS-I FROM 1 BY 1                             
015650                       UNTIL WS-I > WS-FC-GROUP-TOTAL                   
015660           END-IF.                                                      
015670       436-EXIT.                                                        
015680           EXIT.                                                        
015690      *                                                                 
015700       436A-ZERO-TIEBREAK-SLOT.                                         
015710           MOVE ZERO TO WS-FC-TIEBREAK (WS-I).                          
015720       436A-EXIT.                                                       
015730           EXIT.                                                        
015740      *                                                                 
015750       436B-COPY-GROUP-RANK.                                            
015760           MOVE WS-FC-GROUP-RANK (WS-I) TO WS-FC-TIEBREAK (WS-I).       
015770       436B-EXIT.                                                       
015780           EXIT.                                                        
015790      *                                                                 
015800       440-SAVE-IF-BEST.                                                
015810           IF WS-HR-HAS-VALUE                                           
015820               MOVE WS-FC-CATEGORY   TO WS-CMP-A-CATEGORY               
015830               MOVE WS-HR-CATEGORY-CODE TO WS-CMP-B-CATEGORY            
015840               PERFORM 441-COPY-TIEBREAKS THRU 441-EXIT                 
015850                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5              
015860               PERFORM 920-COMPARE-HANDS THRU 920-EXIT                  
015870           ELSE                                                         
015880               MOVE 1 TO WS-CMP-RESULT                                  
015890           END-IF.                                                      
015900           IF WS-CMP-RESULT = 1                                         
015910               MOVE WS-FC-CATEGORY TO WS-HR-CATEGORY-CODE               
015920               MOVE WS-CATEGORY-NAME-ENT (WS-FC-CATEGORY)               
015930                                   TO WS-HR-CATEGORY-NAME               
015940               PERFORM 442-COPY-TIEBREAK-TO-HR THRU 442-EXIT            
015950                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5              
015960               SET WS-HR-HAS-VALUE TO TRUE                              
015970           END-IF.                                                      
015980       440-EXIT.                                                        
015990           EXIT.                                                        
016000      *                                                                 
016010       441-COPY-TIEBREAKS.                                              
016020           MOVE WS-FC-TIEBREAK (WS-I)     TO WS-CMP-A-TIEBREAK (WS-I).  
016030           MOVE WS-HR-TIEBREAK (WS-I)     TO WS-CMP-B-TIEBREAK (WS-I).  
016040       441-EXIT.                                                        
016050           EXIT.                                                        
016060      *                                                                 
016070       442-COPY-TIEBREAK-TO-HR.                                         
016080           MOVE WS-FC-TIEBREAK (WS-I) TO WS-HR-TIEBREAK (WS-I).         
016090       442-EXIT.                                                        
016100           EXIT.                                                        
016110      *                                                                 
016120      *    STRENGTH IS THE CATEGORY/TIEBREAK LADDER COMPRESSED TO A     
016130      *    SINGLE 0-1 SCALE FOR THE FACTOR ENGINE AND DECISION LADDER.  
016140      *    CATEGORY CARRIES THE TOP DIGIT (TIMES 1,000,000), THE FIVE   
016150      *    TIEBREAKS STEP DOWN BY A FACTOR OF 10 EACH (10000, 1000,     
016160      *    100, 10, 1), NORMALIZED OVER 10,000,000 (DPR-0449 -- THE     
016170      *    OLD WEIGHTS HERE DATED BACK TO A HAND-TUNED SCALE THAT NO    
016180      *    LONGER MATCHED THE TIEBREAK LIST'S ACTUAL RANK RANGE).       
016190       450-SCORE-STRENGTH.                                              
016200           COMPUTE WS-HR-STRENGTH-BASE =                                
016210               (WS-HR-CATEGORY-CODE * 1000000)                          
016220               + (WS-HR-TIEBREAK (1) * 10000)                           
016230               + (WS-HR-TIEBREAK (2) * 1000)                            
016240               + (WS-HR-TIEBREAK (3) * 100)                             
016250               + (WS-HR-TIEBREAK (4) * 10)                              
016260               + (WS-HR-TIEBREAK (5) * 1).                              
016270           COMPUTE WS-HR-STRENGTH ROUNDED =                             
016280               WS-HR-STRENGTH-BASE / 10000000.                          
016290           IF WS-HR-STRENGTH > 1                                        
016300               MOVE 1 TO WS-HR-STRENGTH                                 
016310           END-IF.                                                      
016320       450-EXIT.                                                        
016330           EXIT.                                                        
016340      *                                                                 
016350      *    NO FLOP YET -- USE THE CLASSIC CHEN-STYLE TWO-CARD RULE OF   
016360      *    THUMB SO THE FACTOR ENGINE HAS SOMETHING TO WORK WITH PRE-   
016370      *    FLOP (ADDED UNDER DPR-0330 AFTER A DIVIDE-BY-BOARD ABEND).   
016380       480-PREFLOP-HEURISTIC.                                           
016390           MOVE 0 TO WS-HR-CATEGORY-CODE.                               
016400           MOVE "PREFLOP" TO WS-HR-CATEGORY-NAME.                       
016410           COMPUTE WS-TEMP-RANK = WS-HOLE-RANK (1) - WS-HOLE-RANK (2).  
016420           IF WS-TEMP-RANK < 0                                          
016430               COMPUTE WS-TEMP-RANK = 0 - WS-TEMP-RANK                  
016440           END-IF.                                                      
016450           IF WS-HOLE-RANK (1) = WS-HOLE-RANK (2)                       
016460               COMPUTE WS-HR-STRENGTH ROUNDED =                         
016470                   .5 + (WS-HOLE-RANK (1) / 28)                         
016480           ELSE                                                         
016490               COMPUTE WS-HR-STRENGTH ROUNDED =                         
016500                   ((WS-HOLE-RANK (1) + WS-HOLE-RANK (2)) / 56)         
016510                   - (WS-TEMP-RANK / 40)                                
016520               IF WS-HOLE-SUIT (1) = WS-HOLE-SUIT (2)                   
016530                   ADD .05 TO WS-HR-STRENGTH                            
016540               END-IF                                                   
016550           END-IF.                                                      
016560           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
016570       480-EXIT.                                                        
016580           EXIT.                                                        
016590      *                                                                 
016600      ***************************************************************** 
016610      *  OUTS COUNTER - RULE OF 2 AND 4 SUPPORT                        *
016620      ***************************************************************** 
016630       460-COUNT-OUTS.                                                  
016640           MOVE ZERO TO WS-OUT-FLUSH-OUTS WS-OUT-STRAIGHT-OUTS          
016650                        WS-OUT-TOTAL.                                   
016660           IF GS-BOARD-COUNT > 0 AND GS-BOARD-COUNT < 5                 
016670               PERFORM 461-COUNT-FLUSH-OUTS    THRU 461-EXIT            
016680               PERFORM 465-COUNT-STRAIGHT-OUTS THRU 465-EXIT            
016690           END-IF.                                                      
016700           COMPUTE WS-OUT-TOTAL =                                       
016710               WS-OUT-FLUSH-OUTS + WS-OUT-STRAIGHT-OUTS.                
016720           IF WS-OUT-TOTAL > 15                                         
016730               MOVE 15 TO WS-OUT-TOTAL                                  
016740           END-IF.                                                      
016750       469-OUTS-EXIT.                                                   
016760           EXIT.                                                        
016770      *                                                                 
016780      *    FOUR CARDS OF ONE SUIT ON HOLE+BOARD GIVE 9 REMAINING OUTS   
016790      *    OF THAT SUIT IN A 52-CARD DECK.                              
016800       461-COUNT-FLUSH-OUTS.                                            
016810           PERFORM 461A-ZERO-SUIT-SLOT THRU 461A-EXIT                   
016820               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.                 
016830           ADD 1 TO WS-OUT-SUIT-COUNT (WS-HOLE-SUIT (1)).               
016840           ADD 1 TO WS-OUT-SUIT-COUNT (WS-HOLE-SUIT (2)).               
016850           PERFORM 462-TALLY-BOARD-SUIT THRU 462-EXIT                   
016860               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KB-COUNT.       
016870           PERFORM 463-CHECK-SUIT-FOR-OUTS THRU 463-EXIT                
016880               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.                 
016890       461-EXIT.                                                        
016900           EXIT.                                                        
016910      *                                                                 
016920       461A-ZERO-SUIT-SLOT.                                             
016930           MOVE ZERO TO WS-OUT-SUIT-COUNT (WS-I).                       
016940       461A-EXIT.                                                       
016950           EXIT.                                                        
016960      *                                                                 
016970       462-TALLY-BOARD-SUIT.                                            
016980           ADD 1 TO WS-OUT-SUIT-COUNT (WS-KB-SUIT (WS-I)).              
016990       462-EXIT.                                                        
017000           EXIT.                                                        
017010      *                                                                 
017020       463-CHECK-SUIT-FOR-OUTS.                                         
017030           IF WS-OUT-SUIT-COUNT (WS-I) = 4                              
017040               ADD 9 TO WS-OUT-FLUSH-OUTS                               
017050           END-IF.                                                      
017060       463-EXIT.                                                        
017070           EXIT.                                                        
017080      *                                                                 
017090      *    OPEN-END OR GUTSHOT STRAIGHT DRAW OUTS, COUNTED FROM THE     
017100      *    DISTINCT RANKS SEEN SO FAR (RULE OF 2/4 WINDOW OF FOUR).     
017110       465-COUNT-STRAIGHT-OUTS.                                         
017120           PERFORM 465A-ZERO-RANK-SLOT THRU 465A-EXIT                   
017130               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 15.                
017140           ADD 1 TO WS-OUT-RANK-COUNT (WS-HOLE-RANK (1)).               
017150           ADD 1 TO WS-OUT-RANK-COUNT (WS-HOLE-RANK (2)).               
017160           PERFORM 466-TALLY-BOARD-RANK THRU 466-EXIT                   
017170               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KB-COUNT.       
017180           MOVE ZERO TO WS-OUT-WIN-SPAN.                                
017190           PERFORM 467-CHECK-FOUR-WINDOW THRU 467-EXIT                  
017200               VARYING WS-I FROM 14 BY -1 UNTIL WS-I < 5.               
017210           IF WS-OUT-STRAIGHT-OUTS = 0                                  
017220               PERFORM 468-CHECK-FIVE-WINDOW THRU 468-EXIT              
017230                   VARYING WS-I FROM 14 BY -1 UNTIL WS-I < 6            
017240           END-IF.                                                      
017250       465-EXIT.                                                        
017260           EXIT.                                                        
017270      *                                                                 
017280       465A-ZERO-RANK-SLOT.                                             
017290           MOVE ZERO TO WS-OUT-RANK-COUNT (WS-I).                       
017300       465A-EXIT.                                                       
017310           EXIT.                                                        
017320      *                                                                 
017330       466-TALLY-BOARD-RANK.                                            
017340           ADD 1 TO WS-OUT-RANK-COUNT (WS-KB-RANK (WS-I)).              
017350       466-EXIT.                                                        
017360           EXIT.                                                        
017370      *                                                                 
017380      *    FOUR CONSECUTIVE RANK SLOTS ALL OCCUPIED IS AN OPEN-END      
017390      *    STRAIGHT DRAW -- EITHER END OF THE FOUR-WIDE WINDOW FILLS    
017400      *    IT IN (8 OUTS).  THE DEAD-CARD SIDE CHECK THIS PARAGRAPH     
017410      *    USED TO CARRY WAS UNREACHABLE (BOTH ENDS ARE ALREADY KNOWN   
017420      *    OCCUPIED ONCE THE COUNT REACHES FOUR) AND WAS DROPPING THE   
017430      *    OPEN-END READING TO A GUTSHOT'S 4 OUTS -- REMOVED, SEE THE   
017440      *    NEW 468- PARAGRAPH BELOW FOR THE ACTUAL GUTSHOT CASE         
017450      *    (DPR-0468, 08/2026, TMH).                                    
017460       467-CHECK-FOUR-WINDOW.                                           
017470           MOVE ZERO TO WS-TEMP-CNT.                                    
017480           IF WS-OUT-RANK-COUNT (WS-I) > 0                              
017490               ADD 1 TO WS-TEMP-CNT                                     
017500           END-IF.                                                      
017510           IF WS-OUT-RANK-COUNT (WS-I - 1) > 0                          
017520               ADD 1 TO WS-TEMP-CNT                                     
017530           END-IF.                                                      
017540           IF WS-OUT-RANK-COUNT (WS-I - 2) > 0                          
017550               ADD 1 TO WS-TEMP-CNT                                     
017560           END-IF.                                                      
017570           IF WS-OUT-RANK-COUNT (WS-I - 3) > 0                          
017580               ADD 1 TO WS-TEMP-CNT                                     
017590           END-IF.                                                      
017600           IF WS-TEMP-CNT = 4 AND WS-OUT-STRAIGHT-OUTS = 0              
017610               MOVE 8 TO WS-OUT-STRAIGHT-OUTS                           
017620           END-IF.                                                      
017630       467-EXIT.                                                        
017640           EXIT.                                                        
017650      *                                                                 
017660      *    FIVE-WIDE WINDOW WITH EXACTLY FOUR OF THE FIVE RANK SLOTS    
017670      *    OCCUPIED AND ONE GAP IS A GUTSHOT DRAW (4 OUTS).  ONLY       
017680      *    EVALUATED WHEN 465- FOUND NO OPEN-END DRAW, SINCE AN         
017690      *    OPEN-END WINDOW IS THE STRONGER READING (DPR-0468,           
017700      *    08/2026, TMH -- THIS CASE WAS NEVER EVALUATED BEFORE).       
017710       468-CHECK-FIVE-WINDOW.                                           
017720           MOVE ZERO TO WS77-GUTSHOT-PRESENT-CNT.                       
017730           PERFORM 468A-TALLY-PRESENT THRU 468A-EXIT                    
017740               VARYING WS-J FROM 0 BY 1 UNTIL WS-J > 4.                 
017750           IF WS77-GUTSHOT-PRESENT-CNT = 4 AND WS-OUT-STRAIGHT-OUTS = 0 
017760               MOVE 4 TO WS-OUT-STRAIGHT-OUTS                           
017770           END-IF.                                                      
017780       468-EXIT.                                                        
017790           EXIT.                                                        
017800      *                                                                 
017810       468A-TALLY-PRESENT.                                              
017820           IF WS-OUT-RANK-COUNT (WS-I - WS-J) > 0                       
017830               ADD 1 TO WS77-GUTSHOT-PRESENT-CNT                        
017840           END-IF.                                                      
017850       468A-EXIT.                                                       
017860           EXIT.                                                        
017870      *                                                                 
017880      ***************************************************************** 
017890      *  BOARD TEXTURE FLAGS - BOARD-ONLY READ OF FLUSH, STRAIGHT,    * 
017900      *  PAIR AND CONNECTIVITY, RUN AHEAD OF THE EQUITY CALCULATOR   *  
017910      *  SO THE OPPONENT MODEL'S BOARD-PRESSURE PARAGRAPH HAS A      *  
017920      *  BOARD-ONLY WETNESS NUMBER TO WORK WITH.  THESE USED TO BE   *  
017930      *  MIXED IN WITH THE HERO OUTS COUNT OVER IN THE FACTOR        *  
017940      *  ENGINE, WHICH READ HOLE CARDS INTO THE BOARD FLAGS BY       *  
017950      *  MISTAKE (DPR-0468, 08/2026, TMH).                          *   
017960      ***************************************************************** 
017970       490-BOARD-TEXTURE-FLAGS.                                         
017980           MOVE "N" TO WS-FV-FLUSH-POSS-FLAG.                           
017990           MOVE "N" TO WS-FV-STRAIGHT-POSS-FLAG.                        
018000           MOVE "N" TO WS-FV-PAIRED-FLAG.                               
018010           MOVE ZERO TO WS-FV-CONNECTIVITY.                             
018020           MOVE ZERO TO WS-FV-WETNESS.                                  
018030           IF GS-BOARD-COUNT > ZERO                                     
018040               PERFORM 491-BOARD-SUIT-SCAN  THRU 491-EXIT               
018050               PERFORM 492-BOARD-RANK-SCAN  THRU 492-EXIT               
018060               PERFORM 494-BOARD-CONNECTIVITY THRU 494-EXIT             
018070               PERFORM 495-BOARD-WETNESS    THRU 495-EXIT               
018080           END-IF.                                                      
018090       490-EXIT.                                                        
018100           EXIT.                                                        
018110      *                                                                 
018120      *    ANY SUIT AT THREE OR MORE ON THE BOARD ALONE MAKES A         
018130      *    FLUSH POSSIBLE FOR SOMEBODY.                                 
018140       491-BOARD-SUIT-SCAN.                                             
018150           PERFORM 491A-ZERO-SUIT-SLOT THRU 491A-EXIT                   
018160               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.                 
018170           PERFORM 491B-TALLY-BOARD-SUIT THRU 491B-EXIT                 
018180               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KB-COUNT.       
018190           PERFORM 491C-CHECK-SUIT-FLUSH THRU 491C-EXIT                 
018200               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.                 
018210       491-EXIT.                                                        
018220           EXIT.                                                        
018230      *                                                                 
018240       491A-ZERO-SUIT-SLOT.                                             
018250           MOVE ZERO TO WS-OUT-SUIT-COUNT (WS-I).                       
018260       491A-EXIT.                                                       
018270           EXIT.                                                        
018280      *                                                                 
018290       491B-TALLY-BOARD-SUIT.                                           
018300           ADD 1 TO WS-OUT-SUIT-COUNT (WS-KB-SUIT (WS-I)).              
018310       491B-EXIT.                                                       
018320           EXIT.                                                        
018330      *                                                                 
018340       491C-CHECK-SUIT-FLUSH.                                           
018350           IF WS-OUT-SUIT-COUNT (WS-I) NOT < 3                          
018360               SET WS-FV-FLUSH-POSSIBLE TO TRUE                         
018370           END-IF.                                                      
018380       491C-EXIT.                                                       
018390           EXIT.                                                        
018400      *                                                                 
018410      *    A DUPLICATE RANK ON THE BOARD PAIRS IT.  THREE DISTINCT      
018420      *    RANKS INSIDE ANY FIVE-WIDE WINDOW MAKE A STRAIGHT            
018430      *    POSSIBLE (THE WIDEST A 3-CARD, SPAN-4-OR-LESS STRAIGHT       
018440      *    DRAW CAN SPREAD).                                            
018450       492-BOARD-RANK-SCAN.                                             
018460           PERFORM 492A-ZERO-RANK-SLOT THRU 492A-EXIT                   
018470               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 15.                
018480           PERFORM 492B-TALLY-BOARD-RANK THRU 492B-EXIT                 
018490               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KB-COUNT.       
018500           PERFORM 492C-CHECK-RANK-PAIR THRU 492C-EXIT                  
018510               VARYING WS-I FROM 2 BY 1 UNTIL WS-I > 14.                
018520           PERFORM 492D-CHECK-WINDOW THRU 492D-EXIT                     
018530               VARYING WS-I FROM 14 BY -1 UNTIL WS-I < 6.               
018540       492-EXIT.                                                        
018550           EXIT.                                                        
018560      *                                                                 
018570       492A-ZERO-RANK-SLOT.                                             
018580           MOVE ZERO TO WS-OUT-RANK-COUNT (WS-I).                       
018590       492A-EXIT.                                                       
018600           EXIT.                                                        
018610      *                                                                 
018620       492B-TALLY-BOARD-RANK.                                           
018630           ADD 1 TO WS-OUT-RANK-COUNT (WS-KB-RANK (WS-I)).              
018640       492B-EXIT.                                                       
018650           EXIT.                                                        
018660      *                                                                 
018670       492C-CHECK-RANK-PAIR.                                            
018680           IF WS-OUT-RANK-COUNT (WS-I) NOT < 2                          
018690               SET WS-FV-PAIRED TO TRUE                                 
018700           END-IF.                                                      
018710       492C-EXIT.                                                       
018720           EXIT.                                                        
018730      *                                                                 
018740       492D-CHECK-WINDOW.                                               
018750           MOVE ZERO TO WS77-DISTINCT-RANK-CNT.                         
018760           PERFORM 492E-TALLY-WINDOW-SLOT THRU 492E-EXIT                
018770               VARYING WS-J FROM 0 BY 1 UNTIL WS-J > 4.                 
018780           IF WS77-DISTINCT-RANK-CNT NOT < 3                            
018790               SET WS-FV-STRAIGHT-POSSIBLE TO TRUE                      
018800           END-IF.                                                      
018810       492D-EXIT.                                                       
018820           EXIT.                                                        
018830      *                                                                 
018840       492E-TALLY-WINDOW-SLOT.                                          
018850           IF WS-OUT-RANK-COUNT (WS-I - WS-J) > ZERO                    
018860               ADD 1 TO WS77-DISTINCT-RANK-CNT                          
018870           END-IF.                                                      
018880       492E-EXIT.                                                       
018890           EXIT.                                                        
018900      *                                                                 
018910      *    CONNECTIVITY -- HOW CLOSE TOGETHER THE BOARD'S DISTINCT      
018920      *    RANKS SIT, AVERAGED OVER THE GAPS BETWEEN THEM AS WE WALK    
018930      *    THE RANK LADDER LOW TO HIGH.  NEEDS AT LEAST TWO DISTINCT    
018940      *    RANKS TO MEAN ANYTHING; A ROUND BOARD (ONE DISTINCT RANK,    
018950      *    OR NO BOARD YET) READS ZERO.                                 
018960       494-BOARD-CONNECTIVITY.                                          
018970           MOVE ZERO TO WS-BT-GAP-SUM WS-BT-GAP-COUNT WS-BT-IDX.        
018980           PERFORM 494A-SCAN-RANK-SLOT THRU 494A-EXIT                   
018990               VARYING WS-I FROM 2 BY 1 UNTIL WS-I > 14.                
019000           IF WS-BT-GAP-COUNT > ZERO                                    
019010               COMPUTE WS-BT-AVG-GAP ROUNDED =                          
019020                   WS-BT-GAP-SUM / WS-BT-GAP-COUNT                      
019030               COMPUTE WS-CL-VALUE ROUNDED =                            
019040                   1 - ((WS-BT-AVG-GAP - 1) / 4)                        
019050               PERFORM 900-CLAMP01 THRU 900-EXIT                        
019060               MOVE WS-CL-VALUE TO WS-FV-CONNECTIVITY                   
019070           ELSE                                                         
019080               MOVE ZERO TO WS-FV-CONNECTIVITY                          
019090           END-IF.                                                      
019100       494-EXIT.                                                        
019110           EXIT.                                                        
019120      *                                                                 
019130       494A-SCAN-RANK-SLOT.                                             
019140           IF WS-OUT-RANK-COUNT (WS-I) > ZERO                           
019150               IF WS-BT-IDX > ZERO                                      
019160                   COMPUTE WS-BT-GAP-SUM =                              
019170                       WS-BT-GAP-SUM + (WS-I - WS-BT-IDX)               
019180                   ADD 1 TO WS-BT-GAP-COUNT                             
019190               END-IF                                                   
019200               MOVE WS-I TO WS-BT-IDX                                   
019210           END-IF.                                                      
019220       494A-EXIT.                                                       
019230           EXIT.                                                        
019240      *                                                                 
019250      *    WETNESS -- SINGLE BOARD-COORDINATION READING THE             
019260      *    OPPONENT MODEL'S BOARD-TEXTURE PARAGRAPH BLENDS WITH THE     
019270      *    RAW FLAGS (DPR-0468).                                        
019280       495-BOARD-WETNESS.                                               
019290           MOVE ZERO TO WS-FV-WETNESS.                                  
019300           IF WS-FV-FLUSH-POSSIBLE                                      
019310               ADD .3 TO WS-FV-WETNESS                                  
019320           END-IF.                                                      
019330           IF WS-FV-STRAIGHT-POSSIBLE                                   
019340               ADD .3 TO WS-FV-WETNESS                                  
019350           END-IF.                                                      
019360           IF WS-FV-PAIRED                                              
019370               ADD .2 TO WS-FV-WETNESS                                  
019380           END-IF.                                                      
019390           COMPUTE WS-FV-WETNESS ROUNDED =                              
019400               WS-FV-WETNESS + (WS-FV-CONNECTIVITY * .2).               
019410           IF WS-FV-WETNESS > 1                                         
019420               MOVE 1 TO WS-FV-WETNESS                                  
019430           END-IF.                                                      
019440       495-EXIT.                                                        
019450           EXIT.                                                        
019460      *                                                                 
019470      ***************************************************************** 
019480      *  EQUITY CALCULATOR - MONTE CARLO SIMULATION, NO EXPLICIT      * 
019490      *  OPPONENT RANGE STRING ON THE EXTRACT SO EVERY TRIAL DEALS    * 
019500      *  RANDOM HOLE CARDS FOR EACH VILLAIN (DPR-0101, DPR-0301).     * 
019510      ***************************************************************** 
019520       500-CALC-EQUITY.                                                 
019530           PERFORM 510-BUILD-DECK THRU 510-EXIT.                        
019540      *    TRIAL COUNT RAISED TO 5000 UNDER DPR-0449 -- AUDIT FLAGGED   
019550      *    THE OLD 500-TRIAL RUN AS TOO NOISY AGAINST THE STRENGTH      
019560      *    AND DECISION ENGINES DOWNSTREAM OF IT.                       
019570           MOVE 5000 TO WS-EQ-ITER-COUNT.                               
019580           MOVE ZERO TO WS-EQ-WIN-COUNT WS-EQ-TIE-COUNT.                
019590           PERFORM 530-RUN-ONE-TRIAL THRU 539-TRIAL-EXIT                
019600               VARYING WS-EQ-ITER-IDX FROM 1 BY 1                       
019610                       UNTIL WS-EQ-ITER-IDX > WS-EQ-ITER-COUNT.         
019620           COMPUTE WS-EQ-NUMERATOR =                                    
019630               (WS-EQ-WIN-COUNT * 2) + WS-EQ-TIE-COUNT.                 
019640           COMPUTE WS-EQ-DENOMINATOR = WS-EQ-ITER-COUNT * 2.            
019650           MOVE WS-EQ-NUMERATOR   TO WS-SD-NUMERATOR.                   
019660           MOVE WS-EQ-DENOMINATOR TO WS-SD-DENOMINATOR.                 
019670           PERFORM 905-SAFE-DIVIDE THRU 905-EXIT.                       
019680           MOVE WS-SD-RESULT TO WS-EQ-EQUITY.                           
019690           PERFORM 570-CALC-POT-ODDS THRU 579-ODDS-EXIT.                
019700       599-EQUITY-EXIT.                                                 
019710           EXIT.                                                        
019720      *                                                                 
019730       510-BUILD-DECK.                                                  
019740           MOVE ZERO TO WS-DECK-SCAN-IDX.                               
019750           PERFORM 511-INIT-ONE-DECK-SLOT THRU 511-EXIT                 
019760               VARYING WS-I FROM 2 BY 1 UNTIL WS-I > 14                 
019770               AFTER WS-J FROM 1 BY 1 UNTIL WS-J > 4.                   
019780           MOVE WS-HOLE-RANK (1) TO WS-TEMP-RANK.                       
019790           MOVE WS-HOLE-SUIT (1) TO WS-TEMP-SUIT.                       
019800           PERFORM 521-MARK-ONE-CARD THRU 521-EXIT.                     
019810           MOVE WS-HOLE-RANK (2) TO WS-TEMP-RANK.                       
019820           MOVE WS-HOLE-SUIT (2) TO WS-TEMP-SUIT.                       
019830           PERFORM 521-MARK-ONE-CARD THRU 521-EXIT.                     
019840           IF WS-KB-COUNT > ZERO                                        
019850               PERFORM 522-MARK-BOARD-CARD THRU 522-EXIT                
019860                   VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-KB-COUNT    
019870           END-IF.                                                      
019880       510-EXIT.                                                        
019890           EXIT.                                                        
019900      *                                                                 
019910       511-INIT-ONE-DECK-SLOT.                                          
019920           ADD 1 TO WS-DECK-SCAN-IDX.                                   
019930           MOVE WS-I TO WS-DECK-RANK (WS-DECK-SCAN-IDX).                
019940           MOVE WS-J TO WS-DECK-SUIT (WS-DECK-SCAN-IDX).                
019950           MOVE 'N' TO WS-DECK-PERM-FLAG (WS-DECK-SCAN-IDX).            
019960           MOVE 'N' TO WS-DECK-ITER-FLAG (WS-DECK-SCAN-IDX).            
019970       511-EXIT.                                                        
019980           EXIT.                                                        
019990      *                                                                 
020000       521-MARK-ONE-CARD.                                               
020010           PERFORM 521A-MARK-SCAN THRU 521A-EXIT                        
020020               VARYING WS-DECK-SCAN-IDX FROM 1 BY 1                     
020030                       UNTIL WS-DECK-SCAN-IDX > 52.                     
020040       521-EXIT.                                                        
020050           EXIT.                                                        
020060      *                                                                 
020070       521A-MARK-SCAN.                                                  
020080           IF WS-DECK-RANK (WS-DECK-SCAN-IDX) = WS-TEMP-RANK            
020090              AND WS-DECK-SUIT (WS-DECK-SCAN-IDX) = WS-TEMP-SUIT        
020100               SET WS-DECK-PERM-USED (WS-DECK-SCAN-IDX) TO TRUE         
020110           END-IF.                                                      
020120       521A-EXIT.                                                       
020130           EXIT.                                                        
020140      *                                                                 
020150       522-MARK-BOARD-CARD.                                             
020160           MOVE WS-KB-RANK (WS-K) TO WS-TEMP-RANK.                      
020170           MOVE WS-KB-SUIT (WS-K) TO WS-TEMP-SUIT.                      
020180           PERFORM 521-MARK-ONE-CARD THRU 521-EXIT.                     
020190       522-EXIT.                                                        
020200           EXIT.                                                        
020210      *                                                                 
020220       530-RUN-ONE-TRIAL.                                               
020230           PERFORM 531-RESET-ITER-FLAGS THRU 531-EXIT.                  
020240           PERFORM 535-COMPLETE-BOARD   THRU 535-EXIT.                  
020250           PERFORM 545-DEAL-OPPONENTS   THRU 545-EXIT.                  
020260           PERFORM 550-SCORE-TRIAL      THRU 550-EXIT.                  
020270       539-TRIAL-EXIT.                                                  
020280           EXIT.                                                        
020290      *                                                                 
020300       531-RESET-ITER-FLAGS.                                            
020310           PERFORM 531A-CLEAR-ONE-FLAG THRU 531A-EXIT                   
020320               VARYING WS-DECK-SCAN-IDX FROM 1 BY 1                     
020330                       UNTIL WS-DECK-SCAN-IDX > 52.                     
020340       531-EXIT.                                                        
020350           EXIT.                                                        
020360      *                                                                 
020370       531A-CLEAR-ONE-FLAG.                                             
020380           MOVE 'N' TO WS-DECK-ITER-FLAG (WS-DECK-SCAN-IDX).            
020390       531A-EXIT.                                                       
020400           EXIT.                                                        
020410      *                                                                 
020420       535-COMPLETE-BOARD.                                              
020430           MOVE WS-KB-COUNT TO WS-MC-BOARD-KNOWN.                       
020440           IF WS-KB-COUNT > ZERO                                        
020450               PERFORM 536-COPY-KNOWN-BOARD THRU 536-EXIT               
020460                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KB-COUNT    
020470           END-IF.                                                      
020480           COMPUTE WS-J = WS-KB-COUNT + 1.                              
020490           PERFORM 537-DRAW-BOARD-CARD THRU 537-EXIT                    
020500               VARYING WS-I FROM WS-J BY 1 UNTIL WS-I > 5.              
020510       535-EXIT.                                                        
020520           EXIT.                                                        
020530      *                                                                 
020540       536-COPY-KNOWN-BOARD.                                            
020550           MOVE WS-KB-RANK (WS-I) TO WS-MC-BOARD-RANK (WS-I).           
020560           MOVE WS-KB-SUIT (WS-I) TO WS-MC-BOARD-SUIT (WS-I).           
020570       536-EXIT.                                                        
020580           EXIT.                                                        
020590      *                                                                 
020600       537-DRAW-BOARD-CARD.                                             
020610           PERFORM 541-DRAW-RANDOM-CARD THRU 541-EXIT.                  
020620           MOVE WS-DRAWN-RANK TO WS-MC-BOARD-RANK (WS-I).               
020630           MOVE WS-DRAWN-SUIT TO WS-MC-BOARD-SUIT (WS-I).               
020640       537-EXIT.                                                        
020650           EXIT.                                                        
020660      *                                                                 
020670       541-DRAW-RANDOM-CARD.                                            
020680           PERFORM 560-RANDOM-NEXT    THRU 560-EXIT.                    
020690           PERFORM 542-COUNT-FREE-CARDS THRU 542-EXIT.                  
020700           COMPUTE WS-DECK-PICK = (WS-PRNG-UNIFORM * WS-DECK-FREE-COUNT)
020710                                    + 1.                                
020720           IF WS-DECK-PICK > WS-DECK-FREE-COUNT                         
020730               MOVE WS-DECK-FREE-COUNT TO WS-DECK-PICK                  
020740           END-IF.                                                      
020750           IF WS-DECK-PICK < 1                                          
020760               MOVE 1 TO WS-DECK-PICK                                   
020770           END-IF.                                                      
020780           MOVE ZERO TO WS-DECK-SCAN-CNT.                               
020790           PERFORM 543-WALK-TO-PICK THRU 543-EXIT                       
020800               VARYING WS-DECK-SCAN-IDX FROM 1 BY 1                     
020810                       UNTIL WS-DECK-SCAN-CNT = WS-DECK-PICK.           
020820       541-EXIT.                                                        
020830           EXIT.                                                        
020840      *                                                                 
020850       542-COUNT-FREE-CARDS.                                            
020860           MOVE ZERO TO WS-DECK-FREE-COUNT.                             
020870           PERFORM 542A-CHECK-ONE THRU 542A-EXIT                        
020880               VARYING WS-DECK-SCAN-IDX FROM 1 BY 1                     
020890                       UNTIL WS-DECK-SCAN-IDX > 52.                     
020900       542-EXIT.                                                        
020910           EXIT.                                                        
020920      *                                                                 
020930       542A-CHECK-ONE.                                                  
020940           IF NOT WS-DECK-PERM-USED (WS-DECK-SCAN-IDX)                  
020950              AND NOT WS-DECK-ITER-USED (WS-DECK-SCAN-IDX)              
020960               ADD 1 TO WS-DECK-FREE-COUNT                              
020970           END-IF.                                                      
020980       542A-EXIT.                                                       
020990           EXIT.                                                        
021000      *                                                                 
021010       543-WALK-TO-PICK.                                                
021020           IF NOT WS-DECK-PERM-USED (WS-DECK-SCAN-IDX)                  
021030              AND NOT WS-DECK-ITER-USED (WS-DECK-SCAN-IDX)              
021040               ADD 1 TO WS-DECK-SCAN-CNT                                
021050               IF WS-DECK-SCAN-CNT = WS-DECK-PICK                       
021060                   MOVE WS-DECK-RANK (WS-DECK-SCAN-IDX) TO WS-DRAWN-RANK
021070                   MOVE WS-DECK-SUIT (WS-DECK-SCAN-IDX) TO WS-DRAWN-SUIT
021080                   SET WS-DECK-ITER-USED (WS-DECK-SCAN-IDX) TO TRUE     
021090               END-IF                                                   
021100           END-IF.                                                      
021110       543-EXIT.                                                        
021120           EXIT.                                                        
021130      *                                                                 
021140      *    PARK-MILLER (LEHMER) MINIMAL-STANDARD GENERATOR --           
021150      *    MULTIPLIER 48271, MODULUS 2**31-1.  REPLACED THE OLD MID-    
021160      *    SQUARE ROUTINE UNDER DPR-0301 AFTER IT CYCLED SHORT.         
021170       560-RANDOM-NEXT.                                                 
021180           COMPUTE WS-PRNG-PRODUCT = WS-PRNG-SEED * 48271.              
021190           DIVIDE WS-PRNG-PRODUCT BY 2147483647                         
021200               GIVING WS-PRNG-QUOTIENT                                  
021210               REMAINDER WS-PRNG-SEED.                                  
021220           IF WS-PRNG-SEED <= 0                                         
021230               ADD 2147483647 TO WS-PRNG-SEED                           
021240           END-IF.                                                      
021250           COMPUTE WS-PRNG-UNIFORM = WS-PRNG-SEED / 2147483647.         
021260       560-EXIT.                                                        
021270           EXIT.                                                        
021280      *                                                                 
021290       545-DEAL-OPPONENTS.                                              
021300           MOVE GS-NUM-OPPONENTS TO WS-MC-NUM-OPP.                      
021310           IF WS-MC-NUM-OPP = ZERO                                      
021320               MOVE 1 TO WS-MC-NUM-OPP                                  
021330           END-IF.                                                      
021340           PERFORM 546-DEAL-ONE-OPP THRU 546-EXIT                       
021350               VARYING WS-MC-OPP-IDX FROM 1 BY 1                        
021360                       UNTIL WS-MC-OPP-IDX > WS-MC-NUM-OPP.             
021370       545-EXIT.                                                        
021380           EXIT.                                                        
021390      *                                                                 
021400       546-DEAL-ONE-OPP.                                                
021410           PERFORM 541-DRAW-RANDOM-CARD THRU 541-EXIT.                  
021420           MOVE WS-DRAWN-RANK TO WS-MC-VIL-RANK (WS-MC-OPP-IDX, 1).     
021430           MOVE WS-DRAWN-SUIT TO WS-MC-VIL-SUIT (WS-MC-OPP-IDX, 1).     
021440           PERFORM 541-DRAW-RANDOM-CARD THRU 541-EXIT.                  
021450           MOVE WS-DRAWN-RANK TO WS-MC-VIL-RANK (WS-MC-OPP-IDX, 2).     
021460           MOVE WS-DRAWN-SUIT TO WS-MC-VIL-SUIT (WS-MC-OPP-IDX, 2).     
021470       546-EXIT.                                                        
021480           EXIT.                                                        
021490      *                                                                 
021500      *    SCORE HERO'S SEVEN-CARD HAND (ACTUAL HOLE + SIMULATED        
021510      *    BOARD) AGAINST THE BEST OF THE SIMULATED VILLAIN HANDS.      
021520       550-SCORE-TRIAL.                                                 
021530           MOVE ZERO TO WS-KB-COUNT.                                    
021540           PERFORM 551-COPY-TRIAL-BOARD THRU 551-EXIT                   
021550               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.                 
021560           PERFORM 400-EVALUATE-HAND THRU 499-EVAL-EXIT.                
021570           MOVE WS-HR-CATEGORY-CODE TO WS-HERO-CATEGORY-CODE.           
021580           PERFORM 552-COPY-TIEBREAK-HERO THRU 552-EXIT                 
021590               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.                 
021600           MOVE 'N' TO WS-HR-HAS-VALUE-FLAG.                            
021610           MOVE ZERO TO WS-BO-CATEGORY-CODE.                            
021620           PERFORM 553-SCORE-ONE-VILLAIN THRU 553-EXIT                  
021630               VARYING WS-MC-OPP-IDX FROM 1 BY 1                        
021640                       UNTIL WS-MC-OPP-IDX > WS-MC-NUM-OPP.             
021650           PERFORM 554-TALLY-TRIAL-OUTCOME THRU 554-EXIT.               
021660           PERFORM 580-RESTORE-KNOWN-CARDS THRU 580-EXIT.               
021670       550-EXIT.                                                        
021680           EXIT.                                                        
021690      *                                                                 
021700       551-COPY-TRIAL-BOARD.                                            
021710           ADD 1 TO WS-KB-COUNT.                                        
021720           MOVE WS-MC-BOARD-RANK (WS-I) TO WS-KB-RANK (WS-KB-COUNT).    
021730           MOVE WS-MC-BOARD-SUIT (WS-I) TO WS-KB-SUIT (WS-KB-COUNT).    
021740       551-EXIT.                                                        
021750           EXIT.                                                        
021760      *                                                                 
021770       552-COPY-TIEBREAK-HERO.                                          
021780           MOVE WS-HR-TIEBREAK (WS-I) TO WS-HERO-TIEBREAK (WS-I).       
021790       552-EXIT.                                                        
021800           EXIT.                                                        
021810      *                                                                 
021820       553-SCORE-ONE-VILLAIN.                                           
021830           MOVE WS-MC-VIL-RANK (WS-MC-OPP-IDX, 1) TO WS-HOLE-RANK (1).  
021840           MOVE WS-MC-VIL-SUIT (WS-MC-OPP-IDX, 1) TO WS-HOLE-SUIT (1).  
021850           MOVE WS-MC-VIL-RANK (WS-MC-OPP-IDX, 2) TO WS-HOLE-RANK (2).  
021860           MOVE WS-MC-VIL-SUIT (WS-MC-OPP-IDX, 2) TO WS-HOLE-SUIT (2).  
021870           MOVE 'N' TO WS-HR-HAS-VALUE-FLAG.                            
021880           PERFORM 400-EVALUATE-HAND THRU 499-EVAL-EXIT.                
021890           IF WS-HR-CATEGORY-CODE > WS-BO-CATEGORY-CODE                 
021900               MOVE WS-HR-CATEGORY-CODE TO WS-BO-CATEGORY-CODE          
021910               PERFORM 555-COPY-TIEBREAK-BEST-OPP THRU 555-EXIT         
021920                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5              
021930           ELSE                                                         
021940               IF WS-HR-CATEGORY-CODE = WS-BO-CATEGORY-CODE             
021950                   MOVE WS-HR-CATEGORY-CODE TO WS-CMP-A-CATEGORY        
021960                   MOVE WS-BO-CATEGORY-CODE TO WS-CMP-B-CATEGORY        
021970                   PERFORM 557-COPY-TIEBREAKS-VS-BEST THRU 557-EXIT     
021980                       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5          
021990                   PERFORM 920-COMPARE-HANDS THRU 920-EXIT              
022000                   IF WS-CMP-RESULT = 1                                 
022010                       PERFORM 555-COPY-TIEBREAK-BEST-OPP THRU 555-EXIT 
022020                           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5      
022030                   END-IF                                               
022040               END-IF                                                   
022050           END-IF.                                                      
022060       553-EXIT.                                                        
022070           EXIT.                                                        
022080      *                                                                 
022090      *    MULTI-OPPONENT TRIALS (GS-NUM-OPPONENTS > 1) TIE AT THE      
022100      *    SAME CATEGORY OFTEN ENOUGH THAT A LATER VILLAIN'S STRONGER   
022110      *    KICKER WAS NEVER BEING WEIGHED AGAINST THE TRACKED BEST --   
022120      *    ONLY A STRICTLY HIGHER CATEGORY CODE UPDATED WS-BO-* HERE    
022130      *    BEFORE.  THE TIEBREAK RE-COMPARE ABOVE NOW CATCHES THE TIE   
022140      *    CASE SO THE BEST-OPPONENT HAND TRULY TRACKS THE STRONGEST    
022150      *    VILLAIN IN THE FIELD (DPR-0468, 08/2026, TMH).               
022160       555-COPY-TIEBREAK-BEST-OPP.                                      
022170           MOVE WS-HR-TIEBREAK (WS-I) TO WS-BO-TIEBREAK (WS-I).         
022180       555-EXIT.                                                        
022190           EXIT.                                                        
022200      *                                                                 
022210       557-COPY-TIEBREAKS-VS-BEST.                                      
022220           MOVE WS-HR-TIEBREAK (WS-I) TO WS-CMP-A-TIEBREAK (WS-I).      
022230           MOVE WS-BO-TIEBREAK (WS-I) TO WS-CMP-B-TIEBREAK (WS-I).      
022240       557-EXIT.                                                        
022250           EXIT.                                                        
022260      *                                                                 
022270      *                                                                 
022280       554-TALLY-TRIAL-OUTCOME.                                         
022290           IF WS-HERO-CATEGORY-CODE > WS-BO-CATEGORY-CODE               
022300               ADD 1 TO WS-EQ-WIN-COUNT                                 
022310           ELSE                                                         
022320               IF WS-HERO-CATEGORY-CODE < WS-BO-CATEGORY-CODE           
022330                   CONTINUE                                             
022340               ELSE                                                     
022350                   MOVE WS-HERO-CATEGORY-CODE TO WS-CMP-A-CATEGORY      
022360                   MOVE WS-BO-CATEGORY-CODE   TO WS-CMP-B-CATEGORY      
022370                   PERFORM 556-COPY-TIEBREAKS-CMP THRU 556-EXIT         
022380                       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5          
022390                   PERFORM 920-COMPARE-HANDS THRU 920-EXIT              
022400                   EVALUATE WS-CMP-RESULT                               
022410                       WHEN 1 ADD 1 TO WS-EQ-WIN-COUNT                  
022420                       WHEN 0 ADD 1 TO WS-EQ-TIE-COUNT                  
022430                       WHEN OTHER CONTINUE                              
022440                   END-EVALUATE                                         
022450               END-IF                                                   
022460           END-IF.                                                      
022470       554-EXIT.                                                        
022480           EXIT.                                                        
022490      *                                                                 
022500       556-COPY-TIEBREAKS-CMP.                                          
022510           MOVE WS-HERO-TIEBREAK (WS-I) TO WS-CMP-A-TIEBREAK (WS-I).    
022520           MOVE WS-BO-TIEBREAK (WS-I)   TO WS-CMP-B-TIEBREAK (WS-I).    
022530       556-EXIT.                                                        
022540           EXIT.                                                        
022550      *                                                                 
022560      *    POT ODDS -- FRACTION OF THE RESULTING POT HERO MUST PUT IN.  
022570      *    IMPLIED ODDS CAN'T BE FIGURED HERE -- IT NEEDS THE DRAW      
022580      *    PROBABILITY AND THE OPPONENT AGGRESSION/PRESSURE READS,      
022590      *    NEITHER OF WHICH EXIST YET AT THIS POINT IN THE PASS -- SO   
022600      *    IT IS CARRIED DOWN INTO THE FACTOR ENGINE AT 745- INSTEAD    
022610      *    (DPR-0431).                                                  
022620       570-CALC-POT-ODDS.                                               
022630           MOVE GS-TO-CALL TO WS-SD-NUMERATOR.                          
022640           COMPUTE WS-SD-DENOMINATOR = GS-POT-SIZE + GS-TO-CALL.        
022650           PERFORM 905-SAFE-DIVIDE THRU 905-EXIT.                       
022660           MOVE WS-SD-RESULT TO WS-POT-ODDS.                            
022670       579-ODDS-EXIT.                                                   
022680           EXIT.                                                        
022690      *                                                                 
022700      *    RESTORE THE REAL GAME-STATE HOLE CARDS AND KNOWN BOARD AFTER 
022710      *    A TRIAL HAS TEMPORARILY BORROWED THOSE WORK AREAS TO SCORE   
022720      *    VILLAIN HANDS THROUGH THE SAME EVALUATOR HERO USES.          
022730       580-RESTORE-KNOWN-CARDS.                                         
022740           PERFORM 311-PARSE-ONE-CARD THRU 311-EXIT                     
022750               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 2.                 
022760           MOVE ZERO TO WS-KB-COUNT.                                    
022770           IF GS-BOARD-COUNT > ZERO                                     
022780               PERFORM 312-PARSE-BOARD-CARD THRU 312-EXIT               
022790                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > GS-BOARD-COUNT 
022800           END-IF.                                                      
022810       580-EXIT.                                                        
022820           EXIT.                                                        
022830      *                                                                 
022840      ***************************************************************** 
022850      *  OPPONENT MODEL - BUILT FROM THE ACTION LOG OBSERVATIONS      * 
022860      *  GATHERED AT 160- PLUS THE SUMMARY STATS CARRIED ON THE       * 
022870      *  EXTRACT ITSELF (GS-OPP-STATS-GROUP, ADDED DPR-0118).         * 
022880      ***************************************************************** 
022890       600-BUILD-OPP-MODEL.                                             
022900           MOVE GS-OPP-AGGR  TO WS-OM-STAT-AGGR.                        
022910           MOVE GS-OPP-TIGHT TO WS-OM-STAT-TIGHT.                       
022920           MOVE GS-OPP-BLUFF TO WS-OM-STAT-BLUFF.                       
022930           MOVE GS-OPP-TILT  TO WS-OM-STAT-TILT.                        
022940           MOVE GS-OPP-CONF  TO WS-OM-STAT-CONF.                        
022950           MOVE GS-OPP-VOLA  TO WS-OM-STAT-VOLA.                        
022960           PERFORM 615-AVG-BET-RATIO       THRU 615-EXIT.               
022970           PERFORM 620-AGGRESSION-INDEX    THRU 620-EXIT.               
022980           PERFORM 630-TIGHTNESS-INDEX     THRU 630-EXIT.               
022990           PERFORM 640-BETTING-PRESSURE    THRU 640-EXIT.               
023000           PERFORM 650-BOARD-TEXTURE       THRU 659-TEXTURE-EXIT.       
023010           PERFORM 660-RANGE-ADVANTAGE     THRU 660-EXIT.               
023020           PERFORM 665-BLUFF-TENDENCY      THRU 665-EXIT.               
023030           PERFORM 670-VOLATILITY          THRU 679-VOLA-EXIT.          
023040           PERFORM 675-PSYCH-PRESSURE      THRU 675-EXIT.               
023050           PERFORM 680-CLASSIFY-ARCHETYPE  THRU 680-EXIT.               
023060       699-OPP-EXIT.                                                    
023070           EXIT.                                                        
023080      *                                                                 
023090      *    AVERAGE BET-TO-POT RATIO OF THE OBSERVED ACTIONS FOR THIS    
023100      *    GAME STATE -- ZERO OBSERVATIONS FALLS BACK TO THE SHOP'S     
023110      *    STANDING RECENT-BET-PERCENTAGE DEFAULT OF 65.0, NOT TO THE   
023120      *    AGGRESSION STAT (DPR-0442, THE TWO GOT CONFLATED WHEN THIS   
023130      *    PARAGRAPH WAS FIRST WRITTEN).  NO EXTRACT FIELD CARRIES A    
023140      *    RECENT-BET-PERCENTAGE OF ITS OWN SO THE DEFAULT IS A FLAT    
023150      *    CONSTANT.                                                    
023160       615-AVG-BET-RATIO.                                               
023170           MOVE ZERO TO WS-VW-SUM-SQ-DIFF WS-VW-COUNT.                  
023180           PERFORM 616-ADD-ONE-RATIO THRU 616-EXIT                      
023190               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-OBS-COUNT.      
023200           IF WS-VW-COUNT > ZERO                                        
023210               MOVE WS-VW-SUM-SQ-DIFF TO WS-SD-NUMERATOR                
023220               MOVE WS-VW-COUNT       TO WS-SD-DENOMINATOR              
023230               PERFORM 905-SAFE-DIVIDE THRU 905-EXIT                    
023240               MOVE WS-SD-RESULT TO WS-OM-AVG-BET-RATIO                 
023250           ELSE                                                         
023260               MOVE .65 TO WS-OM-AVG-BET-RATIO                          
023270           END-IF.                                                      
023280       615-EXIT.                                                        
023290           EXIT.                                                        
023300      *                                                                 
023310       616-ADD-ONE-RATIO.                                               
023320           IF WS-OBS-RATIO-PRESENT (WS-I)                               
023330               ADD WS-OBS-BET-RATIO (WS-I) TO WS-VW-SUM-SQ-DIFF         
023340               ADD 1 TO WS-VW-COUNT                                     
023350           END-IF.                                                      
023360       616-EXIT.                                                        
023370           EXIT.                                                        
023380      *                                                                 
023390      *    AGGRESSION-FROM-ACTIONS TALLIES BET/RAISE/ALL-IN AGAINST     
023400      *    CALL/CHECK ACROSS THE ACCEPTED OBSERVATIONS FOR THIS GAME    
023410      *    STATE -- AN ALL-CALLING TABLE SCORES LOW, AN ALL-RAISING     
023420      *    TABLE SCORES HIGH, NO OBSERVATIONS SCORES A COIN-FLIP 0.5    
023430      *    (DPR-0442, REPLACES THE BET-RATIO STAND-IN THIS PARAGRAPH    
023440      *    USED TO CARRY UNDER DPR-0118/DPR-0210).  THE BLEND AGAINST   
023450      *    THE STANDING AGGRESSION STAT STAYS 60/40 TOWARD THE STAT.    
023460       620-AGGRESSION-INDEX.                                            
023470           MOVE ZERO TO WS-OM-AGGR-ACTN-CNT WS-OM-PASV-ACTN-CNT.        
023480           PERFORM 621-TALLY-ONE-ACTION THRU 621-EXIT                   
023490               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-OBS-COUNT.      
023500           COMPUTE WS-OM-ACTN-TOTAL =                                   
023510               WS-OM-AGGR-ACTN-CNT + WS-OM-PASV-ACTN-CNT.               
023520           IF WS-OM-ACTN-TOTAL = ZERO                                   
023530               MOVE .5 TO WS-OM-AGGR-FROM-ACTNS                         
023540           ELSE                                                         
023550               MOVE WS-OM-AGGR-ACTN-CNT TO WS-SD-NUMERATOR              
023560               MOVE WS-OM-ACTN-TOTAL    TO WS-SD-DENOMINATOR            
023570               PERFORM 905-SAFE-DIVIDE THRU 905-EXIT                    
023580               COMPUTE WS-OM-AGGR-FROM-ACTNS ROUNDED =                  
023590                   .4 + (.6 * WS-SD-RESULT)                             
023600               MOVE WS-OM-AGGR-FROM-ACTNS TO WS-CL-VALUE                
023610               PERFORM 900-CLAMP01 THRU 900-EXIT                        
023620               MOVE WS-CL-VALUE TO WS-OM-AGGR-FROM-ACTNS                
023630           END-IF.                                                      
023640           COMPUTE WS-OM-AGGRESSION-IDX ROUNDED =                       
023650               (WS-OM-STAT-AGGR * .6) + (WS-OM-AGGR-FROM-ACTNS * .4).   
023660           PERFORM 900-CLAMP01-AGGR THRU 900-EXIT.                      
023670       620-EXIT.                                                        
023680           EXIT.                                                        
023690      *                                                                 
023700       621-TALLY-ONE-ACTION.                                            
023710           IF WS-OBS-ACTION-CD (WS-I) = "BET"                           
023720              OR WS-OBS-ACTION-CD (WS-I) = "RAISE"                      
023730              OR WS-OBS-ACTION-CD (WS-I) = "ALL-IN"                     
023740              OR WS-OBS-ACTION-CD (WS-I) = "ALLIN"                      
023750               ADD 1 TO WS-OM-AGGR-ACTN-CNT                             
023760           ELSE                                                         
023770               IF WS-OBS-ACTION-CD (WS-I) = "CALL"                      
023780                  OR WS-OBS-ACTION-CD (WS-I) = "CHECK"                  
023790                   ADD 1 TO WS-OM-PASV-ACTN-CNT                         
023800               END-IF                                                   
023810           END-IF.                                                      
023820       621-EXIT.                                                        
023830           EXIT.                                                        
023840      *                                                                 
023850       900-CLAMP01-AGGR.                                                
023860           MOVE WS-OM-AGGRESSION-IDX TO WS-CL-VALUE.                    
023870           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
023880           MOVE WS-CL-VALUE TO WS-OM-AGGRESSION-IDX.                    
023890       900-CLAMP01-AGGR-EXIT.                                           
023900           EXIT.                                                        
023910      *                                                                 
023920      *    TIGHTNESS -- STARTS FROM THE STANDING STAT AND NUDGES UP     
023930      *    OR DOWN OFF EACH ACCEPTED OBSERVATION'S BET-TO-POT RATIO     
023940      *    (DPR-0468 -- THE OLD FORMULA JUST DECAYED THE STAT BY        
023950      *    SAMPLE COUNT AND NEVER LOOKED AT WHAT THE BETS ACTUALLY      
023960      *    SAID).                                                       
023970       630-TIGHTNESS-INDEX.                                             
023980           MOVE WS-OM-STAT-TIGHT TO WS-CL-VALUE.                        
023990           PERFORM 631-ADJUST-ONE-OBS THRU 631-EXIT                     
024000               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-OBS-COUNT.      
024010           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
024020           MOVE WS-CL-VALUE TO WS-OM-TIGHTNESS.                         
024030       630-EXIT.                                                        
024040           EXIT.                                                        
024050      *                                                                 
024060       631-ADJUST-ONE-OBS.                                              
024070           IF WS-OBS-RATIO-PRESENT (WS-I)                               
024080               IF WS-OBS-BET-RATIO (WS-I) > .75                         
024090                   ADD .08 TO WS-CL-VALUE                               
024100               ELSE                                                     
024110                   IF WS-OBS-BET-RATIO (WS-I) > ZERO AND                
024120                      WS-OBS-BET-RATIO (WS-I) NOT > .40                 
024130                       SUBTRACT .05 FROM WS-CL-VALUE                    
024140                   END-IF                                               
024150               END-IF                                                   
024160           END-IF.                                                      
024170       631-EXIT.                                                        
024180           EXIT.                                                        
024190      *                                                                 
024200      *    HOW HARD THE TABLE IS LEANING ON HERO THIS STREET -- SCALES  
024210      *    THE AVERAGE BET-TO-POT RATIO AGAINST A 1.5-POT BENCHMARK     
024220      *    (DPR-0442, REPLACES THE RAW WAGERED-OVER-CURRENT-POT RATIO   
024230      *    THIS PARAGRAPH USED TO CARRY, WHICH DOUBLE-COUNTED POT       
024240      *    GROWTH ACROSS MULTIPLE OBSERVED STREETS).                    
024250       640-BETTING-PRESSURE.                                            
024260           COMPUTE WS-OM-BETTING-PRESSURE ROUNDED =                     
024270               WS-OM-AVG-BET-RATIO / 1.5.                               
024280           MOVE WS-OM-BETTING-PRESSURE TO WS-CL-VALUE.                  
024290           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
024300           MOVE WS-CL-VALUE TO WS-OM-BETTING-PRESSURE.                  
024310       640-EXIT.                                                        
024320           EXIT.                                                        
024330      *                                                                 
024340      *    BOARD TEXTURE -- HOW COORDINATED THE KNOWN BOARD IS, BUILT   
024350      *    OFF THE BOARD-ONLY WETNESS/FLUSH/STRAIGHT/PAIRED FLAGS THE   
024360      *    FACTOR ENGINE NOW WORKS OUT AT 490- BEFORE THIS SECTION      
024370      *    RUNS -- THE OLD PER-PARAGRAPH POINT-ADDING SCORE UNDER       
024380      *    DPR-0155 NEVER MATCHED THOSE WEIGHTS AND IS RETIRED          
024390      *    (DPR-0468, 08/2026, TMH).  BOARD PRESSURE LAYERS IN THE      
024400      *    TABLE'S BETTING PRESSURE AND AGGRESSION READ ON TOP OF       
024410      *    THE RAW TEXTURE NUMBER.                                      
024420       650-BOARD-TEXTURE.                                               
024430           COMPUTE WS-OM-BOARD-TEXTURE ROUNDED =                        
024440               WS-FV-WETNESS * .45.                                     
024450           IF WS-FV-FLUSH-POSSIBLE                                      
024460               ADD .2 TO WS-OM-BOARD-TEXTURE                            
024470           END-IF.                                                      
024480           IF WS-FV-STRAIGHT-POSSIBLE                                   
024490               ADD .2 TO WS-OM-BOARD-TEXTURE                            
024500           END-IF.                                                      
024510           IF WS-FV-PAIRED                                              
024520               ADD .15 TO WS-OM-BOARD-TEXTURE                           
024530           END-IF.                                                      
024540           MOVE WS-OM-BOARD-TEXTURE TO WS-CL-VALUE.                     
024550           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
024560           MOVE WS-CL-VALUE TO WS-OM-BOARD-TEXTURE.                     
024570           COMPUTE WS-OM-BOARD-PRESSURE ROUNDED =                       
024580               (WS-OM-BOARD-TEXTURE * .55)                              
024590               + (WS-OM-BETTING-PRESSURE * .25)                         
024600               + (WS-OM-AGGRESSION-IDX * .2).                           
024610           MOVE WS-OM-BOARD-PRESSURE TO WS-CL-VALUE.                    
024620           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
024630           MOVE WS-CL-VALUE TO WS-OM-BOARD-PRESSURE.                    
024640       659-TEXTURE-EXIT.                                                
024650           EXIT.                                                        
024660      *                                                                 
024670      *                                                                 
024680      *    WHOSE RANGE THE BOARD FAVORS -- A DRY, HIGH-CARD BOARD       
024690      *    FAVORS THE PREFLOP AGGRESSOR; A WET, LOW BOARD FAVORS THE    
024700      *    CALLER.  NET OF HOW STRONG HERO ACTUALLY IS, SINCE A BIG     
024710      *    HERO HAND OFFSETS WHATEVER THE BOARD AND TABLE READS SAY     
024720      *    ABOUT THE VILLAIN'S RANGE (DPR-0289, REWORKED DPR-0468 TO    
024730      *    PULL IN AGGRESSION AND HERO EQUITY/STRENGTH, WHICH THE       
024740      *    ORIGINAL FORMULA DROPPED).                                   
024750       660-RANGE-ADVANTAGE.                                             
024760           COMPUTE WS-OM-RANGE-ADVANTAGE ROUNDED =                      
024770               .5 + (.35 * WS-OM-TIGHTNESS)                             
024780                  + (.3  * WS-OM-AGGRESSION-IDX)                        
024790                  + (.35 * WS-OM-BOARD-PRESSURE)                        
024800                  - ((WS-EQ-EQUITY + WS-HR-STRENGTH) / 2).              
024810           MOVE WS-OM-RANGE-ADVANTAGE TO WS-CL-VALUE.                   
024820           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
024830           MOVE WS-CL-VALUE TO WS-OM-RANGE-ADVANTAGE.                   
024840       660-EXIT.                                                        
024850           EXIT.                                                        
024860      *                                                                 
024870      *    LIKELIHOOD THE VILLAIN IS REPRESENTING A HAND WEAKER THAN    
024880      *    THE BET SIZE SUGGESTS -- HIGH STANDING BLUFF STAT, LOW       
024890      *    TIGHTNESS, HIGH AGGRESSION (DPR-0468 -- DROPPED THE BOARD-   
024900      *    TEXTURE TERM THIS PARAGRAPH USED TO CARRY, WHICH IS NOT      
024910      *    PART OF THE STANDING BLUFF-TENDENCY RULE, AND CORRECTED      
024920      *    THE TIGHTNESS/AGGRESSION WEIGHTS).                           
024930       665-BLUFF-TENDENCY.                                              
024940           COMPUTE WS-OM-BLUFF-TENDENCY ROUNDED =                       
024950               (WS-OM-STAT-BLUFF * .5)                                  
024960               + ((1 - WS-OM-TIGHTNESS) * .3)                           
024970               + (WS-OM-AGGRESSION-IDX * .2).                           
024980           MOVE WS-OM-BLUFF-TENDENCY TO WS-CL-VALUE.                    
024990           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
025000           MOVE WS-CL-VALUE TO WS-OM-BLUFF-TENDENCY.                    
025010       665-EXIT.                                                        
025020           EXIT.                                                        
025030      *                                                                 
025040      *                                                                 
025050      *    VOLATILITY -- SPREAD OF THE OBSERVED BET RATIOS AROUND       
025060      *    THEIR MEAN, BLENDED WITH THE STANDING VOLATILITY STAT.       
025070      *    POPULATION VARIANCE IS SCALED BY 3 AND CAPPED AT 1.0         
025080      *    BEFORE THE BLEND; A SAMPLE OF ONE BET RATIO OR FEWER         
025090      *    FALLS BACK TO THE NEUTRAL 0.5000 READING (DPR-0468 --        
025100      *    PRIOR VERSION ONLY FELL BACK ON A ZERO SAMPLE AND NEVER      
025110      *    APPLIED THE 3X SCALE, SO THE BLEND RAN TOO FLAT).            
025120       670-VOLATILITY.                                                  
025130           IF WS-OBS-COUNT < 2                                          
025140               MOVE .5 TO WS-OM-OBS-VOLATILITY                          
025150           ELSE                                                         
025160               MOVE WS-OM-AVG-BET-RATIO TO WS-VW-MEAN                   
025170               MOVE ZERO TO WS-VW-SUM-SQ-DIFF                           
025180               PERFORM 671-ACCUM-SQ-DIFF THRU 671-EXIT                  
025190                   VARYING WS-VW-IDX FROM 1 BY 1                        
025200                           UNTIL WS-VW-IDX > WS-OBS-COUNT               
025210               MOVE WS-VW-SUM-SQ-DIFF TO WS-SD-NUMERATOR                
025220               MOVE WS-OBS-COUNT      TO WS-SD-DENOMINATOR              
025230               PERFORM 905-SAFE-DIVIDE THRU 905-EXIT                    
025240               COMPUTE WS-OM-OBS-VOLATILITY ROUNDED =                   
025250                   WS-SD-RESULT * 3                                     
025260               IF WS-OM-OBS-VOLATILITY > 1                              
025270                   MOVE 1 TO WS-OM-OBS-VOLATILITY                       
025280               END-IF                                                   
025290           END-IF.                                                      
025300           COMPUTE WS-OM-VOLATILITY ROUNDED =                           
025310               (WS-OM-STAT-VOLA * .6) + (WS-OM-OBS-VOLATILITY * .4).    
025320           MOVE WS-OM-VOLATILITY TO WS-CL-VALUE.                        
025330           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
025340           MOVE WS-CL-VALUE TO WS-OM-VOLATILITY.                        
025350       679-VOLA-EXIT.                                                   
025360           EXIT.                                                        
025370      *                                                                 
025380       671-ACCUM-SQ-DIFF.                                               
025390           COMPUTE WS-VW-DIFF =                                         
025400               WS-OBS-BET-RATIO (WS-VW-IDX) - WS-VW-MEAN.               
025410           COMPUTE WS-VW-SUM-SQ-DIFF =                                  
025420               WS-VW-SUM-SQ-DIFF + (WS-VW-DIFF * WS-VW-DIFF).           
025430       671-EXIT.                                                        
025440           EXIT.                                                        
025450      *                                                                 
025460      *    PSYCHOLOGICAL PRESSURE ON HERO -- BLENDS STACK-AT-RISK       
025470      *    SHARE, BETTING PRESSURE, AGGRESSION, CONFIDENCE NET OF       
025480      *    TILT, AND POT PRESSURE (DPR-0468 -- OLD FORMULA ONLY         
025490      *    LOOKED AT TO-CALL OVER HERO STACK AND MISSED THE OTHER       
025500      *    FOUR TERMS THE OPPONENT MODEL IS SUPPOSED TO CARRY).         
025510       675-PSYCH-PRESSURE.                                              
025520           IF GS-HERO-STACK + GS-VILLAIN-STACK = ZERO                   
025530               MOVE ZERO TO WS-OM-STACK-SHARE                           
025540           ELSE                                                         
025550               COMPUTE WS-OM-STACK-SHARE ROUNDED =                      
025560                   (GS-VILLAIN-STACK - GS-HERO-STACK) /                 
025570                   (GS-HERO-STACK + GS-VILLAIN-STACK)                   
025580           END-IF.                                                      
025590           MOVE GS-POT-SIZE TO WS-SD-NUMERATOR.                         
025600           COMPUTE WS-SD-DENOMINATOR =                                  
025610               GS-HERO-STACK + GS-VILLAIN-STACK + GS-POT-SIZE.          
025620           PERFORM 905-SAFE-DIVIDE THRU 905-EXIT.                       
025630           MOVE WS-SD-RESULT TO WS-OM-POT-PRESSURE.                     
025640           COMPUTE WS-OM-PSYCH-PRESSURE ROUNDED =                       
025650               (((WS-OM-STACK-SHARE * .5) + .5) * .35) +                
025660               (WS-OM-BETTING-PRESSURE * .3) +                          
025670               (WS-OM-AGGRESSION-IDX * .2) +                            
025680               (WS-OM-STAT-CONF * (1 - WS-OM-STAT-TILT) * .1) +         
025690               (WS-OM-POT-PRESSURE * .05).                              
025700           MOVE WS-OM-PSYCH-PRESSURE TO WS-CL-VALUE.                    
025710           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
025720           MOVE WS-CL-VALUE TO WS-OM-PSYCH-PRESSURE.                    
025730       675-EXIT.                                                        
025740           EXIT.                                                        
025750      *                                                                 
025760      *    ARCHETYPE LABELS SWITCHED TO PLAIN ENGLISH UNDER DPR-0361    
025770      *    PER AUDIT FINDING 96-07.  THRESHOLD LADDER CORRECTED AND     
025780      *    LOOSE PASSIVE SPLIT OUT FROM CALLING STATION UNDER           
025790      *    DPR-0468 (THE OLD LADDER HAD NO LOOSE-PASSIVE BUCKET AND     
025800      *    INVENTED A "MANIAC" LABEL NOBODY ASKED FOR).                 
025810       680-CLASSIFY-ARCHETYPE.                                          
025820           EVALUATE TRUE                                                
025830               WHEN WS-OM-AGGRESSION-IDX NOT < .7 AND                   
025840                    WS-OM-TIGHTNESS NOT < .6                            
025850                   MOVE "TIGHT AGGRESSIVE"  TO WS-OM-ARCHETYPE          
025860               WHEN WS-OM-AGGRESSION-IDX NOT < .7 AND                   
025870                    WS-OM-TIGHTNESS < .45                               
025880                   MOVE "LOOSE AGGRESSIVE"  TO WS-OM-ARCHETYPE          
025890               WHEN WS-OM-AGGRESSION-IDX < .4 AND                       
025900                    WS-OM-TIGHTNESS NOT < .6                            
025910                   MOVE "NIT"               TO WS-OM-ARCHETYPE          
025920               WHEN WS-OM-AGGRESSION-IDX < .45 AND                      
025930                    WS-OM-TIGHTNESS < .45 AND                           
025940                    WS-OM-BLUFF-TENDENCY < .35                          
025950                   MOVE "CALLING STATION"   TO WS-OM-ARCHETYPE          
025960               WHEN WS-OM-AGGRESSION-IDX < .45 AND                      
025970                    WS-OM-TIGHTNESS < .45                               
025980                   MOVE "LOOSE PASSIVE"     TO WS-OM-ARCHETYPE          
025990               WHEN OTHER                                               
026000                   MOVE "BALANCED"          TO WS-OM-ARCHETYPE          
026010           END-EVALUATE.                                                
026020       680-EXIT.                                                        
026030           EXIT.                                                        
026040      *                                                                 
026050      ***************************************************************** 
026060      *  FACTOR ENGINE - ASSEMBLES THE FACTOR VECTOR THE DECISION     * 
026070      *  ENGINE AND THE FACTOR DETAIL REPORT BOTH CONSUME.            * 
026080      ***************************************************************** 
026090       700-BUILD-FACTORS.                                               
026100           MOVE WS-HR-STRENGTH      TO WS-FV-HAND-STRENGTH.             
026110           MOVE WS-HR-CATEGORY-NAME TO WS-FV-HAND-RANK-NAME.            
026120           MOVE WS-EQ-EQUITY        TO WS-FV-EQUITY.                    
026130           MOVE WS-POT-ODDS         TO WS-FV-POT-ODDS.                  
026140           MOVE WS-OUT-TOTAL        TO WS-FV-OUTS.                      
026150           PERFORM 710-EFFECTIVE-STACK  THRU 710-EXIT.                  
026160           PERFORM 715-SPR              THRU 715-EXIT.                  
026170           PERFORM 720-POSITION-FACTOR  THRU 720-EXIT.                  
026180           PERFORM 740-DRAW-PROBABILITY THRU 740-EXIT.                  
026190           PERFORM 745-IMPLIED-ODDS     THRU 745-EXIT.                  
026200           PERFORM 760-FOLD-EQUITY      THRU 760-EXIT.                  
026210           PERFORM 770-POT-COMMITMENT   THRU 770-EXIT.                  
026220           PERFORM 780-STREET-NUMBER    THRU 780-EXIT.                  
026230       799-FACTOR-EXIT.                                                 
026240           EXIT.                                                        
026250      *                                                                 
026260       710-EFFECTIVE-STACK.                                             
026270           IF GS-HERO-STACK < GS-VILLAIN-STACK                          
026280               MOVE GS-HERO-STACK TO WS-FV-EFF-STACK                    
026290           ELSE                                                         
026300               MOVE GS-VILLAIN-STACK TO WS-FV-EFF-STACK                 
026310           END-IF.                                                      
026320       710-EXIT.                                                        
026330           EXIT.                                                        
026340      *                                                                 
026350      *    STACK-TO-POT RATIO, CAPPED AT 999.99 FOR A ZERO POT SO THE   
026360      *    DETAIL LINE DOESN'T OVERFLOW THE EDIT PICTURE (DPR-0349).    
026370       715-SPR.                                                         
026380           IF GS-POT-SIZE = ZERO                                        
026390               MOVE 999.99 TO WS-FV-SPR                                 
026400               SET WS-FV-SPR-INFINITE TO TRUE                           
026410           ELSE                                                         
026420               COMPUTE WS-FV-SPR ROUNDED =                              
026430                   WS-FV-EFF-STACK / GS-POT-SIZE                        
026440               IF WS-FV-SPR > 999.99                                    
026450                   MOVE 999.99 TO WS-FV-SPR                             
026460               END-IF                                                   
026470               SET WS-FV-SPR-INF-FLAG TO 'N'                            
026480           END-IF.                                                      
026490       715-EXIT.                                                        
026500           EXIT.                                                        
026510      *                                                                 
026520      *    LATE POSITION IS WORTH MORE THAN EARLY -- WS-FV-POS-VALUE    
026530      *    WAS SET BY THE VALIDATOR'S POSITION-CODE LOOK-UP ON THE      
026540      *    NINE-THRU-ZERO LATE-TO-EARLY SCALE (BTN=9 ... UTG=0).  THE   
026550      *    BLINDS SIT OUTSIDE THAT SCALE -- THEY GET A FLAT FACTOR THAT 
026560      *    DROPS ONCE THE FLOP COMES DOWN, SINCE A BLIND HASN'T VOLUN-  
026570      *    TEERED ANY INFORMATION PREFLOP THE WAY AN OPEN OR A CALL     
026580      *    FROM A NAMED SEAT DOES (DPR-0431).                           
026590       720-POSITION-FACTOR.                                             
026600           IF WS-FV-POS-IS-BLIND                                        
026610               IF GS-STREET = "PREFLOP"                                 
026620                   MOVE .5 TO WS-FV-POSITION-FACTOR                     
026630               ELSE                                                     
026640                   MOVE .1 TO WS-FV-POSITION-FACTOR                     
026650               END-IF                                                   
026660           ELSE                                                         
026670               COMPUTE WS-FV-POSITION-FACTOR ROUNDED =                  
026680                   (WS-FV-POS-VALUE + 2) / 11                           
026690           END-IF.                                                      
026700       720-EXIT.                                                        
026710           EXIT.                                                        
026720      *                                                                 
026730      *    "RULE OF 2 AND 4" -- DOUBLE THE OUTS FOR A TWO-CARD LOOK     
026740      *    (FLOP), SINGLE THE OUTS FOR A ONE-CARD LOOK (TURN), ADDED    
026750      *    UNDER DPR-0374.                                              
026760       740-DRAW-PROBABILITY.                                            
026770           IF GS-STREET = "FLOP"                                        
026780               COMPUTE WS-FV-DRAW-PROB ROUNDED = WS-FV-OUTS * .04       
026790           ELSE                                                         
026800               IF GS-STREET = "TURN"                                    
026810                   COMPUTE WS-FV-DRAW-PROB ROUNDED = WS-FV-OUTS * .02   
026820               ELSE                                                     
026830                   MOVE ZERO TO WS-FV-DRAW-PROB                         
026840               END-IF                                                   
026850           END-IF.                                                      
026860           IF WS-FV-DRAW-PROB > 1                                       
026870               MOVE 1 TO WS-FV-DRAW-PROB                                
026880           END-IF.                                                      
026890       740-EXIT.                                                        
026900           EXIT.                                                        
026910      *                                                                 
026920      *    IMPLIED ODDS -- POT ODDS EASED BY WHAT HERO EXPECTS TO WIN   
026930      *    ON LATER STREETS IF THE DRAW GETS THERE.  A DEAD HAND WITH   
026940      *    NO OUTS JUST GETS THE STRAIGHT POT ODDS NUMBER.  OTHERWISE   
026950      *    THE MULTIPLIER LEANS ON HOW AGGRESSIVE THE VILLAIN HAS BEEN  
026960      *    AND HOW MUCH PRESSURE IS ALREADY ON THE BETTING LINE, THEN   
026970      *    IS PENNED IN AT .1 - 1.5 SO A WILD STACK-TO-POT SHAPE CAN'T  
026980      *    BLOW THE RESULT OFF THE CHART (DPR-0431, REPLACES DPR-0388   
026990      *    WHICH BOUNDED THE OLD FORMULA IN THE WRONG PLACE).           
027000       745-IMPLIED-ODDS.                                                
027010           IF WS-FV-DRAW-PROB = ZERO                                    
027020               MOVE WS-POT-ODDS TO WS-IMPLIED-ODDS                      
027030           ELSE                                                         
027040               COMPUTE WS-IO-MULTIPLIER ROUNDED =                       
027050                   .25 + (.4 * WS-OM-AGGRESSION-IDX)                    
027060                       + (.35 * WS-OM-BETTING-PRESSURE).                
027070               IF WS-IO-MULTIPLIER < .1                                 
027080                   MOVE .1 TO WS-IO-MULTIPLIER                          
027090               END-IF.                                                  
027100               IF WS-IO-MULTIPLIER > 1.5                                
027110                   MOVE 1.5 TO WS-IO-MULTIPLIER                         
027120               END-IF.                                                  
027130               COMPUTE WS-IO-EFF-POT ROUNDED =                          
027140                   GS-POT-SIZE +                                        
027150                   (GS-POT-SIZE * WS-IO-MULTIPLIER * WS-FV-DRAW-PROB).  
027160               MOVE GS-TO-CALL TO WS-SD-NUMERATOR.                      
027170               COMPUTE WS-SD-DENOMINATOR = WS-IO-EFF-POT + GS-TO-CALL.  
027180               PERFORM 905-SAFE-DIVIDE THRU 905-EXIT.                   
027190               MOVE WS-SD-RESULT TO WS-IMPLIED-ODDS.                    
027200           END-IF.                                                      
027210           MOVE WS-IMPLIED-ODDS TO WS-FV-IMPLIED-ODDS.                  
027220       745-EXIT.                                                        
027230           EXIT.                                                        
027240      *                                                                 
027250      *    FOLD EQUITY -- CHANCE A BET/RAISE TAKES THE POT DOWN RIGHT   
027260      *    NOW.  REWORKED UNDER DPR-0468 TO PULL IN THE BETTING-        
027270      *    PRESSURE AND PSYCH-PRESSURE TERMS THE OLD DPR-0171 FORMULA   
027280      *    DROPPED, PLUS THE POSITION, BOARD-PRESSURE AND STREET        
027290      *    ADJUSTMENTS THAT FORMULA NEVER CARRIED AT ALL.               
027300       760-FOLD-EQUITY.                                                 
027310           COMPUTE WS-FV-FOLD-EQUITY ROUNDED =                          
027320               ((1 - WS-OM-AGGRESSION-IDX) * .35)                       
027330               + (WS-OM-TIGHTNESS * .35)                                
027340               + ((1 - WS-OM-BETTING-PRESSURE) * .2)                    
027350               + ((1 - WS-OM-PSYCH-PRESSURE) * .1).                     
027360           IF WS-FV-POS-VALUE > 5                                       
027370               COMPUTE WS-FV-FOLD-EQUITY ROUNDED =                      
027380                   WS-FV-FOLD-EQUITY * 1.15                             
027390           END-IF.                                                      
027400           IF WS-FV-POS-VALUE < 1                                       
027410               COMPUTE WS-FV-FOLD-EQUITY ROUNDED =                      
027420                   WS-FV-FOLD-EQUITY * .9                               
027430           END-IF.                                                      
027440           COMPUTE WS-FE-BOARD-DAMPER ROUNDED =                         
027450               1 - (.5 * WS-OM-BOARD-PRESSURE).                         
027460           IF WS-FE-BOARD-DAMPER < .4                                   
027470               MOVE .4 TO WS-FE-BOARD-DAMPER                            
027480           END-IF.                                                      
027490           COMPUTE WS-FV-FOLD-EQUITY ROUNDED =                          
027500               WS-FV-FOLD-EQUITY * WS-FE-BOARD-DAMPER.                  
027510           IF GS-STREET = "TURN"                                        
027520               COMPUTE WS-FV-FOLD-EQUITY ROUNDED =                      
027530                   WS-FV-FOLD-EQUITY * .9                               
027540           END-IF.                                                      
027550           IF GS-STREET = "RIVER"                                       
027560               COMPUTE WS-FV-FOLD-EQUITY ROUNDED =                      
027570                   WS-FV-FOLD-EQUITY * .75                              
027580           END-IF.                                                      
027590           MOVE WS-FV-FOLD-EQUITY TO WS-CL-VALUE.                       
027600           PERFORM 900-CLAMP01 THRU 900-EXIT.                           
027610           MOVE WS-CL-VALUE TO WS-FV-FOLD-EQUITY.                       
027620       760-EXIT.                                                        
027630           EXIT.                                                        
027640      *                                                                 
027650      *    POT COMMITMENT -- HOW MUCH OF HERO'S STACK IS ALREADY        
027660      *    WRAPPED UP RELATIVE TO THE EFFECTIVE STACK HERO BROUGHT TO   
027670      *    THE HAND (DPR-0468 -- THE OLD DPR-0196 FORMULA MEASURED      
027680      *    TO-CALL OVER HERO'S FULL STACK, WHICH DOESN'T SAY ANYTHING   
027690      *    ABOUT WHAT'S ALREADY COMMITTED).                             
027700       770-POT-COMMITMENT.                                              
027710           COMPUTE WS-FV-INVESTMENT =                                   
027720               GS-HERO-STACK - WS-FV-EFF-STACK.                         
027730           COMPUTE WS-SD-NUMERATOR = WS-FV-INVESTMENT.                  
027740           COMPUTE WS-SD-DENOMINATOR =                                  
027750               GS-POT-SIZE + WS-FV-INVESTMENT.                          
027760           PERFORM 905-SAFE-DIVIDE THRU 905-EXIT.                       
027770           MOVE WS-SD-RESULT TO WS-FV-POT-COMMIT.                       
027780           IF WS-FV-POT-COMMIT > 1                                      
027790               MOVE 1 TO WS-FV-POT-COMMIT                               
027800           END-IF.                                                      
027810       770-EXIT.                                                        
027820           EXIT.                                                        
027830      *                                                                 
027840       780-STREET-NUMBER.                                               
027850           EVALUATE GS-STREET                                           
027860               WHEN "PREFLOP" MOVE 0 TO WS-FV-STREET-NUM                
027870               WHEN "FLOP"    MOVE 1 TO WS-FV-STREET-NUM                
027880               WHEN "TURN"    MOVE 2 TO WS-FV-STREET-NUM                
027890               WHEN "RIVER"   MOVE 3 TO WS-FV-STREET-NUM                
027900               WHEN OTHER     MOVE 0 TO WS-FV-STREET-NUM                
027910           END-EVALUATE.                                                
027920       780-EXIT.                                                        
027930           EXIT.                                                        
027940      *                                                                 
027950      ***************************************************************** 
027960      *  DECISION ENGINE - FOLD/CHECK/CALL/RAISE/ALL-IN LADDER        * 
027970      ***************************************************************** 
027980       800-DECIDE-ACTION.                                               
027990           PERFORM 805-REQUIRED-EQUITY  THRU 805-EXIT.                  
028000           PERFORM 810-EV-OF-CALL       THRU 810-EXIT.                  
028010           PERFORM 815-EV-OF-RAISE      THRU 815-EXIT.                  
028020           PERFORM 820-DECISION-LADDER  THRU 829-LADDER-EXIT.           
028030           PERFORM 840-CONFIDENCE-SCORE THRU 840-EXIT.                  
028040       899-DECISION-EXIT.                                               
028050           EXIT.                                                        
028060      *                                                                 
028070      *    DPR-0449 (08/2026,TMH) -- RISK ADJUSTMENT WAS INVERTED AND   
028080      *    SCALED WRONG.  GS-RISK-PREF RUNS 0-10 (HIGHER IS MORE        
028090      *    RISK-TOLERANT); A TIGHT PLAYER (LOW RISK-PREF) NEEDS MORE    
028100      *    EQUITY THAN BARE POT ODDS TO CALL, NOT LESS.                 
028110       805-REQUIRED-EQUITY.                                             
028120           COMPUTE WS-DW-RISK-ADJ ROUNDED =                             
028130               .05 * (1 - (GS-RISK-PREF / 10)).                         
028140           COMPUTE WS-DW-REQUIRED-EQUITY ROUNDED =                      
028150               WS-POT-ODDS + WS-DW-RISK-ADJ.                            
028160           IF WS-DW-REQUIRED-EQUITY < ZERO                              
028170               MOVE ZERO TO WS-DW-REQUIRED-EQUITY                       
028180           END-IF.                                                      
028190       805-EXIT.                                                        
028200           EXIT.                                                        
028210      *                                                                 
028220      *    DPR-0449 (08/2026,TMH) -- DROPPED A SPURIOUS EXTRA EQUITY*   
028230      *    TO-CALL TERM; ADDED THE IMPLIED-ODDS KICKER WHEN THERE ARE   
028240      *    MORE THAN 4 OUTS TO CHASE.                                   
028250       810-EV-OF-CALL.                                                  
028260           COMPUTE WS-DW-POT-IF-CALLED = GS-POT-SIZE + GS-TO-CALL.      
028270           COMPUTE WS-DW-EV-CALL ROUNDED =                              
028280               (WS-EQ-EQUITY * WS-DW-POT-IF-CALLED) - GS-TO-CALL.       
028290           IF WS-OUT-TOTAL > 4                                          
028300               COMPUTE WS-DW-EV-CALL ROUNDED = WS-DW-EV-CALL +          
028310                   (WS-IMPLIED-ODDS * GS-POT-SIZE * .5)                 
028320           END-IF.                                                      
028330       810-EXIT.                                                        
028340           EXIT.                                                        
028350      *                                                                 
028360      *    DPR-0449 (08/2026,TMH) -- EV(RAISE) WAS NEVER PROPERLY       
028370      *    COMPUTED; THE DECISION LADDER NOW NEEDS A REAL FIGURE TO     
028380      *    WEIGH AGAINST EV(CALL) BEFORE IT CHOOSES.  TRIAL RAISE IS    
028390      *    POT+TO-CALL CAPPED AT HERO'S STACK; POSITION NUDGES THE      
028400      *    RESULT THE SAME WAY IT NUDGES THE HAND-STRENGTH NUMBER.      
028410       815-EV-OF-RAISE.                                                 
028420           COMPUTE WS-DW-TRIAL-RAISE = GS-POT-SIZE + GS-TO-CALL.        
028430           IF WS-DW-TRIAL-RAISE > GS-HERO-STACK                         
028440               MOVE GS-HERO-STACK TO WS-DW-TRIAL-RAISE                  
028450           END-IF.                                                      
028460           COMPUTE WS-DW-POT-IF-RAISED =                                
028470               GS-POT-SIZE + (2 * WS-DW-TRIAL-RAISE).                   
028480           COMPUTE WS-DW-EV-IF-CALLED ROUNDED =                         
028490               (WS-EQ-EQUITY * WS-DW-POT-IF-RAISED) - WS-DW-TRIAL-RAISE.
028500           COMPUTE WS-DW-EV-RAISE ROUNDED =                             
028510               (WS-FV-FOLD-EQUITY * GS-POT-SIZE)                        
028520               + ((1 - WS-FV-FOLD-EQUITY) * WS-DW-EV-IF-CALLED).        
028530           IF WS-FV-POSITION-FACTOR > .7                                
028540               COMPUTE WS-DW-EV-RAISE ROUNDED = WS-DW-EV-RAISE * 1.1    
028550           ELSE                                                         
028560               IF WS-FV-POSITION-FACTOR < .3                            
028570                   COMPUTE WS-DW-EV-RAISE ROUNDED = WS-DW-EV-RAISE * .9 
028580               END-IF                                                   
028590           END-IF.                                                      
028600       815-EXIT.                                                        
028610           EXIT.                                                        
028620      *                                                                 
028630      *    DPR-0449 (08/2026,TMH) -- THE LADDER REWRITTEN TO THE FIVE   
028640      *    STEP WATERFALL FROM THE 2026 DECISION-ENGINE REVIEW: FREE    
028650      *    CHECK ON A WEAK HAND, VALUE RAISE ON A STRONG ONE, A GATED   
028660      *    SEMI-BLUFF ON A LIVE DRAW, A GATED STANDARD RAISE WHEN       
028670      *    EQUITY CLEARS THE BAR, ELSE CHECK/FOLD.  FIRST MATCH WINS.   
028680       820-DECISION-LADDER.                                             
028690           EVALUATE TRUE                                                
028700               WHEN GS-TO-CALL = ZERO AND WS-FV-HAND-STRENGTH < .3      
028710                   MOVE "CHECK" TO WS-DR-ACTION                         
028720                   MOVE ZERO TO WS-DR-AMOUNT                            
028730                   MOVE ZERO TO WS-DR-EV                                
028740                   MOVE "WEAK HAND, FREE CARD" TO WS-DR-EXPLAIN         
028750               WHEN WS-FV-HAND-STRENGTH > .8 OR WS-EQ-EQUITY > .85      
028760                   PERFORM 830-SIZE-RAISE THRU 830-EXIT                 
028770                   PERFORM 825-SET-RAISE-OR-ALLIN THRU 825-EXIT         
028780                   MOVE WS-DW-RAISE-SIZE TO WS-DR-AMOUNT                
028790                   MOVE WS-DW-EV-RAISE TO WS-DR-EV                      
028800                   MOVE "STRONG HAND, VALUE RAISE" TO WS-DR-EXPLAIN     
028810               WHEN WS-OUT-TOTAL NOT < 8 AND WS-FV-STREET-NUM < 3       
028820                      AND WS-IMPLIED-ODDS < (WS-POT-ODDS * .8)          
028830                   IF WS-FV-FOLD-EQUITY > .4                            
028840                          AND WS-DW-EV-RAISE > WS-DW-EV-CALL            
028850                       PERFORM 831-SIZE-BLUFF-RAISE THRU 831-EXIT       
028860                       PERFORM 825-SET-RAISE-OR-ALLIN THRU 825-EXIT     
028870                       MOVE WS-DW-RAISE-SIZE TO WS-DR-AMOUNT            
028880                       MOVE WS-DW-EV-RAISE TO WS-DR-EV                  
028890                       MOVE "SEMI-BLUFF ON A LIVE DRAW"                 
028900                           TO WS-DR-EXPLAIN                             
028910                   ELSE                                                 
028920                       MOVE "CALL" TO WS-DR-ACTION                      
028930                       MOVE GS-TO-CALL TO WS-DR-AMOUNT                  
028940                       MOVE WS-DW-EV-CALL TO WS-DR-EV                   
028950                       MOVE "DRAW PRICED TO CALL, NO RAISE EDGE"        
028960                           TO WS-DR-EXPLAIN                             
028970                   END-IF                                               
028980               WHEN WS-EQ-EQUITY NOT < WS-DW-REQUIRED-EQUITY            
028990                   IF WS-DW-EV-RAISE > (WS-DW-EV-CALL * 1.2)            
029000                          AND WS-FV-SPR > 2                             
029010                       PERFORM 832-SIZE-STANDARD-RAISE THRU 832-EXIT    
029020                       PERFORM 825-SET-RAISE-OR-ALLIN THRU 825-EXIT     
029030                       MOVE WS-DW-RAISE-SIZE TO WS-DR-AMOUNT            
029040                       MOVE WS-DW-EV-RAISE TO WS-DR-EV                  
029050                       MOVE "EQUITY EDGE, STANDARD RAISE"               
029060                           TO WS-DR-EXPLAIN                             
029070                   ELSE                                                 
029080                       IF GS-TO-CALL = ZERO                             
029090                           MOVE "CHECK" TO WS-DR-ACTION                 
029100                           MOVE ZERO TO WS-DR-AMOUNT                    
029110                       ELSE                                             
029120                           MOVE "CALL" TO WS-DR-ACTION                  
029130                           MOVE GS-TO-CALL TO WS-DR-AMOUNT              
029140                       END-IF                                           
029150                       MOVE WS-DW-EV-CALL TO WS-DR-EV                   
029160                       MOVE "EQUITY CLEARS POT ODDS, NO RAISE EDGE"     
029170                           TO WS-DR-EXPLAIN                             
029180                   END-IF                                               
029190               WHEN OTHER                                               
029200                   IF GS-TO-CALL = ZERO                                 
029210                       MOVE "CHECK" TO WS-DR-ACTION                     
029220                   ELSE                                                 
029230                       MOVE "FOLD" TO WS-DR-ACTION                      
029240                   END-IF                                               
029250                   MOVE ZERO TO WS-DR-AMOUNT                            
029260                   MOVE ZERO TO WS-DR-EV                                
029270                   MOVE "EQUITY BELOW REQUIRED, NO EDGE"                
029280                       TO WS-DR-EXPLAIN                                 
029290           END-EVALUATE.                                                
029300       829-LADDER-EXIT.                                                 
029310           EXIT.                                                        
029320      *                                                                 
029330      *    AN "ALL-IN"-SIZED RAISE IS REPORTED AS ALL-IN, NOT RAISE.    
029340       825-SET-RAISE-OR-ALLIN.                                          
029350           IF WS-DW-RAISE-SIZE NOT < GS-HERO-STACK                      
029360               MOVE "ALL-IN" TO WS-DR-ACTION                            
029370           ELSE                                                         
029380               MOVE "RAISE" TO WS-DR-ACTION                             
029390           END-IF.                                                      
029400       825-EXIT.                                                        
029410           EXIT.                                                        
029420      *                                                                 
029430      *    VALUE-RAISE SIZING -- HALF POT PLUS A WETNESS KICKER, PER    
029440      *    THE 2026 DECISION-ENGINE REVIEW (DPR-0449).                  
029450       830-SIZE-RAISE.                                                  
029460           MOVE "VALUE" TO WS-DW-RAISE-TYPE.                            
029470           COMPUTE WS-DW-MULTIPLIER ROUNDED =                           
029480               .5 + (.5 * WS-FV-WETNESS).                               
029490           PERFORM 833-SIZE-RAISE-COMMON THRU 833-EXIT.                 
029500       830-EXIT.                                                        
029510           EXIT.                                                        
029520      *                                                                 
029530      *    SEMI-BLUFF SIZING -- SIXTY PERCENT OF POT PLUS A FOLD-       
029540      *    EQUITY KICKER (DPR-0449).                                    
029550       831-SIZE-BLUFF-RAISE.                                            
029560           MOVE "BLUFF" TO WS-DW-RAISE-TYPE.                            
029570           COMPUTE WS-DW-MULTIPLIER ROUNDED =                           
029580               .6 + (.15 * WS-FV-FOLD-EQUITY).                          
029590           PERFORM 833-SIZE-RAISE-COMMON THRU 833-EXIT.                 
029600       831-EXIT.                                                        
029610           EXIT.                                                        
029620      *                                                                 
029630      *    STANDARD RAISE SIZING -- A FLAT TWO-THIRDS POT (DPR-0449).   
029640       832-SIZE-STANDARD-RAISE.                                         
029650           MOVE "STANDARD" TO WS-DW-RAISE-TYPE.                         
029660           MOVE .66 TO WS-DW-MULTIPLIER.                                
029670           PERFORM 833-SIZE-RAISE-COMMON THRU 833-EXIT.                 
029680       832-EXIT.                                                        
029690           EXIT.                                                        
029700      *                                                                 
029710      *    COMMON SIZING MATH SHARED BY ALL THREE RAISE TYPES -- PRIME  
029720      *    THE POT, APPLY THE CALLER'S MULTIPLIER, FLOOR AT 2.5 TIMES   
029730      *    THE AMOUNT TO CALL, ROUND HALF UP, CAP AT THE EFFECTIVE      
029740      *    STACK (DPR-0449).                                            
029750       833-SIZE-RAISE-COMMON.                                           
029760           COMPUTE WS-DW-PRIME-POT = GS-POT-SIZE + GS-TO-CALL.          
029770           COMPUTE WS-DW-RAW-AMOUNT ROUNDED =                           
029780               (WS-DW-PRIME-POT * WS-DW-MULTIPLIER) + GS-TO-CALL.       
029790           COMPUTE WS-DW-FLOOR-AMOUNT ROUNDED = GS-TO-CALL * 2.5.       
029800           IF WS-DW-RAW-AMOUNT < WS-DW-FLOOR-AMOUNT                     
029810               MOVE WS-DW-FLOOR-AMOUNT TO WS-DW-RAW-AMOUNT              
029820           END-IF.                                                      
029830           MOVE WS-DW-RAW-AMOUNT TO WS-RH-AMOUNT.                       
029840           PERFORM 910-ROUND-HALF-UP THRU 910-EXIT.                     
029850           IF WS-RH-RESULT > WS-FV-EFF-STACK                            
029860               MOVE WS-FV-EFF-STACK TO WS-DW-RAISE-SIZE                 
029870           ELSE                                                         
029880               MOVE WS-RH-RESULT TO WS-DW-RAISE-SIZE                    
029890           END-IF.                                                      
029900       833-EXIT.                                                        
029910           EXIT.                                                        
029920      *                                                                 
029930      *    DPR-0449 (08/2026,TMH) -- CONFIDENCE REWORKED TO THE 2026    
029940      *    DECISION-ENGINE REVIEW'S THRESHOLD LADDER, REPLACING THE     
029950      *    EV-MARGIN/VOLATILITY BLEND.  BASE .5; BAND BONUS ON HOW FAR  
029960      *    EQUITY CLEARS .8/.6/.4; A SMALL POSITION NUDGE; AND A FLAT   
029970      *    BONUS WHEN THE CHOSEN ACTION IS STRONGLY SUPPORTED BY POT    
029980      *    ODDS.  CAPPED AT .95 -- THIS ENGINE NEVER CLAIMS CERTAINTY.  
029990       840-CONFIDENCE-SCORE.                                            
030000           MOVE .5 TO WS-DR-CONFIDENCE.                                 
030010           EVALUATE TRUE                                                
030020               WHEN WS-EQ-EQUITY > .8                                   
030030                   ADD .3 TO WS-DR-CONFIDENCE                           
030040               WHEN WS-EQ-EQUITY > .6                                   
030050                   ADD .2 TO WS-DR-CONFIDENCE                           
030060               WHEN WS-EQ-EQUITY > .4                                   
030070                   ADD .1 TO WS-DR-CONFIDENCE                           
030080           END-EVALUATE.                                                
030090           COMPUTE WS-DR-CONFIDENCE ROUNDED =                           
030100               WS-DR-CONFIDENCE + (WS-FV-POSITION-FACTOR * .1).         
030110           IF (WS-DR-ACTION = "FOLD"                                    
030120                  AND WS-EQ-EQUITY < (WS-POT-ODDS * .8))                
030130              OR ((WS-DR-ACTION = "CALL" OR WS-DR-ACTION = "RAISE"      
030140                     OR WS-DR-ACTION = "ALL-IN")                        
030150                  AND WS-EQ-EQUITY > (WS-POT-ODDS * 1.2))               
030160               ADD .2 TO WS-DR-CONFIDENCE                               
030170           END-IF.                                                      
030180           IF WS-DR-CONFIDENCE > .95                                    
030190               MOVE .95 TO WS-DR-CONFIDENCE                             
030200           END-IF.                                                      
030210       840-EXIT.                                                        
030220           EXIT.                                                        
030230      *                                                                 
030240      ***************************************************************** 
030250      *  SHARED UTILITY PARAGRAPHS                                    * 
030260      ***************************************************************** 
030270      *                                                                 
030280      *    CLAMP A SIGNED WORK FIELD TO THE 0-1 RANGE USED BY EVERY     
030290      *    PROBABILITY-STYLE FACTOR IN THIS PROGRAM.                    
030300       900-CLAMP01.                                                     
030310           IF WS-CL-VALUE < ZERO                                        
030320               MOVE ZERO TO WS-CL-VALUE                                 
030330           END-IF.                                                      
030340           IF WS-CL-VALUE > 1                                           
030350               MOVE 1 TO WS-CL-VALUE                                    
030360           END-IF.                                                      
030370       900-EXIT.                                                        
030380           EXIT.                                                        
030390      *                                                                 
030400      *    DIVIDE WITHOUT BLOWING UP ON A ZERO DENOMINATOR -- RETURNS   
030410      *    ZERO INSTEAD, THE SAME CONVENTION EVERY RATIO IN THIS        
030420      *    PROGRAM USES.                                                
030430       905-SAFE-DIVIDE.                                                 
030440           IF WS-SD-DENOMINATOR = ZERO                                  
030450               MOVE ZERO TO WS-SD-RESULT                                
030460           ELSE                                                         
030470               COMPUTE WS-SD-RESULT ROUNDED =                           
030480                   WS-SD-NUMERATOR / WS-SD-DENOMINATOR                  
030490           END-IF.                                                      
030500       905-EXIT.                                                        
030510           EXIT.                                                        
030520      *                                                                 
030530      *    ROUND A RAISE AMOUNT UP TO THE NEAREST WHOLE CENT -- CHIPS   
030540      *    DON'T COME IN FRACTIONS OF A CENT.                           
030550       910-ROUND-HALF-UP.                                               
030560           COMPUTE WS-RH-RESULT ROUNDED = WS-RH-AMOUNT.                 
030570       910-EXIT.                                                        
030580           EXIT.                                                        
030590      *                                                                 
030600      *    GENERIC CATEGORY+TIEBREAK COMPARE USED BY THE HAND           
030610      *    EVALUATOR'S BEST-OF-FIVE SEARCH AND BY THE EQUITY            
030620      *    SIMULATOR'S HERO-VS-VILLAIN SHOWDOWN.  RESULT: +1 IF A       
030630      *    BEATS B, -1 IF B BEATS A, 0 IF A TIE.                        
030640       920-COMPARE-HANDS.                                               
030650           MOVE ZERO TO WS-CMP-RESULT.                                  
030660           IF WS-CMP-A-CATEGORY > WS-CMP-B-CATEGORY                     
030670               MOVE 1 TO WS-CMP-RESULT                                  
030680           ELSE                                                         
030690               IF WS-CMP-A-CATEGORY < WS-CMP-B-CATEGORY                 
030700                   MOVE -1 TO WS-CMP-RESULT                             
030710               ELSE                                                     
030720                   PERFORM 921-COMPARE-ONE-TIEBREAK THRU 921-EXIT       
030730                       VARYING WS-CMP-IDX FROM 1 BY 1                   
030740                               UNTIL WS-CMP-IDX > 5                     
030750                               OR WS-CMP-RESULT NOT = ZERO              
030760               END-IF                                                   
030770           END-IF.                                                      
030780       920-EXIT.                                                        
030790           EXIT.                                                        
030800      *                                                                 
030810       921-COMPARE-ONE-TIEBREAK.                                        
030820           IF WS-CMP-A-TIEBREAK (WS-CMP-IDX) >                          
030830              WS-CMP-B-TIEBREAK (WS-CMP-IDX)                            
030840               MOVE 1 TO WS-CMP-RESULT                                  
030850           ELSE                                                         
030860               IF WS-CMP-A-TIEBREAK (WS-CMP-IDX) <                      
030870                  WS-CMP-B-TIEBREAK (WS-CMP-IDX)                        
030880                   MOVE -1 TO WS-CMP-RESULT                             
030890               END-IF                                                   
030900           END-IF.                                                      
030910       921-EXIT.                                                        
030920           EXIT.                                                        
